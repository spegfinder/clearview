000100*****************************************************************
000200*                                                                *
000300*             CLEARVIEW CREDIT ASSESSMENT - PROFILE BUILDER     *
000400*                                                                *
000500*****************************************************************
000600*
000700  IDENTIFICATION          DIVISION.
000800*================================
000900*
001000      PROGRAM-ID.         CVPROF.
001100*
001200      AUTHOR.             D M PRICE.
001300*
001400      INSTALLATION.       HALLGATE SYSTEMS LTD.
001500*
001600      DATE-WRITTEN.       28/06/1984.
001700*
001800      DATE-COMPILED.
001900*
002000      SECURITY.           RESTRICTED - CREDIT BUREAU USE ONLY.
002100*                         NOT FOR DISCLOSURE OUTSIDE HALLGATE
002200*                         SYSTEMS LTD OR THE CLIENT HOLDING THE
002300*                         CLEARVIEW LICENCE.
002400*
002500*    REMARKS.            READS THE COMPANY PROFILE REGISTER
002600*                         EXTRACT SEQUENTIALLY AND DERIVES ONE
002700*                         PROFILE FEATURE RECORD PER VALID ROW -
002800*                         AGE, SIC SECTOR, ACCOUNTS CATEGORY AND
002900*                         THE FAILURE LABEL USED TO TRAIN AND
003000*                         MONITOR THE DISTRESS MODEL IN CVSCORE.
003100*
003200*    CALLED MODULES.     NONE.
003300*
003400*    FILES USED.
003500*                         CVDATE.  PROCESS DATE PARAMETER (INPUT).
003600*                         CVPROF.  COMPANY PROFILE REGISTER
003700*                                  EXTRACT (INPUT).
003800*                         CVPFEAT. PROFILE FEATURE OUTPUT.
003900*                         CVRPT.   RUN SUMMARY PRINT FILE
004000*                                  (EXTEND - CVFEXT OPENS IT
004100*                                  OUTPUT FIRST IN THE NIGHT'S JOB,
004200*                                  CVSCORE EXTENDS IT NEXT, THEN
004300*                                  CVTRAJ).
004400*
004500* CHANGES:
004600*  28/06/84 DMP - CREATED.
004700*  25/09/91 JRF - 1.10   ADDED THE ACC-DORMANT/MICRO/SMALL/FULL
004800*                        CATEGORY SPLIT AND THE PLC/LLP FLAGS OFF
004900*                        THE REGISTERED NAME TEXT (REQ CR-0380).
005000*  30/11/98 SCW - 2.00   Y2K REVIEW.  ALL INCORPORATION AND LAST
005100*                        MADE UP TO DATES ARE CCYY-MM-DD TEXT AND
005200*                        PASS THROUGH ZZ900 UNCHANGED.  TESTED
005300*                        AGAINST A DUMMY 29/02/2000 RUN DATE - OK.
005400*  14/07/06 AKT - 2.10   ADDED CVQ-HIGH-RISK-SECTOR AND THE
005500*                        DISSOLVED-WITH-OUTSTANDING-CHARGES ARM OF
005600*                        THE FAILED LABEL (REQ CR-1130).
005700*  30/01/09 AKT -    .11 MIGRATION TO OPEN COBOL - NO SOURCE
005800*                        CHANGES REQUIRED, RECOMPILE ONLY.
005850*  14/02/17 PJT -    .12 CVRPT OPEN-MODE REMARK CORRECTED - CVFEXT
005860*                        NOW RUNS FIRST IN THE NIGHT'S JOB AND
005870*                        OPENS CVRPT OUTPUT (REQ CR-1201).
005900*
006000***********************************************************
006100*
006200* COPYRIGHT NOTICE.
006300* ****************
006400*
006500* THIS PROGRAM IS PART OF THE HALLGATE SYSTEMS CLEARVIEW CREDIT
006600* ASSESSMENT SUITE AND IS COPYRIGHT (C) HALLGATE SYSTEMS LTD,
006700* 1984-2009 AND LATER.  ALL RIGHTS RESERVED.  NOT TO BE COPIED OR
006800* DISCLOSED EXCEPT UNDER THE TERMS OF THE LICENCE AGREEMENT HELD
006900* BY THE CLIENT.
007000*
007100***********************************************************
007200*
007300  ENVIRONMENT             DIVISION.
007400*================================
007500*
007600  CONFIGURATION           SECTION.
007700  SPECIAL-NAMES.
007800      C01 IS TOP-OF-FORM.
007900      UPSI-0 ON STATUS IS CVQ-TEST-RUN.
008000*
008100  INPUT-OUTPUT            SECTION.
008200  FILE-CONTROL.
008300      COPY "selcvdte.cob".
008400      COPY "selcvpro.cob".
008500      COPY "selcvprf.cob".
008600      COPY "selcvrpt.cob".
008700*
008800  DATA                    DIVISION.
008900*================================
009000*
009100  FILE                    SECTION.
009200*
009300      COPY "fdcvdte.cob".
009400      COPY "fdcvpro.cob".
009500      COPY "fdcvprf.cob".
009600      COPY "fdcvrpt.cob".
009700*
009800  WORKING-STORAGE         SECTION.
009900*-----------------------
010000  77  PROG-NAME               PIC X(17) VALUE "CVPROF  (2.10.11)".
010100*
010200  01  CV-FILE-STATUSES.
010300      03  CV-DATE-STATUS      PIC X(2).
010400      03  CV-PROF-STATUS      PIC X(2).
010500      03  CV-PFEAT-STATUS     PIC X(2).
010600      03  CV-RPT-STATUS       PIC X(2).
010700      03  FILLER              PIC X(12).
010800*
010900  01  CVQ-SWITCHES.
011000      03  CVQ-TEST-RUN            PIC X(1).
011100      03  CVQ-EOF-PROFILE         PIC X(1)   VALUE "N".
011200          88  CVQ-PROFILE-DONE                VALUE "Y".
011300      03  FILLER                  PIC X(8).
011400*
011500*    SHARED DATE WORKING STORAGE AND THE ELAPSED DAYS PARAGRAPH -
011600*    SAME COPYBOOKS CVSCORE USES, SO A RUN DATE VALIDATED ONE WAY
011700*    IN THE SUITE IS VALIDATED THE SAME WAY EVERYWHERE (REQ
011800*    CR-0380).
011900*
012000      COPY "wscvdat.cob".
012100*
012200*    LOWEST ALLOWED INCORPORATION/LAST-MADE-UP-TO DATE - ANYTHING
012300*    EARLIER IS TREATED AS INVALID RATHER THAN A GENUINE VICTORIAN
012400*    COMPANY (REQ CR-1130).
012500*
012600  01  CVQ-EARLIEST-DATE           PIC X(10) VALUE "1900-01-01".
012700*
012800*    COUNTERS FOR THE END OF RUN SUMMARY.  ALL COMP SO THE DAILY
012900*    VOLUME NEVER OUTGROWS A DISPLAY COUNTER BY ACCIDENT.
013000*
013100  01  CVQ-COUNTERS.
013200      03  CVQ-ROWS-READ           PIC 9(7) COMP.
013300      03  CVQ-ROWS-WRITTEN        PIC 9(7) COMP.
013400      03  CVQ-ROWS-SKIPPED        PIC 9(7) COMP.
013500      03  CVQ-ROWS-FAILED         PIC 9(7) COMP.
013600*
013700*    WORK FIELDS FOR ONE ROW'S DERIVATION.  CVQ-W- PREFIX KEEPS
013800*    THESE OUT OF THE WAY OF THE OUTPUT RECORD'S OWN CVQ- FIELDS.
013900*
014000  01  CVQ-WORK-AREA.
014100      03  CVQ-W-AGE-YEARS          PIC S9(5)V9(4) COMP-3.
014200      03  CVQ-W-DAYS-FILING        PIC S9(7) COMP-3.
014300      03  CVQ-W-VALID-AGE          PIC X(1).
014400          88  CVQ-AGE-IS-VALID                VALUE "Y".
014500      03  CVQ-W-NAME-SCAN-X        PIC 9(2) COMP.
014600*
014700*    THE STATUS AND NAME TEXT ARRIVE UPPER CASE OFF THE REGISTER
014800*    FEED, SO EVERY COMPARE BELOW IS AGAINST AN UPPER-CASE COPY OF
014900*    THE RULE BOOK'S LOWER-CASE WORDING - THE COMPARE IS CASE
015000*    INSENSITIVE IN EFFECT WITHOUT NEEDING A TRANSLATE TABLE (REQ
015100*    CR-0380).
015200*
015300*    REPORT LINE, ITS COLUMN VIEW AND THE NUMERIC/PERCENTAGE
015400*    EDIT WORK FIELDS FOR THE RUN SUMMARY SECTION BELOW.
015600*
015700  01  CVQ-REPORT-LINE             PIC X(60).
015800  01  CVQ-REPORT-COLUMNS REDEFINES CVQ-REPORT-LINE.
015900      03  CVQ-RC-LABEL            PIC X(30).
016000      03  CVQ-RC-VALUE            PIC X(30).
016100  01  CVQ-WS-NUM-EDIT             PIC ZZZZZZ9.
016200  01  CVQ-WS-PCT-WORK             PIC S9(3)V9(2) COMP-3.
016300  01  CVQ-WS-PCT-EDIT             PIC ZZ9.99.
016400*
016500  PROCEDURE               DIVISION.
016600*================================
016700*
016800  AA000-MAIN               SECTION.
016900*********************************
017000      PERFORM  AA010-OPEN-FILES.
017100      PERFORM  AA100-READ-PROFILE.
017200      PERFORM  AA200-PROCESS-ROW
017300          UNTIL CVQ-PROFILE-DONE.
017400      PERFORM  AA900-PRINT-SUMMARY.
017500      CLOSE    CV-PROFILE-FILE
017600               CV-PROFILE-FEATURE-FILE
017700               CV-RUN-SUMMARY-FILE.
017800      STOP     RUN.
017900  AA000-EXIT.
018000      EXIT.
018100*
018200  AA010-OPEN-FILES          SECTION.
018300***********************************
018400      OPEN     INPUT  CV-PROCESS-DATE-FILE.
018500      READ     CV-PROCESS-DATE-FILE
018600          AT END MOVE "1900-01-01" TO CVD-RUN-DATE.
018700      CLOSE    CV-PROCESS-DATE-FILE.
018800      OPEN     INPUT  CV-PROFILE-FILE.
018900      OPEN     OUTPUT CV-PROFILE-FEATURE-FILE.
019000      OPEN     EXTEND CV-RUN-SUMMARY-FILE.
019100      MOVE     ZERO   TO CVQ-ROWS-READ  CVQ-ROWS-WRITTEN
019200                          CVQ-ROWS-SKIPPED CVQ-ROWS-FAILED.
019300  AA010-EXIT.
019400      EXIT.
019500*
019600*    READS THE NEXT PROFILE REGISTER ROW.  NO LOOKAHEAD BUFFER IS
019700*    NEEDED HERE - UNLIKE CVSCORE/CVTRAJ THIS RUN HAS NO CONTROL
019800*    BREAK, IT DERIVES ONE FEATURE ROW PER INPUT ROW STRAIGHT
019900*    THROUGH.
020000*
020100  AA100-READ-PROFILE        SECTION.
020200***********************************
020300      READ     CV-PROFILE-FILE
020400          AT END SET CVQ-PROFILE-DONE TO TRUE.
020500      IF       NOT CVQ-PROFILE-DONE
020600               ADD  1 TO CVQ-ROWS-READ.
020700  AA100-EXIT.
020800      EXIT.
020900*
021000  AA200-PROCESS-ROW         SECTION.
021100***********************************
021200      PERFORM  BA100-DERIVE-AGE THRU BA100-EXIT.
021300      IF       CVQ-AGE-IS-VALID
021400               PERFORM BA200-DERIVE-FEATURES THRU BA200-EXIT
021500               WRITE   CV-PROFILE-FEATURE-RECORD
021600               ADD     1 TO CVQ-ROWS-WRITTEN
021700      ELSE
021800               ADD     1 TO CVQ-ROWS-SKIPPED.
021900      PERFORM  AA100-READ-PROFILE.
022000  AA200-EXIT.
022100      EXIT.
022200*
022300*    RULE 1 - COMPANY AGE.  AN ABSENT OR OUT OF RANGE
022400*    INCORPORATION DATE, OR A NON-POSITIVE RESULT, MAKES THE WHOLE
022500*    ROW UNUSABLE FOR TRAINING AND IT IS SKIPPED (REQ CR-0380).
022600*
022700  BA100-DERIVE-AGE           SECTION.
022800************************************
022900      MOVE     "N" TO CVQ-W-VALID-AGE.
023000      IF       CVP-DATE-OF-CREATION = SPACES
023100            OR CVP-DATE-OF-CREATION (5:1) NOT = "-"
023200            OR CVP-DATE-OF-CREATION (8:1) NOT = "-"
023300            OR CVP-DATE-OF-CREATION < CVQ-EARLIEST-DATE
023400            OR CVP-DATE-OF-CREATION > CVD-RUN-DATE
023500               GO TO BA100-EXIT.
023600      MOVE     CVP-DATE-OF-CREATION TO CVD-D1-TEXT.
023700      MOVE     CVD-RUN-DATE          TO CVD-D2-TEXT.
023800      PERFORM  ZZ900-CALC-ELAPSED-DAYS THRU ZZ900-EXIT.
023900      COMPUTE  CVQ-W-AGE-YEARS ROUNDED =
024000               CVD-ELAPSED-DAYS / 365.25.
024100      IF       CVQ-W-AGE-YEARS > ZERO
024200               MOVE "Y" TO CVQ-W-VALID-AGE.
024300  BA100-EXIT.
024400      EXIT.
024500*
024600*    BUILDS THE FEATURE RECORD FOR A ROW THAT HAS ALREADY PASSED
024700*    THE AGE CHECK ABOVE.
024800*
024900  BA200-DERIVE-FEATURES      SECTION.
025000************************************
025100      MOVE     SPACES TO CV-PROFILE-FEATURE-RECORD.
025200      MOVE     CVP-COMPANY-NUMBER TO CVQ-COMPANY-NUMBER.
025300      MOVE     CVQ-W-AGE-YEARS    TO CVQ-AGE-YEARS.
025400      PERFORM  BA210-FAILED-LABEL THRU BA210-EXIT.
025500      PERFORM  BA220-SIC-SECTOR THRU BA220-EXIT.
025600      PERFORM  BA230-ACCOUNTS-CATEGORY THRU BA230-EXIT.
025700      PERFORM  BA240-NAME-CATEGORY THRU BA240-EXIT.
025800      PERFORM  BA250-CHARGES THRU BA250-EXIT.
025900      PERFORM  BA260-OVERDUE-FLAGS THRU BA260-EXIT.
026000      PERFORM  BA270-DAYS-SINCE-FILING THRU BA270-EXIT.
026100  BA200-EXIT.
026200      EXIT.
026300*
026400*    RULE 2 - FAILURE LABEL.  STATUS TEXT ARRIVES UPPER CASE OFF
026500*    THE FEED SO THE COMPARE LITERALS BELOW ARE UPPER CASE TOO -
026600*    THE RULE BOOK'S "LOWER-CASED" WORDING IS JUST SAYING THE
026700*    COMPARE IS CASE INSENSITIVE (REQ CR-1130).
026800*
026900  BA210-FAILED-LABEL          SECTION.
027000*************************************
027100      MOVE     ZERO TO CVQ-FAILED.
027200      EVALUATE TRUE
027300          WHEN CVP-COMPANY-STATUS (1:11) = "LIQUIDATION"
027400          WHEN CVP-COMPANY-STATUS (1:12) = "RECEIVERSHIP"
027500          WHEN CVP-COMPANY-STATUS (1:14) = "ADMINISTRATION"
027600          WHEN CVP-COMPANY-STATUS (1:21) =
027700                    "VOLUNTARY ARRANGEMENT"
027800          WHEN CVP-COMPANY-STATUS (1:22) =
027900                    "INSOLVENCY PROCEEDINGS"
028000               MOVE 1 TO CVQ-FAILED
028100          WHEN CVP-COMPANY-STATUS (1:9) = "DISSOLVED"
028200               IF   CVP-CHARGES-OUTSTANDING > ZERO
028300                    MOVE 1 TO CVQ-FAILED
028400               END-IF
028500          WHEN OTHER
028600               CONTINUE
028700      END-EVALUATE.
028800      IF       CVQ-FAILED = 1
028900               ADD  1 TO CVQ-ROWS-FAILED.
029000  BA210-EXIT.
029100      EXIT.
029200*
029300*    RULE 3 - SIC SECTOR AND THE HIGH RISK SECTOR FLAG.  SAME
029400*    SECTOR LIST CVSCORE'S DISTRESS MODEL USES FOR ITS OWN
029500*    OVERRIDE RATES (REQ CR-1130).
029600*
029700  BA220-SIC-SECTOR            SECTION.
029800*************************************
029900      IF       CVP-SIC-CODE (1:2) IS NUMERIC
030000               MOVE CVP-SIC-CODE (1:2) TO CVQ-SIC-2DIGIT
030100      ELSE
030200               MOVE ZERO TO CVQ-SIC-2DIGIT.
030300      EVALUATE CVQ-SIC-2DIGIT
030400          WHEN 41 MOVE 1 TO CVQ-HIGH-RISK-SECTOR
030500          WHEN 42 MOVE 1 TO CVQ-HIGH-RISK-SECTOR
030600          WHEN 43 MOVE 1 TO CVQ-HIGH-RISK-SECTOR
030700          WHEN 47 MOVE 1 TO CVQ-HIGH-RISK-SECTOR
030800          WHEN 49 MOVE 1 TO CVQ-HIGH-RISK-SECTOR
030900          WHEN 56 MOVE 1 TO CVQ-HIGH-RISK-SECTOR
031000          WHEN 68 MOVE 1 TO CVQ-HIGH-RISK-SECTOR
031100          WHEN OTHER MOVE 0 TO CVQ-HIGH-RISK-SECTOR
031200      END-EVALUATE.
031300  BA220-EXIT.
031400      EXIT.
031500*
031600*    RULE 4 - ACCOUNTS CATEGORY.  CVP-ACCOUNT-TYPE CARRIES ONE OF
031700*    DORMANT/MICRO/SMALL/MEDIUM/FULL/UNKNOWN - MEDIUM AND UNKNOWN
031800*    SET NONE OF THE FOUR FLAGS (REQ CR-0380).
031900*
032000  BA230-ACCOUNTS-CATEGORY     SECTION.
032100*************************************
032200      MOVE     ZERO TO CVQ-ACC-DORMANT CVQ-ACC-MICRO
032300                        CVQ-ACC-SMALL  CVQ-ACC-FULL.
032400      EVALUATE TRUE
032500          WHEN CVP-ACCOUNT-TYPE (1:7) = "DORMANT"
032600               MOVE 1 TO CVQ-ACC-DORMANT
032700          WHEN CVP-ACCOUNT-TYPE (1:5) = "MICRO"
032800               MOVE 1 TO CVQ-ACC-MICRO
032900          WHEN CVP-ACCOUNT-TYPE (1:5) = "SMALL"
033000               MOVE 1 TO CVQ-ACC-SMALL
033100          WHEN CVP-ACCOUNT-TYPE (1:4) = "FULL"
033200               MOVE 1 TO CVQ-ACC-FULL
033300          WHEN CVP-ACCOUNT-TYPE (1:5) = "GROUP"
033400               MOVE 1 TO CVQ-ACC-FULL
033500          WHEN CVP-ACCOUNT-TYPE (1:5) = "AUDIT"
033600               MOVE 1 TO CVQ-ACC-FULL
033700          WHEN OTHER
033800               CONTINUE
033900      END-EVALUATE.
034000  BA230-EXIT.
034100      EXIT.
034200*
034300*    RULE 5 - PLC/LLP FLAGS.  THE REGISTER HOLDS NO SEPARATE
034400*    COMPANY CATEGORY FIELD, SO THESE ARE READ OFF THE REGISTERED
034500*    NAME TEXT THE SAME WAY THE HOUSE NUMBER LOOKUP ON THE FRONT
034600*    COUNTER DOES IT - "...PUBLIC LIMITED COMPANY" OR A TRAILING
034700*    "PLC" MARKS A PUBLIC COMPANY, "LLP" OR "PARTNERSHIP" MARKS A
034800*    LIMITED LIABILITY PARTNERSHIP (REQ CR-0380).
034900*
035000  BA240-NAME-CATEGORY         SECTION.
035100*************************************
035200      MOVE     ZERO TO CVQ-IS-PLC CVQ-IS-LLP.
035300      IF       CVP-COMPANY-NAME (1:60) = SPACES
035400               GO TO BA240-EXIT.
035500      PERFORM  BA241-SCAN-PLC THRU BA241-EXIT.
035600      PERFORM  BA242-SCAN-LLP THRU BA242-EXIT.
035700  BA240-EXIT.
035800      EXIT.
035900*
036000  BA241-SCAN-PLC              SECTION.
036100*************************************
036200      MOVE     1 TO CVQ-W-NAME-SCAN-X.
036300  BA241-CHECK.
036400      IF       CVQ-W-NAME-SCAN-X > 55
036500               GO TO BA241-EXIT.
036600      IF       CVP-COMPANY-NAME (CVQ-W-NAME-SCAN-X:3) = "PLC"
036700            OR CVP-COMPANY-NAME (CVQ-W-NAME-SCAN-X:6) = "PUBLIC"
036800               MOVE 1 TO CVQ-IS-PLC
036900               GO TO BA241-EXIT.
037000      ADD      1 TO CVQ-W-NAME-SCAN-X.
037100      GO TO    BA241-CHECK.
037200  BA241-EXIT.
037300      EXIT.
037400*
037500  BA242-SCAN-LLP              SECTION.
037600*************************************
037700      MOVE     1 TO CVQ-W-NAME-SCAN-X.
037800  BA242-CHECK.
037900      IF       CVQ-W-NAME-SCAN-X > 49
038000               GO TO BA242-EXIT.
038100      IF       CVP-COMPANY-NAME (CVQ-W-NAME-SCAN-X:3) = "LLP"
038200            OR CVP-COMPANY-NAME (CVQ-W-NAME-SCAN-X:12) =
038300                    "PARTNERSHIP "
038400               MOVE 1 TO CVQ-IS-LLP
038500               GO TO BA242-EXIT.
038600      ADD      1 TO CVQ-W-NAME-SCAN-X.
038700      GO TO    BA242-CHECK.
038800  BA242-EXIT.
038900      EXIT.
039000*
039100*    RULE 6 - CHARGES.  BLANK/NUMERIC-INVALID COUNTS ARE TREATED
039200*    AS ZERO RATHER THAN SKIPPING THE WHOLE ROW.
039300*
039400  BA250-CHARGES                SECTION.
039500**************************************
039600      IF       CVP-CHARGES-TOTAL IS NUMERIC
039700               MOVE CVP-CHARGES-TOTAL TO CVQ-NUM-CHARGES
039800      ELSE
039900               MOVE ZERO TO CVQ-NUM-CHARGES.
040000      IF       CVP-CHARGES-OUTSTANDING IS NUMERIC
040100               MOVE CVP-CHARGES-OUTSTANDING TO CVQ-NUM-OUTSTANDING
040200      ELSE
040300               MOVE ZERO TO CVQ-NUM-OUTSTANDING.
040400  BA250-EXIT.
040500      EXIT.
040600*
040700*    RULE 7 - OVERDUE FLAGS.  THE REGISTER EXTRACT ALREADY CARRIES
040800*    THE ACCOUNTS/CONFIRMATION STATEMENT OVERDUE COMPARE AGAINST
040900*    THE NEXT-DUE DATE AS A Y/N FLAG - THIS PARAGRAPH ONLY RECASTS
041000*    THAT FLAG AS A 9(1) FEATURE, IT DOES NOT RECOMPUTE THE
041100*    COMPARE (REQ CR-0380).
041200*
041300  BA260-OVERDUE-FLAGS          SECTION.
041400**************************************
041500      IF       CVP-ACCOUNTS-OVERDUE = "Y"
041600               MOVE 1 TO CVQ-ACCOUNTS-OVERDUE
041700      ELSE
041800               MOVE 0 TO CVQ-ACCOUNTS-OVERDUE.
041900      IF       CVP-CONF-STMT-OVERDUE = "Y"
042000               MOVE 1 TO CVQ-CONF-OVERDUE
042100      ELSE
042200               MOVE 0 TO CVQ-CONF-OVERDUE.
042300  BA260-EXIT.
042400      EXIT.
042500*
042600*    RULE 8 - DAYS SINCE LAST ACCOUNTS FILED.  AN ABSENT OR OUT OF
042700*    RANGE LAST-MADE-UP-TO DATE LEAVES THE FIELD AT THE "UNKNOWN"
042800*    VALUE 999 RATHER THAN SKIPPING THE ROW - ONLY THE AGE CHECK
042900*    IN BA100 CAN DO THAT (REQ CR-1130).
043000*
043100  BA270-DAYS-SINCE-FILING      SECTION.
043200**************************************
043300      MOVE     999 TO CVQ-DAYS-SINCE-FILING.
043400      IF       CVP-LAST-MADE-UP-TO = SPACES
043500            OR CVP-LAST-MADE-UP-TO (5:1) NOT = "-"
043600            OR CVP-LAST-MADE-UP-TO (8:1) NOT = "-"
043700            OR CVP-LAST-MADE-UP-TO < CVQ-EARLIEST-DATE
043800            OR CVP-LAST-MADE-UP-TO > CVD-RUN-DATE
043900               GO TO BA270-EXIT.
044000      MOVE     CVP-LAST-MADE-UP-TO TO CVD-D1-TEXT.
044100      MOVE     CVD-RUN-DATE         TO CVD-D2-TEXT.
044200      PERFORM  ZZ900-CALC-ELAPSED-DAYS THRU ZZ900-EXIT.
044300      MOVE     CVD-ELAPSED-DAYS TO CVQ-W-DAYS-FILING.
044400      IF       CVQ-W-DAYS-FILING < ZERO
044500               MOVE ZERO TO CVQ-DAYS-SINCE-FILING
044600      ELSE IF  CVQ-W-DAYS-FILING > 3650
044700               MOVE 3650 TO CVQ-DAYS-SINCE-FILING
044800      ELSE
044900               MOVE CVQ-W-DAYS-FILING TO CVQ-DAYS-SINCE-FILING.
045000  BA270-EXIT.
045100      EXIT.
045200*
045300*    END OF RUN SUMMARY - APPENDED TO THE SAME PRINT FILE CVFEXT
045400*    OPENED OUTPUT AND CVSCORE/CVTRAJ EXTENDED EARLIER IN THE
045500*    NIGHT'S JOB STREAM.
045600*
045700  AA900-PRINT-SUMMARY          SECTION.
045800**************************************
045900      MOVE     SPACES TO CV-RUN-SUMMARY-LINE.
046000      WRITE    CV-RUN-SUMMARY-LINE.
046100      MOVE     "PROFILE BUILDER - RUN SUMMARY"
046200               TO CV-RUN-SUMMARY-LINE.
046300      WRITE    CV-RUN-SUMMARY-LINE.
046400      MOVE     SPACES TO CVQ-REPORT-LINE.
046500      MOVE     CVQ-ROWS-READ TO CVQ-WS-NUM-EDIT.
046600      STRING   "ROWS READ ..................... " CVQ-WS-NUM-EDIT
046700               DELIMITED BY SIZE INTO CVQ-REPORT-LINE.
046800      MOVE     CVQ-REPORT-LINE TO CV-RUN-SUMMARY-LINE.
046900      WRITE    CV-RUN-SUMMARY-LINE.
047000      MOVE     SPACES TO CVQ-REPORT-LINE.
047100      MOVE     CVQ-ROWS-WRITTEN TO CVQ-WS-NUM-EDIT.
047200      STRING   "ROWS WRITTEN .................. " CVQ-WS-NUM-EDIT
047300               DELIMITED BY SIZE INTO CVQ-REPORT-LINE.
047400      MOVE     CVQ-REPORT-LINE TO CV-RUN-SUMMARY-LINE.
047500      WRITE    CV-RUN-SUMMARY-LINE.
047600      MOVE     SPACES TO CVQ-REPORT-LINE.
047700      MOVE     CVQ-ROWS-SKIPPED TO CVQ-WS-NUM-EDIT.
047800      STRING   "ROWS SKIPPED (BAD AGE) ........ " CVQ-WS-NUM-EDIT
047900               DELIMITED BY SIZE INTO CVQ-REPORT-LINE.
048000      MOVE     CVQ-REPORT-LINE TO CV-RUN-SUMMARY-LINE.
048100      WRITE    CV-RUN-SUMMARY-LINE.
048200      MOVE     SPACES TO CVQ-REPORT-LINE.
048300      MOVE     CVQ-ROWS-FAILED TO CVQ-WS-NUM-EDIT.
048400      STRING   "ROWS WITH FAILED = 1 .......... " CVQ-WS-NUM-EDIT
048500               DELIMITED BY SIZE INTO CVQ-REPORT-LINE.
048600      MOVE     CVQ-REPORT-LINE TO CV-RUN-SUMMARY-LINE.
048700      WRITE    CV-RUN-SUMMARY-LINE.
048800      MOVE     SPACES TO CVQ-REPORT-LINE.
048900      IF       CVQ-ROWS-WRITTEN > ZERO
049000               COMPUTE CVQ-WS-PCT-WORK ROUNDED =
049100                       CVQ-ROWS-FAILED / CVQ-ROWS-WRITTEN * 100
049200      ELSE
049300               MOVE ZERO TO CVQ-WS-PCT-WORK.
049400      MOVE     CVQ-WS-PCT-WORK TO CVQ-WS-PCT-EDIT.
049500      STRING   "FAILURE PERCENTAGE ............ " CVQ-WS-PCT-EDIT
049600               DELIMITED BY SIZE INTO CVQ-REPORT-LINE.
049700      MOVE     CVQ-REPORT-LINE TO CV-RUN-SUMMARY-LINE.
049800      WRITE    CV-RUN-SUMMARY-LINE.
049900  AA900-EXIT.
050000      EXIT.
050100*
050200*    SHARED JULIAN DAY NUMBER ARITHMETIC - NO INTRINSIC FUNCTION
050300*    IS USED, THIS SHOP'S COMPILER DOES NOT CARRY THEM.  COPIED
050400*    VERBATIM INTO ALL THREE CLEARVIEW PROGRAMS SO THE FORMULA IS
050500*    MAINTAINED IN ONE PLACE (CR-0391).
050600*
050700  ZZ900-ELAPSED-DAYS          SECTION.
050800*************************************
050900      COPY     "pdcvage.cob".
051000
