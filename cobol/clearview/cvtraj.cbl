000100*****************************************************************
000200*                                                                *
000300*             CLEARVIEW CREDIT ASSESSMENT - TRAJECTORY BUILDER  *
000400*                                                                *
000500*****************************************************************
000600*
000700  IDENTIFICATION          DIVISION.
000800*================================
000900*
001000      PROGRAM-ID.         CVTRAJ.
001100*
001200      AUTHOR.             D M PRICE.
001300*
001400      INSTALLATION.       HALLGATE SYSTEMS LTD.
001500*
001600      DATE-WRITTEN.       11/07/1984.
001700*
001800      DATE-COMPILED.
001900*
002000      SECURITY.           RESTRICTED - CREDIT BUREAU USE ONLY.
002100*                         NOT FOR DISCLOSURE OUTSIDE HALLGATE
002200*                         SYSTEMS LTD OR THE CLIENT HOLDING THE
002300*                         CLEARVIEW LICENCE.
002400*
002500*    REMARKS.            READS THE FINANCIAL YEAR HISTORY FILE,
002600*                         COMPANY ASCENDING / YEAR ASCENDING, AND
002700*                         CONDENSES EACH COMPANY'S UP TO FOUR
002800*                         YEARS INTO ONE TRAJECTORY FEATURE RECORD
002900*                         - THE NET ASSETS, CURRENT RATIO, CASH
003000*                         RATIO, LEVERAGE AND TURNOVER TRENDS FED
003100*                         TO THE UNDERWRITING MODELS.
003200*
003300*    CALLED MODULES.     NONE.
003400*
003500*    FILES USED.
003600*                         CVFIN.   FINANCIAL YEAR HISTORY (INPUT).
003700*                         CVTRAJ.  TRAJECTORY FEATURE OUTPUT.
003800*                         CVRPT.   RUN SUMMARY PRINT FILE
003900*                                  (EXTEND - CVFEXT OPENS IT
004000*                                  OUTPUT AS THE FIRST STEP OF THE
004100*                                  NIGHT'S JOB, CVSCORE EXTENDS IT
004150*                                  NEXT).
004200*
004300* CHANGES:
004400*  11/07/84 DMP - CREATED.
004500*  04/09/91 JRF - 1.10   ADDED THE CURRENT RATIO AND TOTAL ASSETS
004600*                        TREND FIELDS (REQ CR-0372).
004700*  30/11/98 SCW - 2.00   Y2K REVIEW.  CVT-LATEST-YEAR AND
004800*                        CVF-PERIOD-YEAR ARE ALREADY 4 DIGIT CCYY,
004900*                        NO WINDOWING LOGIC REQUIRED.  TESTED
005000*                        AGAINST A DUMMY 29/02/2000 YEAR END - OK.
005100*  17/08/06 AKT - 2.10   ADDED TO-DECLINING/TO-PCT-CHANGE AND
005200*                        EMP-DECLINING (REQ CR-1121).
005300*  30/01/09 AKT -    .11 MIGRATION TO OPEN COBOL - NO SOURCE
005400*                        CHANGES REQUIRED, RECOMPILE ONLY.
005450*  14/02/17 PJT -    .12 CVRPT OPEN-MODE REMARK CORRECTED - CVFEXT
005460*                        NOW RUNS FIRST IN THE NIGHT'S JOB AND
005470*                        OPENS CVRPT OUTPUT (REQ CR-1201).
005500*
005600***********************************************************
005700*
005800* COPYRIGHT NOTICE.
005900* ****************
006000*
006100* THIS PROGRAM IS PART OF THE HALLGATE SYSTEMS CLEARVIEW CREDIT
006200* ASSESSMENT SUITE AND IS COPYRIGHT (C) HALLGATE SYSTEMS LTD,
006300* 1984-2009 AND LATER.  ALL RIGHTS RESERVED.  NOT TO BE COPIED OR
006400* DISCLOSED EXCEPT UNDER THE TERMS OF THE LICENCE AGREEMENT HELD
006500* BY THE CLIENT.
006600*
006700***********************************************************
006800*
006900  ENVIRONMENT             DIVISION.
007000*================================
007100*
007200  CONFIGURATION           SECTION.
007300  SPECIAL-NAMES.
007400      C01 IS TOP-OF-FORM.
007500      UPSI-0 ON STATUS IS CVJ-TEST-RUN.
007600*
007700  INPUT-OUTPUT            SECTION.
007800  FILE-CONTROL.
007900      COPY "selcvfin.cob".
008000      COPY "selcvtrj.cob".
008100      COPY "selcvrpt.cob".
008200*
008300  DATA                    DIVISION.
008400*================================
008500*
008600  FILE                    SECTION.
008700*
008800      COPY "fdcvfin.cob".
008900      COPY "fdcvtrj.cob".
009000      COPY "fdcvrpt.cob".
009100*
009200  WORKING-STORAGE         SECTION.
009300*-----------------------
009400  77  PROG-NAME               PIC X(17) VALUE "CVTRAJ  (2.10.11)".
009500*
009600  01  CV-FILE-STATUSES.
009700      03  CV-FIN-STATUS       PIC X(2).
009800      03  CV-TRAJ-STATUS      PIC X(2).
009900      03  CV-RPT-STATUS       PIC X(2).
010000      03  FILLER              PIC X(14).
010100*
010200  01  CVJ-SWITCHES.
010300      03  CVJ-TEST-RUN            PIC X(1).
010400      03  CVJ-EOF-FINYEAR         PIC X(1)   VALUE "N".
010500          88  CVJ-FINYEAR-DONE                VALUE "Y".
010600      03  FILLER                  PIC X(8).
010700*
010800*    UP TO FOUR BUFFERED FINANCIAL YEAR ROWS FOR THE COMPANY
010900*    CURRENTLY BEING CONDENSED, OLDEST FIRST - THE FEED ARRIVES
011000*    COMPANY ASCENDING / YEAR ASCENDING SO NO RE-SORT IS NEEDED.
011100*
011200  01  CVJ-BUF-YEAR-TABLE.
011300      03  CVJ-BUF-YEAR          PIC X(250)
011400                                 OCCURS 4 TIMES
011500                                 INDEXED BY CVJ-BFX.
011600*
011700*    COMPANY/YEAR QUICK VIEW OF THE BUFFER - LETS A PARAGRAPH
011800*    CHECK WHICH YEAR IS SAT IN A GIVEN SLOT WITHOUT MOVING THE
011900*    WHOLE 250 BYTE ROW INTO CV-FINANCIAL-YEAR-RECORD FIRST.
012000*
012100  01  CVJ-BUF-YEAR-ALT REDEFINES CVJ-BUF-YEAR-TABLE.
012200      03  CVJ-BUF-ENTRY             OCCURS 4 TIMES.
012300          05  CVJ-BUF-COMPANY           PIC X(8).
012400          05  CVJ-BUF-PERIOD-YEAR        PIC 9(4).
012500          05  FILLER                    PIC X(238).
012600  01  CVJ-BUF-COUNT             BINARY-CHAR UNSIGNED VALUE ZERO.
012700*
012800  01  CVJ-LOOKAHEAD.
012900      03  CVJ-LA-COMPANY           PIC X(8).
013000      03  CVJ-LA-RECORD            PIC X(250).
013100  01  CVJ-CURR-COMPANY          PIC X(8).
013200*
013300*    GENERIC PRESENT-VALUE SERIES WORK AREA.  EACH TREND PARAGRAPH
013400*    LOADS CVJ-IN-VAL/CVJ-IN-PRES FROM ITS OWN FIELD ACROSS THE
013500*    BUFFERED YEARS THEN CALLS BA105-COMPACT-SERIES, WHICH DROPS
013600*    THE ABSENT SLOTS SO THE SERIES HOLDS ONLY PRESENT VALUES IN
013700*    YEAR ORDER (REQ CR-0372).
013800*
013900  01  CVJ-GENERIC-SERIES.
014000      03  CVJ-IN-VAL            PIC S9(11) COMP-3 OCCURS 4 TIMES.
014100      03  CVJ-IN-PRES           PIC X(1)           OCCURS 4 TIMES.
014200      03  CVJ-SERIES            PIC S9(11) COMP-3 OCCURS 4 TIMES.
014300      03  CVJ-SERIES-COUNT      BINARY-CHAR UNSIGNED.
014400      03  CVJ-GX                BINARY-CHAR UNSIGNED.
014500*
014600*    CURRENT RATIO PER-YEAR SERIES - COMPUTED, NOT A STORED FIELD,
014700*    SO IT IS BUILT BY ITS OWN EXTRACTION PARAGRAPH.
014800*
014900  01  CVJ-CR-SERIES-AREA.
015000      03  CVJ-CR-SERIES         PIC S9(5)V9(4) COMP-3
015100                                 OCCURS 4 TIMES.
015200      03  CVJ-CR-COUNT          BINARY-CHAR UNSIGNED.
015300*
015400  01  CVJ-PCT-WORK.
015500      03  CVJ-PCT-NEW            PIC S9(11) COMP-3.
015600      03  CVJ-PCT-OLD            PIC S9(11) COMP-3.
015700      03  CVJ-PCT-ZERO-DEFAULT   PIC X(1).
015800      03  CVJ-PCT-RESULT         PIC S9(5)V9(2) COMP-3.
015900      03  CVJ-PCT-RESULT-PRES    PIC X(1).
016000*
016100*    ABSOLUTE-VALUE WORK FIELDS FOR THE RATIO DENOMINATORS -
016200*    CURRENT RATIO, CASH RATIO AND LEVERAGE ALL DIVIDE BY THE
016300*    MAGNITUDE OF A LIABILITY FIGURE, NOT ITS SIGN (CR-0372).
016400*
016500  01  CVJ-ABS-WORK               PIC S9(11) COMP-3.
016600  01  CVJ-ABS-WORK-2             PIC S9(11) COMP-3.
016700  01  CVJ-AVG-WORK                PIC S9(11)V9(2) COMP-3.
016800*
016900  01  CVJ-COUNTERS.
017000      03  CVJ-COMPANIES-WRITTEN  BINARY-LONG UNSIGNED VALUE ZERO.
017100      03  CVJ-COMPANIES-2YR      BINARY-LONG UNSIGNED VALUE ZERO.
017200      03  CVJ-COMPANIES-NEG-NA   BINARY-LONG UNSIGNED VALUE ZERO.
017300*
017400  01  CVJ-REPORT-LINE            PIC X(100).
017500  01  CVJ-REPORT-COLUMNS REDEFINES CVJ-REPORT-LINE.
017600      03  CVJ-RPT-LABEL              PIC X(30).
017700      03  CVJ-RPT-VALUE              PIC ZZZZZ9.
017800      03  FILLER                     PIC X(64).
017900  01  CVJ-WS-NUM-EDIT             PIC ZZZZZ9.
018000*
018100  PROCEDURE              DIVISION.
018200*=======================
018300*
018400  AA000-MAIN               SECTION.
018500*********************************
018600      PERFORM  AA010-OPEN-FILES.
018700      PERFORM  AA100-PROCESS-COMPANIES
018800          UNTIL CVJ-FINYEAR-DONE.
018900      PERFORM  AA900-PRINT-SUMMARY.
019000      CLOSE    CV-FINANCIAL-YEAR-FILE
019100               CV-TRAJECTORY-FILE
019200               CV-RUN-SUMMARY-FILE.
019300      STOP     RUN.
019400  AA000-EXIT.
019500      EXIT.
019600*
019700  AA010-OPEN-FILES          SECTION.
019800**********************************
019900      OPEN     INPUT  CV-FINANCIAL-YEAR-FILE.
020000      OPEN     OUTPUT CV-TRAJECTORY-FILE.
020100      OPEN     EXTEND CV-RUN-SUMMARY-FILE.
020200      MOVE     ZERO TO CVJ-COMPANIES-WRITTEN
020300                        CVJ-COMPANIES-2YR
020400                        CVJ-COMPANIES-NEG-NA.
020500      PERFORM  AA020-READ-AHEAD THRU AA020-EXIT.
020600  AA010-EXIT.
020700      EXIT.
020800*
020900*    BUFFERS ONE FINANCIAL YEAR ROW AHEAD SO THE CONTROL BREAK IN
021000*    AA100 CAN COMPARE COMPANY NUMBERS BEFORE DECIDING WHETHER TO
021100*    CONSUME IT.
021200*
021300  AA020-READ-AHEAD          SECTION.
021400**********************************
021500      READ     CV-FINANCIAL-YEAR-FILE
021600          AT END
021700               SET  CVJ-FINYEAR-DONE TO TRUE
021800               GO TO AA020-EXIT.
021900      MOVE     CVF-COMPANY-NUMBER TO CVJ-LA-COMPANY.
022000      MOVE     CV-FINANCIAL-YEAR-RECORD TO CVJ-LA-RECORD.
022100  AA020-EXIT.
022200      EXIT.
022300*
022400*    MAIN PER-COMPANY CONTROL PARAGRAPH.  BUFFERS UP TO FOUR YEARS
022500*    FOR THE COMPANY NOW AT THE HEAD OF THE FILE, CONDENSES THEM
022600*    INTO ONE TRAJECTORY RECORD AND WRITES IT.
022700*
022800  AA100-PROCESS-COMPANIES   SECTION.
022900**********************************
023000      MOVE     CVJ-LA-COMPANY TO CVJ-CURR-COMPANY.
023100      MOVE     ZERO TO CVJ-BUF-COUNT.
023200      PERFORM  AA120-BUFFER-YEARS THRU AA120-EXIT.
023300      PERFORM  AA130-DISCARD-EXTRA-YEARS THRU AA130-EXIT.
023400      PERFORM  BA100-BUILD-TRAJECTORY THRU BA100-EXIT.
023500      PERFORM  AA150-WRITE-TRAJECTORY THRU AA150-EXIT.
023600  AA100-EXIT.
023700      EXIT.
023800*
023900  AA120-BUFFER-YEARS         SECTION.
024000************************************
024100      IF       CVJ-FINYEAR-DONE
024200               GO TO AA120-EXIT.
024300      IF       CVJ-LA-COMPANY NOT = CVJ-CURR-COMPANY
024400               GO TO AA120-EXIT.
024500      IF       CVJ-BUF-COUNT >= 4
024600               GO TO AA120-EXIT.
024700      ADD      1 TO CVJ-BUF-COUNT.
024800      MOVE     CVJ-LA-RECORD TO CVJ-BUF-YEAR (CVJ-BUF-COUNT).
024900      PERFORM  AA020-READ-AHEAD THRU AA020-EXIT.
025000      GO       TO AA120-BUFFER-YEARS.
025100  AA120-EXIT.
025200      EXIT.
025300*
025400*    ANY YEARS BEYOND THE FOURTH FOR THIS COMPANY ARE READ AND
025500*    THROWN AWAY SO THE NEXT COMPANY STARTS CLEAN.
025600*
025700  AA130-DISCARD-EXTRA-YEARS   SECTION.
025800*************************************
025900      IF       CVJ-FINYEAR-DONE
026000               GO TO AA130-EXIT.
026100      IF       CVJ-LA-COMPANY NOT = CVJ-CURR-COMPANY
026200               GO TO AA130-EXIT.
026300      PERFORM  AA020-READ-AHEAD THRU AA020-EXIT.
026400      GO       TO AA130-DISCARD-EXTRA-YEARS.
026500  AA130-EXIT.
026600      EXIT.
026700*
026800  AA150-WRITE-TRAJECTORY     SECTION.
026900************************************
027000      WRITE    CV-TRAJECTORY-RECORD.
027100      ADD      1 TO CVJ-COMPANIES-WRITTEN.
027200      IF       CVJ-BUF-COUNT >= 2
027300               ADD 1 TO CVJ-COMPANIES-2YR.
027400      IF       CVT-NA-NEGATIVE = 1
027500               ADD 1 TO CVJ-COMPANIES-NEG-NA.
027600  AA150-EXIT.
027700      EXIT.
027800*
027900*    CONDENSES THE BUFFERED YEARS INTO ONE TRAJECTORY RECORD.  THE
028000*    NEWEST BUFFERED SLOT (CVJ-BUF-COUNT) IS UNPACKED FIRST FOR
028100*    THE LATEST-YEAR AMOUNTS, THEN EACH TREND PARAGRAPH BUILDS
028200*    ITS OWN PRESENT-VALUE SERIES FROM THE FULL BUFFER.
028300*
028400  BA100-BUILD-TRAJECTORY     SECTION.
028500************************************
028600      MOVE     SPACES TO CV-TRAJECTORY-RECORD.
028700      MOVE     CVJ-CURR-COMPANY TO CVT-COMPANY-NUMBER.
028800      MOVE     CVJ-BUF-COUNT TO CVT-FIN-YEARS-AVAIL.
028900      MOVE     "N" TO CVT-NET-ASSETS-FLAG CVT-TOTAL-ASSETS-FLAG
029000                       CVT-CURR-ASSETS-FLAG CVT-CURR-LIABS-FLAG
029100                       CVT-CASH-FLAG CVT-RETAINED-ERN-FLAG
029200                       CVT-NA-LATEST-CHG-FLAG CVT-NA-AVG-CHG-FLAG
029300                       CVT-NA-PCT-CHG-FLAG CVT-NA-ACCEL-FLAG
029400                       CVT-CURR-RATIO-FLAG CVT-CR-TREND-FLAG
029500                       CVT-CR-DECLIN-FLAG CVT-CASH-RATIO-FLAG
029600                       CVT-LEVERAGE-FLAG CVT-TA-SHRINK-FLAG
029700                       CVT-TA-PCT-CHG-FLAG CVT-RE-DECLIN-FLAG
029800                       CVT-RE-NEG-FLAG CVT-TO-DECLIN-FLAG
029900                       CVT-TO-PCT-CHG-FLAG CVT-EMP-DECLIN-FLAG.
030000      MOVE     ZERO TO CVT-NA-DECLINING CVT-NA-YEARS-DECLINING
030100                        CVT-NA-ACCELERATING CVT-NA-NEGATIVE
030200                        CVT-NA-POS-NOW-NEG.
030300      MOVE     CVJ-BUF-YEAR (CVJ-BUF-COUNT)
030400               TO CV-FINANCIAL-YEAR-RECORD.
030500      MOVE     CVF-PERIOD-YEAR TO CVT-LATEST-YEAR.
030600      MOVE     CVF-NET-ASSETS    TO CVT-NET-ASSETS.
030700      MOVE     CVF-NET-ASSETS-FLAG TO CVT-NET-ASSETS-FLAG.
030800      MOVE     CVF-TOTAL-ASSETS  TO CVT-TOTAL-ASSETS.
030900      MOVE     CVF-TOTAL-ASSETS-FLAG TO CVT-TOTAL-ASSETS-FLAG.
031000      MOVE     CVF-CURRENT-ASSETS TO CVT-CURRENT-ASSETS.
031100      MOVE     CVF-CURR-ASSETS-FLAG TO CVT-CURR-ASSETS-FLAG.
031200      MOVE     CVF-CURRENT-LIABS TO CVT-CURRENT-LIABS.
031300      MOVE     CVF-CURR-LIABS-FLAG TO CVT-CURR-LIABS-FLAG.
031400      MOVE     CVF-CASH          TO CVT-CASH.
031500      MOVE     CVF-CASH-FLAG     TO CVT-CASH-FLAG.
031600      MOVE     CVF-RETAINED-EARN TO CVT-RETAINED-EARN.
031700      MOVE     CVF-RETAINED-ERN-FLAG TO CVT-RETAINED-ERN-FLAG.
031800      IF       CVF-NET-ASSETS-FLAG = "Y" AND CVF-NET-ASSETS < ZERO
031900               MOVE 1 TO CVT-NA-NEGATIVE.
032000      PERFORM  BA110-NA-TREND THRU BA110-EXIT.
032100      PERFORM  BA120-CR-TREND THRU BA120-EXIT.
032200      PERFORM  BA130-TA-TREND THRU BA130-EXIT.
032300      PERFORM  BA140-RE-TREND THRU BA140-EXIT.
032400      PERFORM  BA150-TO-TREND THRU BA150-EXIT.
032500      PERFORM  BA160-EMP-TREND THRU BA160-EXIT.
032600  BA100-EXIT.
032700      EXIT.
032800*
032900*    COMPACTS CVJ-IN-VAL/CVJ-IN-PRES (SET BY THE CALLER OVER SLOTS
033000*    1 THRU CVJ-BUF-COUNT) INTO CVJ-SERIES, DROPPING ABSENT YEARS
033100*    SO THE SERIES HOLDS ONLY PRESENT VALUES IN YEAR ORDER.
033200*
033300  BA105-COMPACT-SERIES       SECTION.
033400************************************
033500      MOVE     ZERO TO CVJ-SERIES-COUNT.
033600      PERFORM  BA106-COMPACT-ONE THRU BA106-EXIT
033700          VARYING CVJ-GX FROM 1 BY 1 UNTIL CVJ-GX > CVJ-BUF-COUNT.
033800  BA105-EXIT.
033900      EXIT.
034000*
034100  BA106-COMPACT-ONE          SECTION.
034200************************************
034300      IF       CVJ-IN-PRES (CVJ-GX) = "Y"
034400               ADD 1 TO CVJ-SERIES-COUNT
034500               MOVE CVJ-IN-VAL (CVJ-GX)
034600                    TO CVJ-SERIES (CVJ-SERIES-COUNT)
034700      END-IF.
034800  BA106-EXIT.
034900      EXIT.
035000*
035100*    GENERIC PERCENT CHANGE HELPER.  CVJ-PCT-NEW/OLD MUST BE SET
035200*    BY THE CALLER BEFORE THE PERFORM.  CVJ-PCT-ZERO-DEFAULT = "Y"
035300*    GIVES A PRESENT ZERO RESULT WHEN THE PRIOR VALUE IS TOO SMALL
035400*    TO DIVIDE BY (THE NA-PCT-CHANGE RULE); = "N" GIVES AN ABSENT
035500*    RESULT INSTEAD (THE TA/TO-PCT-CHANGE RULE).  THE CHANGE IS
035600*    DIVIDED BY THE MAGNITUDE OF THE PRIOR VALUE, NOT ITS SIGN
035700*    (REQ CR-0372).
035800*
035900  BA109-PCT-CHANGE           SECTION.
036000************************************
036100      IF       CVJ-PCT-OLD > 100 OR CVJ-PCT-OLD < -100
036200               IF CVJ-PCT-OLD < ZERO
036300                    COMPUTE CVJ-ABS-WORK = -CVJ-PCT-OLD
036400               ELSE
036500                    MOVE CVJ-PCT-OLD TO CVJ-ABS-WORK
036600               END-IF
036700               COMPUTE CVJ-PCT-RESULT ROUNDED =
036800                    (CVJ-PCT-NEW - CVJ-PCT-OLD)
036900                    / CVJ-ABS-WORK * 100
037000               MOVE "Y" TO CVJ-PCT-RESULT-PRES
037100      ELSE IF  CVJ-PCT-ZERO-DEFAULT = "Y"
037200               MOVE ZERO TO CVJ-PCT-RESULT
037300               MOVE "Y" TO CVJ-PCT-RESULT-PRES
037400      ELSE
037500               MOVE "N" TO CVJ-PCT-RESULT-PRES
037600      END-IF.
037700  BA109-EXIT.
037800      EXIT.
037900*
038000*    NET ASSETS TREND - THE ONLY FIELD CARRYING THE FULL SERIES
038100*    STATISTICS (AVERAGE CHANGE, CONSECUTIVE DECLINE COUNT AND THE
038200*    ACCELERATING FLAG).
038300*
038400  BA110-NA-TREND             SECTION.
038500************************************
038600      PERFORM  BA111-LOAD-NA-SLOT THRU BA111-EXIT
038700          VARYING CVJ-GX FROM 1 BY 1 UNTIL CVJ-GX > CVJ-BUF-COUNT.
038800      PERFORM  BA105-COMPACT-SERIES THRU BA105-EXIT.
038900      IF       CVJ-SERIES-COUNT < 2
039000               GO TO BA110-EXIT.
039100      COMPUTE  CVT-NA-LATEST-CHANGE =
039200               CVJ-SERIES (CVJ-SERIES-COUNT)
039300             - CVJ-SERIES (CVJ-SERIES-COUNT - 1).
039400      MOVE     "Y" TO CVT-NA-LATEST-CHG-FLAG.
039500      IF       CVT-NA-LATEST-CHANGE < ZERO
039600               MOVE 1 TO CVT-NA-DECLINING.
039700      IF       CVJ-SERIES (1) > ZERO
039800           AND CVJ-SERIES (CVJ-SERIES-COUNT) < ZERO
039900               MOVE 1 TO CVT-NA-POS-NOW-NEG.
040000      PERFORM  BA112-NA-AVG-CHANGE THRU BA112-EXIT.
040100      PERFORM  BA113-NA-DECLINE-STREAK THRU BA113-EXIT.
040200      MOVE     CVJ-SERIES (CVJ-SERIES-COUNT) TO CVJ-PCT-NEW.
040300      MOVE     CVJ-SERIES (CVJ-SERIES-COUNT - 1) TO CVJ-PCT-OLD.
040400      MOVE     "Y" TO CVJ-PCT-ZERO-DEFAULT.
040500      PERFORM  BA109-PCT-CHANGE THRU BA109-EXIT.
040600      MOVE     CVJ-PCT-RESULT TO CVT-NA-PCT-CHANGE.
040700      MOVE     CVJ-PCT-RESULT-PRES TO CVT-NA-PCT-CHG-FLAG.
040800      IF       CVJ-SERIES-COUNT >= 3
040900               COMPUTE CVT-NA-ACCELERATING = ZERO
041000               IF  (CVJ-SERIES (CVJ-SERIES-COUNT)
041100                      - CVJ-SERIES (CVJ-SERIES-COUNT - 1))
041200                   < (CVJ-SERIES (CVJ-SERIES-COUNT - 1)
041300                      - CVJ-SERIES (CVJ-SERIES-COUNT - 2))
041400                    MOVE 1 TO CVT-NA-ACCELERATING
041500               END-IF
041600               MOVE "Y" TO CVT-NA-ACCEL-FLAG
041700      END-IF.
041800  BA110-EXIT.
041900      EXIT.
042000*
042100  BA111-LOAD-NA-SLOT         SECTION.
042200************************************
042300      MOVE     CVJ-BUF-YEAR (CVJ-GX) TO CV-FINANCIAL-YEAR-RECORD.
042400      MOVE     CVF-NET-ASSETS    TO CVJ-IN-VAL (CVJ-GX).
042500      MOVE     CVF-NET-ASSETS-FLAG TO CVJ-IN-PRES (CVJ-GX).
042600  BA111-EXIT.
042700      EXIT.
042800*
042900*    MEAN OF SUCCESSIVE DIFFERENCES ACROSS THE WHOLE SERIES, 2 DP.
043000*
043100  BA112-NA-AVG-CHANGE        SECTION.
043200************************************
043300      COMPUTE  CVJ-AVG-WORK ROUNDED =
043400               (CVJ-SERIES (CVJ-SERIES-COUNT) - CVJ-SERIES (1))
043500               / (CVJ-SERIES-COUNT - 1).
043600      MOVE     CVJ-AVG-WORK TO CVT-NA-AVG-CHANGE.
043700      MOVE     "Y" TO CVT-NA-AVG-CHG-FLAG.
043800  BA112-EXIT.
043900      EXIT.
044000*
044100*    CONSECUTIVE DECLINING YEARS, COUNTED FROM THE NEWEST
044200*    DIFFERENCE BACKWARDS UNTIL A NON-NEGATIVE DIFFERENCE IS
044300*    FOUND.
044400*
044500  BA113-NA-DECLINE-STREAK    SECTION.
044600************************************
044700      MOVE     ZERO TO CVT-NA-YEARS-DECLINING.
044800      SET      CVJ-GX TO CVJ-SERIES-COUNT.
044900  BA113-CHECK.
045000      IF       CVJ-GX < 2
045100               GO TO BA113-EXIT.
045200      IF       CVJ-SERIES (CVJ-GX) >= CVJ-SERIES (CVJ-GX - 1)
045300               GO TO BA113-EXIT.
045400      ADD      1 TO CVT-NA-YEARS-DECLINING.
045500      SET      CVJ-GX DOWN BY 1.
045600      GO       TO BA113-CHECK.
045700  BA113-EXIT.
045800      EXIT.
045900*
046000*    CURRENT RATIO, CASH RATIO AND LEVERAGE - LATEST YEAR VALUES,
046100*    PLUS THE CURRENT RATIO TREND OVER THE LAST TWO COMPUTABLE
046200*    YEARS.
046300*
046400  BA120-CR-TREND             SECTION.
046500************************************
046600      IF       CVF-CURR-ASSETS-FLAG = "Y"
046700           AND CVF-CURR-LIABS-FLAG = "Y"
046800           AND CVF-CURRENT-LIABS NOT = ZERO
046900               PERFORM BA121-ABS-CURRENT-LIABS THRU BA121-EXIT
047000               COMPUTE CVT-CURRENT-RATIO ROUNDED =
047100                    CVF-CURRENT-ASSETS / CVJ-ABS-WORK
047200               MOVE "Y" TO CVT-CURR-RATIO-FLAG
047300      END-IF.
047400      IF       CVF-CASH-FLAG = "Y" AND CVF-CURR-LIABS-FLAG = "Y"
047500           AND CVF-CURRENT-LIABS NOT = ZERO
047600               PERFORM BA121-ABS-CURRENT-LIABS THRU BA121-EXIT
047700               COMPUTE CVT-CASH-RATIO ROUNDED =
047800                    CVF-CASH / CVJ-ABS-WORK
047900               MOVE "Y" TO CVT-CASH-RATIO-FLAG
048000      END-IF.
048100      IF       CVF-TOTAL-LIABS-FLAG = "Y"
048200           AND CVF-TOTAL-ASSETS-FLAG = "Y"
048300           AND CVF-TOTAL-ASSETS NOT = ZERO
048400               PERFORM BA122-ABS-TOTAL-ASSETS THRU BA122-EXIT
048500               PERFORM BA123-ABS-TOTAL-LIABS THRU BA123-EXIT
048600               COMPUTE CVT-LEVERAGE ROUNDED =
048700                    CVJ-ABS-WORK-2 / CVJ-ABS-WORK
048800               MOVE "Y" TO CVT-LEVERAGE-FLAG
048900      END-IF.
049000      PERFORM  BA124-LOAD-CR-SLOT THRU BA124-EXIT
049100          VARYING CVJ-GX FROM 1 BY 1 UNTIL CVJ-GX > CVJ-BUF-COUNT.
049200      IF       CVJ-CR-COUNT < 2
049300               GO TO BA120-EXIT.
049400      COMPUTE  CVT-CR-TREND ROUNDED =
049500               CVJ-CR-SERIES (CVJ-CR-COUNT)
049600             - CVJ-CR-SERIES (CVJ-CR-COUNT - 1).
049700      MOVE     "Y" TO CVT-CR-TREND-FLAG.
049800      IF       CVJ-CR-SERIES (CVJ-CR-COUNT)
049900               < CVJ-CR-SERIES (CVJ-CR-COUNT - 1)
050000               MOVE 1 TO CVT-CR-DECLINING.
050100      MOVE     "Y" TO CVT-CR-DECLIN-FLAG.
050200  BA120-EXIT.
050300      EXIT.
050400*
050500  BA121-ABS-CURRENT-LIABS    SECTION.
050600************************************
050700      IF       CVF-CURRENT-LIABS < ZERO
050800               COMPUTE CVJ-ABS-WORK = -CVF-CURRENT-LIABS
050900      ELSE
051000               MOVE CVF-CURRENT-LIABS TO CVJ-ABS-WORK
051100      END-IF.
051200  BA121-EXIT.
051300      EXIT.
051400*
051500  BA122-ABS-TOTAL-ASSETS     SECTION.
051600************************************
051700      IF       CVF-TOTAL-ASSETS < ZERO
051800               COMPUTE CVJ-ABS-WORK = -CVF-TOTAL-ASSETS
051900      ELSE
052000               MOVE CVF-TOTAL-ASSETS TO CVJ-ABS-WORK
052100      END-IF.
052200  BA122-EXIT.
052300      EXIT.
052400*
052500  BA123-ABS-TOTAL-LIABS      SECTION.
052600************************************
052700      IF       CVF-TOTAL-LIABS < ZERO
052800               COMPUTE CVJ-ABS-WORK-2 = -CVF-TOTAL-LIABS
052900      ELSE
053000               MOVE CVF-TOTAL-LIABS TO CVJ-ABS-WORK-2
053100      END-IF.
053200  BA123-EXIT.
053300      EXIT.
053400*
053500  BA124-LOAD-CR-SLOT         SECTION.
053600************************************
053700      IF       CVJ-GX = 1
053800               MOVE ZERO TO CVJ-CR-COUNT.
053900      MOVE     CVJ-BUF-YEAR (CVJ-GX)
054000               TO CV-FINANCIAL-YEAR-RECORD.
054100      IF       CVF-CURR-ASSETS-FLAG = "Y"
054200           AND CVF-CURR-LIABS-FLAG = "Y"
054300           AND CVF-CURRENT-LIABS NOT = ZERO
054400               PERFORM BA121-ABS-CURRENT-LIABS THRU BA121-EXIT
054500               ADD 1 TO CVJ-CR-COUNT
054600               COMPUTE CVJ-CR-SERIES (CVJ-CR-COUNT) ROUNDED =
054700                    CVF-CURRENT-ASSETS / CVJ-ABS-WORK
054800      END-IF.
054900  BA124-EXIT.
055000      EXIT.
055100*
055200*    TOTAL ASSETS TREND - SHRINKING FLAG AND PERCENT CHANGE OVER
055300*    THE LAST TWO PRESENT VALUES.
055400*
055500  BA130-TA-TREND             SECTION.
055600************************************
055700      PERFORM  BA131-LOAD-TA-SLOT THRU BA131-EXIT
055800          VARYING CVJ-GX FROM 1 BY 1 UNTIL CVJ-GX > CVJ-BUF-COUNT.
055900      PERFORM  BA105-COMPACT-SERIES THRU BA105-EXIT.
056000      IF       CVJ-SERIES-COUNT < 2
056100               GO TO BA130-EXIT.
056200      IF       CVJ-SERIES (CVJ-SERIES-COUNT)
056300               < CVJ-SERIES (CVJ-SERIES-COUNT - 1)
056400               MOVE 1 TO CVT-TA-SHRINKING.
056500      MOVE     "Y" TO CVT-TA-SHRINK-FLAG.
056600      MOVE     CVJ-SERIES (CVJ-SERIES-COUNT) TO CVJ-PCT-NEW.
056700      MOVE     CVJ-SERIES (CVJ-SERIES-COUNT - 1) TO CVJ-PCT-OLD.
056800      MOVE     "N" TO CVJ-PCT-ZERO-DEFAULT.
056900      PERFORM  BA109-PCT-CHANGE THRU BA109-EXIT.
057000      MOVE     CVJ-PCT-RESULT TO CVT-TA-PCT-CHANGE.
057100      MOVE     CVJ-PCT-RESULT-PRES TO CVT-TA-PCT-CHG-FLAG.
057200  BA130-EXIT.
057300      EXIT.
057400*
057500  BA131-LOAD-TA-SLOT         SECTION.
057600************************************
057700      MOVE     CVJ-BUF-YEAR (CVJ-GX) TO CV-FINANCIAL-YEAR-RECORD.
057800      MOVE     CVF-TOTAL-ASSETS     TO CVJ-IN-VAL (CVJ-GX).
057900      MOVE     CVF-TOTAL-ASSETS-FLAG TO CVJ-IN-PRES (CVJ-GX).
058000  BA131-EXIT.
058100      EXIT.
058200*
058300*    RETAINED EARNINGS TREND - DECLINING AND NEGATIVE FLAGS ONLY.
058400*
058500  BA140-RE-TREND             SECTION.
058600************************************
058700      PERFORM  BA141-LOAD-RE-SLOT THRU BA141-EXIT
058800          VARYING CVJ-GX FROM 1 BY 1 UNTIL CVJ-GX > CVJ-BUF-COUNT.
058900      PERFORM  BA105-COMPACT-SERIES THRU BA105-EXIT.
059000      IF       CVJ-SERIES-COUNT >= 1
059100           AND CVJ-SERIES (CVJ-SERIES-COUNT) < ZERO
059200               MOVE 1 TO CVT-RE-NEGATIVE
059300               MOVE "Y" TO CVT-RE-NEG-FLAG.
059400      IF       CVJ-SERIES-COUNT < 2
059500               GO TO BA140-EXIT.
059600      IF       CVJ-SERIES (CVJ-SERIES-COUNT)
059700               < CVJ-SERIES (CVJ-SERIES-COUNT - 1)
059800               MOVE 1 TO CVT-RE-DECLINING.
059900      MOVE     "Y" TO CVT-RE-DECLIN-FLAG.
060000  BA140-EXIT.
060100      EXIT.
060200*
060300  BA141-LOAD-RE-SLOT         SECTION.
060400************************************
060500      MOVE     CVJ-BUF-YEAR (CVJ-GX) TO CV-FINANCIAL-YEAR-RECORD.
060600      MOVE     CVF-RETAINED-EARN     TO CVJ-IN-VAL (CVJ-GX).
060700      MOVE     CVF-RETAINED-ERN-FLAG TO CVJ-IN-PRES (CVJ-GX).
060800  BA141-EXIT.
060900      EXIT.
061000*
061100*    TURNOVER TREND - DECLINING FLAG AND PERCENT CHANGE.
061200*
061300  BA150-TO-TREND             SECTION.
061400************************************
061500      PERFORM  BA151-LOAD-TO-SLOT THRU BA151-EXIT
061600          VARYING CVJ-GX FROM 1 BY 1 UNTIL CVJ-GX > CVJ-BUF-COUNT.
061700      PERFORM  BA105-COMPACT-SERIES THRU BA105-EXIT.
061800      IF       CVJ-SERIES-COUNT < 2
061900               GO TO BA150-EXIT.
062000      IF       CVJ-SERIES (CVJ-SERIES-COUNT)
062100               < CVJ-SERIES (CVJ-SERIES-COUNT - 1)
062200               MOVE 1 TO CVT-TO-DECLINING.
062300      MOVE     "Y" TO CVT-TO-DECLIN-FLAG.
062400      MOVE     CVJ-SERIES (CVJ-SERIES-COUNT) TO CVJ-PCT-NEW.
062500      MOVE     CVJ-SERIES (CVJ-SERIES-COUNT - 1) TO CVJ-PCT-OLD.
062600      MOVE     "N" TO CVJ-PCT-ZERO-DEFAULT.
062700      PERFORM  BA109-PCT-CHANGE THRU BA109-EXIT.
062800      MOVE     CVJ-PCT-RESULT TO CVT-TO-PCT-CHANGE.
062900      MOVE     CVJ-PCT-RESULT-PRES TO CVT-TO-PCT-CHG-FLAG.
063000  BA150-EXIT.
063100      EXIT.
063200*
063300  BA151-LOAD-TO-SLOT         SECTION.
063400************************************
063500      MOVE     CVJ-BUF-YEAR (CVJ-GX) TO CV-FINANCIAL-YEAR-RECORD.
063600      MOVE     CVF-TURNOVER      TO CVJ-IN-VAL (CVJ-GX).
063700      MOVE     CVF-TURNOVER-FLAG TO CVJ-IN-PRES (CVJ-GX).
063800  BA151-EXIT.
063900      EXIT.
064000*
064100*    EMPLOYEES TREND - DECLINING FLAG ONLY.  EMPLOYEE COUNT IS AN
064200*    UNSIGNED FIELD SO IT IS MOVED VIA A SIGNED WORK ITEM FOR THE
064300*    GENERIC SERIES MACHINERY.
064400*
064500  BA160-EMP-TREND            SECTION.
064600************************************
064700      PERFORM  BA161-LOAD-EMP-SLOT THRU BA161-EXIT
064800          VARYING CVJ-GX FROM 1 BY 1 UNTIL CVJ-GX > CVJ-BUF-COUNT.
064900      PERFORM  BA105-COMPACT-SERIES THRU BA105-EXIT.
065000      IF       CVJ-SERIES-COUNT < 2
065100               GO TO BA160-EXIT.
065200      IF       CVJ-SERIES (CVJ-SERIES-COUNT)
065300               < CVJ-SERIES (CVJ-SERIES-COUNT - 1)
065400               MOVE 1 TO CVT-EMP-DECLINING.
065500      MOVE     "Y" TO CVT-EMP-DECLIN-FLAG.
065600  BA160-EXIT.
065700      EXIT.
065800*
065900  BA161-LOAD-EMP-SLOT        SECTION.
066000************************************
066100      MOVE     CVJ-BUF-YEAR (CVJ-GX) TO CV-FINANCIAL-YEAR-RECORD.
066200      MOVE     CVF-EMPLOYEES      TO CVJ-IN-VAL (CVJ-GX).
066300      MOVE     CVF-EMPLOYEES-FLAG TO CVJ-IN-PRES (CVJ-GX).
066400  BA161-EXIT.
066500      EXIT.
066600*
066700*    END OF RUN SUMMARY - APPENDED TO THE SAME PRINT FILE CVFEXT
066800*    OPENED OUTPUT EARLIER IN THE NIGHT'S JOB STREAM.
066900*
067000  AA900-PRINT-SUMMARY        SECTION.
067100************************************
067200      MOVE     SPACES TO CV-RUN-SUMMARY-LINE.
067300      WRITE    CV-RUN-SUMMARY-LINE.
067400      MOVE     "TRAJECTORY BUILDER - RUN SUMMARY"
067500               TO CV-RUN-SUMMARY-LINE.
067600      WRITE    CV-RUN-SUMMARY-LINE.
067700      MOVE     SPACES TO CVJ-REPORT-LINE.
067800      MOVE     CVJ-COMPANIES-WRITTEN TO CVJ-WS-NUM-EDIT.
067900      STRING   "COMPANIES WRITTEN ............ " CVJ-WS-NUM-EDIT
068000               DELIMITED BY SIZE INTO CVJ-REPORT-LINE.
068100      MOVE     CVJ-REPORT-LINE TO CV-RUN-SUMMARY-LINE.
068200      WRITE    CV-RUN-SUMMARY-LINE.
068300      MOVE     SPACES TO CVJ-REPORT-LINE.
068400      MOVE     CVJ-COMPANIES-2YR TO CVJ-WS-NUM-EDIT.
068500      STRING   "COMPANIES WITH 2+ YEARS ...... " CVJ-WS-NUM-EDIT
068600               DELIMITED BY SIZE INTO CVJ-REPORT-LINE.
068700      MOVE     CVJ-REPORT-LINE TO CV-RUN-SUMMARY-LINE.
068800      WRITE    CV-RUN-SUMMARY-LINE.
068900      MOVE     SPACES TO CVJ-REPORT-LINE.
069000      MOVE     CVJ-COMPANIES-NEG-NA TO CVJ-WS-NUM-EDIT.
069100      STRING   "COMPANIES WITH NEGATIVE N/A .. " CVJ-WS-NUM-EDIT
069200               DELIMITED BY SIZE INTO CVJ-REPORT-LINE.
069300      MOVE     CVJ-REPORT-LINE TO CV-RUN-SUMMARY-LINE.
069400      WRITE    CV-RUN-SUMMARY-LINE.
069500  AA900-EXIT.
069600      EXIT.
069700
