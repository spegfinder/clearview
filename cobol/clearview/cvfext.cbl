000100*****************************************************************
000200*                                                                *
000300*             CLEARVIEW CREDIT ASSESSMENT - FINANCIAL EXTRACT   *
000400*                                                                *
000500*****************************************************************
000600*
000700  IDENTIFICATION          DIVISION.
000800*================================
000900*
001000      PROGRAM-ID.         CVFEXT.
001100*
001200      AUTHOR.             D M PRICE.
001300*
001400      INSTALLATION.       HALLGATE SYSTEMS LTD.
001500*
001600      DATE-WRITTEN.       12/05/1984.
001700*
001800      DATE-COMPILED.
001900*
002000      SECURITY.           RESTRICTED - CREDIT BUREAU USE ONLY.
002100*                         NOT FOR DISCLOSURE OUTSIDE HALLGATE
002200*                         SYSTEMS LTD OR THE CLIENT HOLDING THE
002300*                         CLEARVIEW LICENCE.
002400*
002500*    REMARKS.            FIRST STEP OF THE NIGHT'S JOB.  READS THE
002600*                         RAW FILING EXTRACT, COMPANY NUMBER
002700*                         ASCENDING / PERIOD YEAR ASCENDING, AND
002800*                         BUILDS THE CLEAN FINANCIAL YEAR HISTORY
002900*                         FILE CVSCORE/CVTRAJ/CVPROF RUN FROM -
003000*                         FILLS THE TOTAL LIABILITIES, TOTAL ASSETS
003100*                         AND CREDITORS DUE WITHIN ONE YEAR FIGURES
003200*                         WHERE THE FILING OMITTED THEM BUT GAVE
003300*                         ENOUGH TO WORK THEM OUT, DROPS ANY FILING
003400*                         WITH NO USABLE BALANCE SHEET FIGURE AT
003500*                         ALL, AND WHERE THE FEED CARRIES MORE THAN
003600*                         ONE FILING FOR THE SAME COMPANY/YEAR
003700*                         KEEPS ONLY THE BEST POPULATED ONE.
003800*
003900*    CALLED MODULES.     NONE.
004000*
004100*    FILES USED.
004200*                         CVRAW.   RAW FILING EXTRACT (INPUT).
004300*                         CVFIN.   FINANCIAL YEAR HISTORY OUTPUT.
004400*                         CVRPT.   RUN SUMMARY PRINT FILE (OUTPUT -
004500*                                  FIRST STEP OF THE NIGHT'S JOB,
004600*                                  CVSCORE/CVTRAJ/CVPROF EXTEND IT
004700*                                  LATER).
004800*
004900* CHANGES:
005000*  12/05/84 DMP - CREATED.
005100*  19/02/92 JRF - 1.10   ADDED THE CREDITORS DUE WITHIN ONE YEAR
005200*                        FALLBACK TO CURRENT LIABILITIES WHERE THE
005300*                        FILING GAVE NO SEPARATE FIGURE (REQ
005400*                        CR-0351).
005500*  16/11/98 SCW - 2.00   Y2K REVIEW.  CVR-PERIOD-YEAR AND
005600*                        CVF-PERIOD-YEAR ARE ALREADY 4 DIGIT CCYY,
005700*                        NO WINDOWING LOGIC REQUIRED.  TESTED
005800*                        AGAINST A DUMMY 29/02/2000 FILING - OK.
005900*  21/06/06 AKT -    .11 ADDED THE EMPLOYEES FIGURE TO THE
006000*                        MOST-POPULATED COUNT (REQ CR-1108).
006100*  30/01/09 AKT -    .12 MIGRATION TO OPEN COBOL - NO SOURCE
006200*                        CHANGES REQUIRED, RECOMPILE ONLY.
006300*  14/02/17 PJT - 1.20   NEW PROGRAM.  THE TOTAL LIABILITIES/TOTAL
006400*                        ASSETS FALLBACK FORMULAE AND THE
006500*                        PRESENCE/DEDUP RULES WERE PREVIOUSLY DONE
006600*                        BY HAND ON THE RAW FEED BEFORE IT REACHED
006700*                        CVFIN - THIS STEP NOW DOES THAT WORK IN
006800*                        THE SUITE ITSELF (REQ CR-1201).
006900*
007000***********************************************************
007100*
007200* COPYRIGHT NOTICE.
007300* ****************
007400*
007500* THIS PROGRAM IS PART OF THE HALLGATE SYSTEMS CLEARVIEW CREDIT
007600* ASSESSMENT SUITE AND IS COPYRIGHT (C) HALLGATE SYSTEMS LTD,
007700* 1984-2017 AND LATER.  ALL RIGHTS RESERVED.  NOT TO BE COPIED OR
007800* DISCLOSED EXCEPT UNDER THE TERMS OF THE LICENCE AGREEMENT HELD
007900* BY THE CLIENT.
008000*
008100***********************************************************
008200*
008300  ENVIRONMENT             DIVISION.
008400*================================
008500*
008600  CONFIGURATION           SECTION.
008700  SPECIAL-NAMES.
008800      C01 IS TOP-OF-FORM.
008900      UPSI-0 ON STATUS IS CVX-TEST-RUN.
009000*
009100  INPUT-OUTPUT            SECTION.
009200  FILE-CONTROL.
009300      COPY "selcvraw.cob".
009400      COPY "selcvfin.cob".
009500      COPY "selcvrpt.cob".
009600*
009700  DATA                    DIVISION.
009800*================================
009900*
010000  FILE                    SECTION.
010100*
010200      COPY "fdcvraw.cob".
010300      COPY "fdcvfin.cob".
010400      COPY "fdcvrpt.cob".
010500*
010600  WORKING-STORAGE         SECTION.
010700*-----------------------
010800  77  PROG-NAME               PIC X(17) VALUE "CVFEXT  (1.20.14)".
010900*
011000  01  CV-FILE-STATUSES.
011100      03  CV-RAW-STATUS       PIC X(2).
011200      03  CV-FIN-STATUS       PIC X(2).
011300      03  CV-RPT-STATUS       PIC X(2).
011400      03  FILLER              PIC X(14).
011500*
011600  01  CVX-SWITCHES.
011700      03  CVX-TEST-RUN            PIC X(1).
011800      03  CVX-EOF-RAW             PIC X(1)   VALUE "N".
011900          88  CVX-RAW-DONE                   VALUE "Y".
012000      03  FILLER                  PIC X(8).
012100*
012200*    ONE RAW ROW READ AHEAD SO THE CONTROL BREAK BELOW CAN COMPARE
012300*    COMPANY NUMBER AND PERIOD YEAR BEFORE DECIDING WHETHER IT
012400*    BELONGS TO THE GROUP NOW BEING BUILT.
012500*
012600  01  CVX-LOOKAHEAD.
012700      03  CVX-LA-COMPANY           PIC X(8).
012800      03  CVX-LA-YEAR              PIC 9(4).
012900      03  CVX-LA-RECORD            PIC X(250).
013000*
013100*    BEST CANDIDATE FOUND SO FAR FOR THE COMPANY/YEAR GROUP NOW
013200*    BEING BUILT, AND HOW MANY OF ITS 17 AMOUNT FIELDS (16 BALANCE
013300*    SHEET FIGURES PLUS EMPLOYEES) ARE PRESENT.  WHERE THE FEED
013400*    CARRIES A RESTATEMENT OR A DOUBLE KEYED FILING FOR THE SAME
013500*    YEAR THE ROW WITH THE HIGHER COUNT WINS (REQ CR-1201).
013600*
013700  01  CVX-BEST-GROUP.
013800      03  CVX-BEST-COMPANY         PIC X(8).
013900      03  CVX-BEST-YEAR            PIC 9(4).
014000      03  CVX-BEST-RECORD          PIC X(250).
014100      03  CVX-BEST-COUNT           PIC 9(2) COMP.
014200  01  CVX-CURR-COUNT               PIC 9(2) COMP.
014300  01  CVX-GX                       PIC 9(2) COMP.
014400*
014500*    KEEP/DROP FLAG SET BY THE PRESENCE FILTER BELOW (REQ CR-1201).
014600*
014700  01  CVX-KEEP-SWITCH               PIC X(1).
014800      88  CVX-RECORD-KEPT                     VALUE "Y".
014900      88  CVX-RECORD-DROPPED                  VALUE "N".
015000*
015100*    COUNTERS FOR THE END OF RUN SUMMARY.  ALL COMP SO THE DAILY
015200*    VOLUME NEVER OUTGROWS A DISPLAY COUNTER BY ACCIDENT.
015300*
015400  01  CVX-COUNTERS.
015500      03  CVX-ROWS-READ           PIC 9(7) COMP.
015600      03  CVX-GROUPS-BUILT        PIC 9(7) COMP.
015700      03  CVX-DUPLICATES-DROPPED  PIC 9(7) COMP.
015800      03  CVX-ROWS-WRITTEN        PIC 9(7) COMP.
015900      03  CVX-ROWS-FILTERED       PIC 9(7) COMP.
016000      03  CVX-TL-DERIVED          PIC 9(7) COMP.
016100      03  CVX-TA-DERIVED          PIC 9(7) COMP.
016200      03  CVX-CDWY-DERIVED        PIC 9(7) COMP.
016300*
016400*    REPORT LINE, ITS COLUMN VIEW AND THE NUMERIC EDIT WORK FIELD
016500*    FOR THE RUN SUMMARY SECTION BELOW.
016600*
016700  01  CVX-REPORT-LINE             PIC X(60).
016800  01  CVX-REPORT-COLUMNS REDEFINES CVX-REPORT-LINE.
016900      03  CVX-RC-LABEL            PIC X(30).
017000      03  CVX-RC-VALUE            PIC X(30).
017100  01  CVX-WS-NUM-EDIT             PIC ZZZZZZ9.
017200*
017300  PROCEDURE              DIVISION.
017400*=======================
017500*
017600  AA000-MAIN               SECTION.
017700*********************************
017800      PERFORM  AA010-OPEN-FILES.
017900      PERFORM  AA100-PROCESS-GROUPS
018000          UNTIL CVX-RAW-DONE.
018100      PERFORM  AA900-PRINT-SUMMARY.
018200      CLOSE    CV-RAW-FILING-FILE
018300               CV-FINANCIAL-YEAR-FILE
018400               CV-RUN-SUMMARY-FILE.
018500      STOP     RUN.
018600  AA000-EXIT.
018700      EXIT.
018800*
018900  AA010-OPEN-FILES          SECTION.
019000***********************************
019100      OPEN     INPUT  CV-RAW-FILING-FILE.
019200      OPEN     OUTPUT CV-FINANCIAL-YEAR-FILE.
019300      OPEN     OUTPUT CV-RUN-SUMMARY-FILE.
019400      MOVE     ZERO TO CVX-ROWS-READ CVX-GROUPS-BUILT
019500                        CVX-DUPLICATES-DROPPED CVX-ROWS-WRITTEN
019600                        CVX-ROWS-FILTERED CVX-TL-DERIVED
019700                        CVX-TA-DERIVED CVX-CDWY-DERIVED.
019800      PERFORM  AA020-READ-AHEAD THRU AA020-EXIT.
019900  AA010-EXIT.
020000      EXIT.
020100*
020200*    BUFFERS ONE RAW ROW AHEAD SO THE CONTROL BREAK IN AA100 CAN
020300*    COMPARE COMPANY NUMBER AND PERIOD YEAR BEFORE DECIDING WHETHER
020400*    IT BELONGS TO THE GROUP NOW BEING BUILT.
020500*
020600  AA020-READ-AHEAD          SECTION.
020700***********************************
020800      READ     CV-RAW-FILING-FILE
020900          AT END
021000               SET  CVX-RAW-DONE TO TRUE
021100               GO TO AA020-EXIT.
021200      ADD      1 TO CVX-ROWS-READ.
021300      MOVE     CVR-COMPANY-NUMBER TO CVX-LA-COMPANY.
021400      MOVE     CVR-PERIOD-YEAR TO CVX-LA-YEAR.
021500      MOVE     CV-RAW-FILING-RECORD TO CVX-LA-RECORD.
021600  AA020-EXIT.
021700      EXIT.
021800*
021900*    MAIN CONTROL PARAGRAPH FOR ONE COMPANY/YEAR GROUP.  STARTS THE
022000*    GROUP ON THE ROW NOW SAT IN THE LOOKAHEAD, PULLS IN ANY FURTHER
022100*    ROWS FOR THE SAME COMPANY/YEAR AND KEEPS THE BEST POPULATED OF
022200*    THEM, THEN DERIVES AND WRITES THE ONE SURVIVING ROW.
022300*
022400  AA100-PROCESS-GROUPS      SECTION.
022500***********************************
022600      PERFORM  AA110-START-GROUP THRU AA110-EXIT.
022700      PERFORM  AA120-ACCUMULATE-GROUP THRU AA120-EXIT
022800          UNTIL CVX-RAW-DONE
022900             OR CVX-LA-COMPANY NOT = CVX-BEST-COMPANY
023000             OR CVX-LA-YEAR NOT = CVX-BEST-YEAR.
023100      PERFORM  AA150-FINALIZE-GROUP THRU AA150-EXIT.
023200  AA100-EXIT.
023300      EXIT.
023400*
023500  AA110-START-GROUP         SECTION.
023600***********************************
023700      MOVE     CVX-LA-COMPANY TO CVX-BEST-COMPANY.
023800      MOVE     CVX-LA-YEAR TO CVX-BEST-YEAR.
023900      MOVE     CVX-LA-RECORD TO CVX-BEST-RECORD.
024000      MOVE     CVX-LA-RECORD TO CV-RAW-FILING-RECORD.
024100      PERFORM  BA100-COUNT-POPULATED THRU BA100-EXIT.
024200      MOVE     CVX-CURR-COUNT TO CVX-BEST-COUNT.
024300      ADD      1 TO CVX-GROUPS-BUILT.
024400      PERFORM  AA020-READ-AHEAD THRU AA020-EXIT.
024500  AA110-EXIT.
024600      EXIT.
024700*
024800*    A SECOND (OR LATER) FILING FOR THE SAME COMPANY/YEAR - COUNT
024900*    ITS POPULATED FIELDS AND KEEP IT ONLY IF IT BEATS THE BEST SO
025000*    FAR (REQ CR-1201).  TIES KEEP THE EARLIER FILING.
025100*
025200  AA120-ACCUMULATE-GROUP    SECTION.
025300***********************************
025400      MOVE     CVX-LA-RECORD TO CV-RAW-FILING-RECORD.
025500      PERFORM  BA100-COUNT-POPULATED THRU BA100-EXIT.
025600      IF       CVX-CURR-COUNT > CVX-BEST-COUNT
025700               MOVE CVX-LA-RECORD TO CVX-BEST-RECORD
025800               MOVE CVX-CURR-COUNT TO CVX-BEST-COUNT
025900      END-IF.
026000      ADD      1 TO CVX-DUPLICATES-DROPPED.
026100      PERFORM  AA020-READ-AHEAD THRU AA020-EXIT.
026200  AA120-EXIT.
026300      EXIT.
026400*
026500*    BUILDS THE FINANCIAL YEAR RECORD FROM THE GROUP'S BEST ROW,
026600*    RUNS THE DERIVATION AND PRESENCE FILTER AND WRITES IT IF IT
026700*    SURVIVES.
026800*
026900  AA150-FINALIZE-GROUP      SECTION.
027000***********************************
027100      MOVE     CVX-BEST-RECORD TO CV-RAW-FILING-RECORD.
027200      PERFORM  BA200-BUILD-FINANCIAL-YEAR THRU BA200-EXIT.
027300      PERFORM  BA300-PRESENCE-FILTER THRU BA300-EXIT.
027400      IF       CVX-RECORD-KEPT
027500               WRITE CV-FINANCIAL-YEAR-RECORD
027600               ADD 1 TO CVX-ROWS-WRITTEN
027700      ELSE
027800               ADD 1 TO CVX-ROWS-FILTERED
027900      END-IF.
028000  AA150-EXIT.
028100      EXIT.
028200*
028300*    COUNTS HOW MANY OF THE 16 BALANCE SHEET AMOUNTS AND THE
028400*    EMPLOYEES FIGURE ARE PRESENT ON THE RAW ROW CURRENTLY SAT IN
028500*    CV-RAW-FILING-RECORD - THE MEASURE USED TO PICK THE BEST
028600*    POPULATED OF TWO OR MORE FILINGS FOR ONE COMPANY/YEAR (REQ
028700*    CR-0351).
028800*
028900  BA100-COUNT-POPULATED     SECTION.
029000***********************************
029100      MOVE     ZERO TO CVX-CURR-COUNT.
029200      PERFORM  BA105-COUNT-ONE-AMOUNT THRU BA105-EXIT
029300          VARYING CVX-GX FROM 1 BY 1 UNTIL CVX-GX > 16.
029400      IF       CVR-EMPLOYEES-FLAG = "Y"
029500               ADD 1 TO CVX-CURR-COUNT.
029600  BA100-EXIT.
029700      EXIT.
029800*
029900  BA105-COUNT-ONE-AMOUNT    SECTION.
030000***********************************
030100      IF       CVR-AMT-FLAG (CVX-GX) = "Y"
030200               ADD 1 TO CVX-CURR-COUNT.
030300  BA105-EXIT.
030400      EXIT.
030500*
030600*    MOVES THE SURVIVING RAW ROW ACROSS TO THE FINANCIAL YEAR
030700*    RECORD SHAPE - SAME FIELD ORDER AND WIDTHS AS WSCVRAW.COB, SO
030800*    THE AMOUNT BLOCK AND ITS FLAGS MOVE ACROSS AS ONE GROUP - THEN
030900*    APPLIES THE THREE DERIVATION RULES.
031000*
031100  BA200-BUILD-FINANCIAL-YEAR SECTION.
031200************************************
031300      MOVE     SPACES TO CV-FINANCIAL-YEAR-RECORD.
031400      MOVE     CVR-COMPANY-NUMBER TO CVF-COMPANY-NUMBER.
031500      MOVE     CVR-PERIOD-YEAR TO CVF-PERIOD-YEAR.
031600      MOVE     CVR-PERIOD-END TO CVF-PERIOD-END.
031700      MOVE     CVR-AMOUNTS TO CVF-AMOUNTS.
031800      MOVE     CVR-EMPLOYEES TO CVF-EMPLOYEES.
031900      MOVE     CVR-EMPLOYEES-FLAG TO CVF-EMPLOYEES-FLAG.
032000      PERFORM  BA210-FALLBACK-TOTAL-LIABS THRU BA210-EXIT.
032100      PERFORM  BA220-FALLBACK-TOTAL-ASSETS THRU BA220-EXIT.
032200      PERFORM  BA230-FALLBACK-CRED-WITHIN-YR THRU BA230-EXIT.
032300  BA200-EXIT.
032400      EXIT.
032500*
032600*    TOTAL LIABILITIES = CURRENT LIABILITIES + NON-CURRENT
032700*    LIABILITIES WHERE THE FILING GAVE NO TOTAL BUT GAVE BOTH
032800*    COMPONENTS (REQ CR-0351).
032900*
033000  BA210-FALLBACK-TOTAL-LIABS SECTION.
033100************************************
033200      IF       CVF-TOTAL-LIABS-FLAG NOT = "Y"
033300           AND CVF-CURR-LIABS-FLAG = "Y"
033400           AND CVF-NONCURR-LIAB-FLAG = "Y"
033500               COMPUTE CVF-TOTAL-LIABS =
033600                    CVF-CURRENT-LIABS + CVF-NONCURR-LIABS
033700               MOVE "Y" TO CVF-TOTAL-LIABS-FLAG
033800               ADD 1 TO CVX-TL-DERIVED
033900      END-IF.
034000  BA210-EXIT.
034100      EXIT.
034200*
034300*    TOTAL ASSETS = FIXED ASSETS + CURRENT ASSETS WHERE THE FILING
034400*    GAVE NO TOTAL BUT GAVE BOTH COMPONENTS (REQ CR-0351).
034500*
034600  BA220-FALLBACK-TOTAL-ASSETS SECTION.
034700*************************************
034800      IF       CVF-TOTAL-ASSETS-FLAG NOT = "Y"
034900           AND CVF-FIXED-ASSETS-FLAG = "Y"
035000           AND CVF-CURR-ASSETS-FLAG = "Y"
035100               COMPUTE CVF-TOTAL-ASSETS =
035200                    CVF-FIXED-ASSETS + CVF-CURRENT-ASSETS
035300               MOVE "Y" TO CVF-TOTAL-ASSETS-FLAG
035400               ADD 1 TO CVX-TA-DERIVED
035500      END-IF.
035600  BA220-EXIT.
035700      EXIT.
035800*
035900*    CREDITORS DUE WITHIN ONE YEAR DEFAULTS TO CURRENT LIABILITIES
036000*    WHERE THE FILING GAVE NO SEPARATE FIGURE - ON A FULL FORMAT
036100*    BALANCE SHEET THE TWO ARE THE SAME LINE (REQ CR-0351, ADDED
036200*    19/02/92).
036300*
036400  BA230-FALLBACK-CRED-WITHIN-YR SECTION.
036500***************************************
036600      IF       CVF-CRED-WI-YR-FLAG NOT = "Y"
036700           AND CVF-CURR-LIABS-FLAG = "Y"
036800               MOVE CVF-CURRENT-LIABS TO CVF-CRED-WITHIN-YR
036900               MOVE "Y" TO CVF-CRED-WI-YR-FLAG
037000               ADD 1 TO CVX-CDWY-DERIVED
037100      END-IF.
037200  BA230-EXIT.
037300      EXIT.
037400*
037500*    A FILING WITH NONE OF TOTAL ASSETS, NET ASSETS, CURRENT ASSETS
037600*    OR TURNOVER PRESENT - EVEN AFTER THE FALLBACKS ABOVE - CARRIES
037700*    NOTHING USABLE FOR THE SCORING AND TRAJECTORY STEPS DOWNSTREAM
037800*    AND IS DROPPED RATHER THAN WRITTEN (REQ CR-0351).
037900*
038000  BA300-PRESENCE-FILTER      SECTION.
038100************************************
038200      IF       CVF-TOTAL-ASSETS-FLAG = "Y"
038300            OR CVF-NET-ASSETS-FLAG = "Y"
038400            OR CVF-CURR-ASSETS-FLAG = "Y"
038500            OR CVF-TURNOVER-FLAG = "Y"
038600               SET CVX-RECORD-KEPT TO TRUE
038700      ELSE
038800               SET CVX-RECORD-DROPPED TO TRUE
038900      END-IF.
039000  BA300-EXIT.
039100      EXIT.
039200*
039300*    END OF RUN SUMMARY - THE FIRST SECTION WRITTEN TO CVRPT IN THE
039400*    NIGHT'S JOB, OPENED OUTPUT ABOVE.  CVSCORE, CVTRAJ AND CVPROF
039500*    EACH EXTEND THIS SAME FILE LATER IN THE RUN.
039600*
039700  AA900-PRINT-SUMMARY        SECTION.
039800************************************
039900      MOVE     "FINANCIAL EXTRACT - RUN SUMMARY"
040000               TO CV-RUN-SUMMARY-LINE.
040100      WRITE    CV-RUN-SUMMARY-LINE.
040200      MOVE     SPACES TO CVX-REPORT-LINE.
040300      MOVE     CVX-ROWS-READ TO CVX-WS-NUM-EDIT.
040400      STRING   "RAW ROWS READ ................ " CVX-WS-NUM-EDIT
040500               DELIMITED BY SIZE INTO CVX-REPORT-LINE.
040600      MOVE     CVX-REPORT-LINE TO CV-RUN-SUMMARY-LINE.
040700      WRITE    CV-RUN-SUMMARY-LINE.
040800      MOVE     SPACES TO CVX-REPORT-LINE.
040900      MOVE     CVX-GROUPS-BUILT TO CVX-WS-NUM-EDIT.
041000      STRING   "COMPANY/YEAR GROUPS BUILT .... " CVX-WS-NUM-EDIT
041100               DELIMITED BY SIZE INTO CVX-REPORT-LINE.
041200      MOVE     CVX-REPORT-LINE TO CV-RUN-SUMMARY-LINE.
041300      WRITE    CV-RUN-SUMMARY-LINE.
041400      MOVE     SPACES TO CVX-REPORT-LINE.
041500      MOVE     CVX-DUPLICATES-DROPPED TO CVX-WS-NUM-EDIT.
041600      STRING   "DUPLICATE FILINGS DROPPED .... " CVX-WS-NUM-EDIT
041700               DELIMITED BY SIZE INTO CVX-REPORT-LINE.
041800      MOVE     CVX-REPORT-LINE TO CV-RUN-SUMMARY-LINE.
041900      WRITE    CV-RUN-SUMMARY-LINE.
042000      MOVE     SPACES TO CVX-REPORT-LINE.
042100      MOVE     CVX-TL-DERIVED TO CVX-WS-NUM-EDIT.
042200      STRING   "TOTAL LIABILITIES DERIVED .... " CVX-WS-NUM-EDIT
042300               DELIMITED BY SIZE INTO CVX-REPORT-LINE.
042400      MOVE     CVX-REPORT-LINE TO CV-RUN-SUMMARY-LINE.
042500      WRITE    CV-RUN-SUMMARY-LINE.
042600      MOVE     SPACES TO CVX-REPORT-LINE.
042700      MOVE     CVX-TA-DERIVED TO CVX-WS-NUM-EDIT.
042800      STRING   "TOTAL ASSETS DERIVED ......... " CVX-WS-NUM-EDIT
042900               DELIMITED BY SIZE INTO CVX-REPORT-LINE.
043000      MOVE     CVX-REPORT-LINE TO CV-RUN-SUMMARY-LINE.
043100      WRITE    CV-RUN-SUMMARY-LINE.
043200      MOVE     SPACES TO CVX-REPORT-LINE.
043300      MOVE     CVX-CDWY-DERIVED TO CVX-WS-NUM-EDIT.
043400      STRING   "CRED. WITHIN YEAR DERIVED .... " CVX-WS-NUM-EDIT
043500               DELIMITED BY SIZE INTO CVX-REPORT-LINE.
043600      MOVE     CVX-REPORT-LINE TO CV-RUN-SUMMARY-LINE.
043700      WRITE    CV-RUN-SUMMARY-LINE.
043800      MOVE     SPACES TO CVX-REPORT-LINE.
043900      MOVE     CVX-ROWS-FILTERED TO CVX-WS-NUM-EDIT.
044000      STRING   "ROWS FILTERED (NO USABLE DATA) " CVX-WS-NUM-EDIT
044100               DELIMITED BY SIZE INTO CVX-REPORT-LINE.
044200      MOVE     CVX-REPORT-LINE TO CV-RUN-SUMMARY-LINE.
044300      WRITE    CV-RUN-SUMMARY-LINE.
044400      MOVE     SPACES TO CVX-REPORT-LINE.
044500      MOVE     CVX-ROWS-WRITTEN TO CVX-WS-NUM-EDIT.
044600      STRING   "FINANCIAL YEAR ROWS WRITTEN .. " CVX-WS-NUM-EDIT
044700               DELIMITED BY SIZE INTO CVX-REPORT-LINE.
044800      MOVE     CVX-REPORT-LINE TO CV-RUN-SUMMARY-LINE.
044900      WRITE    CV-RUN-SUMMARY-LINE.
045000  AA900-EXIT.
045100      EXIT.
