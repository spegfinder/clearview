000100*****************************************************************
000200*                                                                *
000300*             CLEARVIEW CREDIT ASSESSMENT - SCORING ENGINE       *
000400*                                                                *
000500*****************************************************************
000600*
000700  IDENTIFICATION          DIVISION.
000800*================================
000900*
001000      PROGRAM-ID.         CVSCORE.
001100*
001200      AUTHOR.             D M PRICE.
001300*
001400      INSTALLATION.       HALLGATE SYSTEMS LTD.
001500*
001600      DATE-WRITTEN.       04/07/1984.
001700*
001800      DATE-COMPILED.
001900*
002000      SECURITY.           RESTRICTED - CREDIT BUREAU USE ONLY.
002100*                         NOT FOR DISCLOSURE OUTSIDE HALLGATE
002200*                         SYSTEMS LTD OR THE CLIENT HOLDING THE
002300*                         CLEARVIEW LICENCE.
002400*
002500*    REMARKS.            READS THE COMPANY REGISTER PROFILE AND
002600*                         ITS MATCHING FINANCIAL YEAR HISTORY AND
002700*                         PRODUCES ONE ASSESSMENT RECORD PER
002800*                         COMPANY - THE CLEARVIEW SCORE, RATING,
002900*                         ALTMAN Z'' AND THE DISTRESS PROBABILITY.
003000*
003100*    CALLED MODULES.     NONE.
003200*
003300*    FILES USED.
003400*                         CVDATE.   RUN DATE PARAMETER.
003500*                         CVPROF.   COMPANY PROFILE (REGISTER).
003600*                         CVFIN.    FINANCIAL YEAR HISTORY.
003700*                         CVASSESS. ASSESSMENT OUTPUT.
003800*                         CVRPT.    RUN SUMMARY PRINT FILE - EXTENDED,
003850*                                   CVFEXT OPENS IT OUTPUT EARLIER IN
003860*                                   THE NIGHT'S JOB.
003900*
004000* CHANGES:
004100*  04/07/84 DMP - CREATED.
004200*  21/09/86 DMP -    .02 CORRECTED THE DEBT RATIO BAND TABLE -
004300*                        TOP BAND WAS KEYED AS 1.5/10 NOT 1.5/0.
004400*  02/05/91 JRF - 1.10   ADDED PILLAR 3 (TREND) AND THE COMPOSITE
004500*                        RATING CALCULATION (REQ CR-0401).
004600*  14/11/93 JRF -    .11 ALTMAN Z'' SCORE ADDED ON REQUEST FROM
004700*                        THE UNDERWRITING DESK (REQ CR-0418).
004800*  19/02/96 JRF -    .12 DISTRESS PROBABILITY MODEL ADDED - USES
004900*                        THE BUILT IN BASE RATE TABLE, NO WEIGHTS
005000*                        FILE IS HELD OR READ (REQ CR-0430).
005100*  23/11/98 SCW - 2.00   Y2K REVIEW.  DATE FIELDS ARE CCYY-MM-DD
005200*                        TEXT THROUGHOUT.  CVF-PERIOD-YEAR AND
005300*                        CVT-LATEST-YEAR ARE ALREADY 4 DIGIT.  NO
005400*                        WINDOWING LOGIC REQUIRED.  TESTED AGAINST
005500*                        A DUMMY 29/02/2000 RUN DATE - OK.
005600*  08/06/01 SCW -    .13 FIXED CONFIDENCE RULE - YEARS >= 3 WAS
005700*                        BEING TESTED AS > 3 (REQ CR-0442).
005800*  17/08/06 AKT - 2.10   ADDED THE RISK BAND AND RE-POINTED THE
005900*                        SUMMARY REPORT TO SHOW ITS DISTRIBUTION
006000*                        (REQ CR-1140).
006100*  30/01/09 AKT -    .14 MIGRATION TO OPEN COBOL - NO SOURCE
006200*                        CHANGES REQUIRED, RECOMPILE ONLY.
006300*  11/05/13 PJT - 2.20   DISTRESS MULTIPLIER ORDER CORRECTED SO
006400*                        THE INSOLVENCY OVERRIDE IS APPLIED LAST
006500*                        (REQ CR-1166).
006550*  14/02/17 PJT -    .21 NEW STEP CVFEXT NOW RUNS AHEAD OF CVSCORE
006560*                        IN THE NIGHT'S JOB TO BUILD CVFIN FROM THE
006570*                        RAW FILING FEED.  CVFEXT OPENS CVRPT
006580*                        OUTPUT, SO CVSCORE NOW EXTENDS IT (REQ
006590*                        CR-1201).
006600*
006700***********************************************************
006800*
006900* COPYRIGHT NOTICE.
007000* ****************
007100*
007200* THIS PROGRAM IS PART OF THE HALLGATE SYSTEMS CLEARVIEW CREDIT
007300* ASSESSMENT SUITE AND IS COPYRIGHT (C) HALLGATE SYSTEMS LTD,
007400* 1984-2013 AND LATER.  ALL RIGHTS RESERVED.  NOT TO BE COPIED OR
007500* DISCLOSED EXCEPT UNDER THE TERMS OF THE LICENCE AGREEMENT HELD
007600* BY THE CLIENT.
007700*
007800***********************************************************
007900*
008000  ENVIRONMENT             DIVISION.
008100*================================
008200*
008300  CONFIGURATION           SECTION.
008400  SPECIAL-NAMES.
008500      C01 IS TOP-OF-FORM.
008600      CLASS VALID-GRADE IS "A" THRU "F".
008700      UPSI-0 ON STATUS IS CVS-TEST-RUN.
008800*
008900  INPUT-OUTPUT            SECTION.
009000  FILE-CONTROL.
009100      COPY "selcvdte.cob".
009200      COPY "selcvpro.cob".
009300      COPY "selcvfin.cob".
009400      COPY "selcvass.cob".
009500      COPY "selcvrpt.cob".
009600*
009700  DATA                    DIVISION.
009800*================================
009900*
010000  FILE                    SECTION.
010100*
010200      COPY "fdcvdte.cob".
010300      COPY "fdcvpro.cob".
010400      COPY "fdcvfin.cob".
010500      COPY "fdcvass.cob".
010600      COPY "fdcvrpt.cob".
010700*
010800  WORKING-STORAGE         SECTION.
010900*-----------------------
011000  77  PROG-NAME               PIC X(17) VALUE "CVSCORE (2.20.14)".
011100*
011200  01  CV-FILE-STATUSES.
011300      03  CV-DATE-STATUS      PIC X(2).
011400      03  CV-PROF-STATUS      PIC X(2).
011500      03  CV-FIN-STATUS       PIC X(2).
011600      03  CV-ASSESS-STATUS    PIC X(2).
011700      03  CV-RPT-STATUS       PIC X(2).
011800      03  FILLER              PIC X(10).
011900*
012000  01  CVS-SWITCHES.
012100      03  CVS-TEST-RUN            PIC X(1).
012200      03  CVS-EOF-PROFILE         PIC X(1)   VALUE "N".
012300          88  CVS-PROFILE-DONE               VALUE "Y".
012400      03  CVS-EOF-FINYEAR         PIC X(1)   VALUE "N".
012500          88  CVS-FINYEAR-DONE                VALUE "Y".
012600      03  CVS-FIN-BUFFERED        PIC X(1)   VALUE "N".
012700          88  CVS-FIN-IS-BUFFERED             VALUE "Y".
012800      03  FILLER                  PIC X(6).
012900*
013000  01  CVS-COUNTERS.
013100      03  CVS-COMPANIES-PROC    BINARY-LONG UNSIGNED VALUE ZERO.
013200      03  CVS-COMPANIES-NO-FIN  BINARY-LONG UNSIGNED VALUE ZERO.
013300      03  CVS-GRADE-COUNT       BINARY-LONG UNSIGNED
013400                                OCCURS 6 TIMES INDEXED BY CVS-GX.
013500      03  CVS-BAND-COUNT        BINARY-LONG UNSIGNED
013600                                OCCURS 6 TIMES INDEXED BY CVS-BX.
013700      03  CVS-FY-COUNT          BINARY-CHAR UNSIGNED VALUE ZERO.
013800      03  CVS-SUBSCRIPT         BINARY-CHAR UNSIGNED VALUE ZERO.
013900*
014000  01  CVS-FIN-YEAR-TABLE.
014100      03  CVS-FIN-YEAR          PIC X(250)
014200                                OCCURS 4 TIMES
014300                                INDEXED BY CVS-FYX.
014400*
014500  01  CVS-FIN-LOOKAHEAD.
014600      03  CVS-LA-COMPANY           PIC X(8).
014700      03  CVS-LA-RECORD            PIC X(250).
014800*
014900*    BAND TABLES FOR THE SIX PILLAR 1 RATIOS, LOADED VIA
015000*    REDEFINES OF THE LITERAL LIST BELOW - ONE SET OF SEVEN
015100*    THRESHOLD/SCORE PAIRS PER RATIO, CASH RATIO'S LAST PAIR
015200*    REPEATED TO FILL THE TABLE EVENLY.
015300*
015400  01  CVS-BAND-LITERALS.
015500      03  FILLER PIC S9V9(4) VALUE  -0.5000.
015600      03  FILLER PIC 9(3)V9  VALUE 000.0.
015700      03  FILLER PIC S9V9(4) VALUE   0.0000.
015800      03  FILLER PIC 9(3)V9  VALUE 010.0.
015900      03  FILLER PIC S9V9(4) VALUE   0.1000.
016000      03  FILLER PIC 9(3)V9  VALUE 025.0.
016100      03  FILLER PIC S9V9(4) VALUE   0.2500.
016200      03  FILLER PIC 9(3)V9  VALUE 045.0.
016300      03  FILLER PIC S9V9(4) VALUE   0.5000.
016400      03  FILLER PIC 9(3)V9  VALUE 065.0.
016500      03  FILLER PIC S9V9(4) VALUE   0.7500.
016600      03  FILLER PIC 9(3)V9  VALUE 085.0.
016700      03  FILLER PIC S9V9(4) VALUE   1.0000.
016800      03  FILLER PIC 9(3)V9  VALUE 100.0.
016900      03  FILLER PIC S9V9(4) VALUE   0.0000.
017000      03  FILLER PIC 9(3)V9  VALUE 000.0.
017100      03  FILLER PIC S9V9(4) VALUE   0.5000.
017200      03  FILLER PIC 9(3)V9  VALUE 010.0.
017300      03  FILLER PIC S9V9(4) VALUE   0.8000.
017400      03  FILLER PIC 9(3)V9  VALUE 030.0.
017500      03  FILLER PIC S9V9(4) VALUE   1.2000.
017600      03  FILLER PIC 9(3)V9  VALUE 050.0.
017700      03  FILLER PIC S9V9(4) VALUE   2.0000.
017800      03  FILLER PIC 9(3)V9  VALUE 075.0.
017900      03  FILLER PIC S9V9(4) VALUE   4.0000.
018000      03  FILLER PIC 9(3)V9  VALUE 090.0.
018100      03  FILLER PIC S9V9(4) VALUE   8.0000.
018200      03  FILLER PIC 9(3)V9  VALUE 100.0.
018300      03  FILLER PIC S9V9(4) VALUE   0.0000.
018400      03  FILLER PIC 9(3)V9  VALUE 100.0.
018500      03  FILLER PIC S9V9(4) VALUE   0.2000.
018600      03  FILLER PIC 9(3)V9  VALUE 085.0.
018700      03  FILLER PIC S9V9(4) VALUE   0.4000.
018800      03  FILLER PIC 9(3)V9  VALUE 065.0.
018900      03  FILLER PIC S9V9(4) VALUE   0.6000.
019000      03  FILLER PIC 9(3)V9  VALUE 045.0.
019100      03  FILLER PIC S9V9(4) VALUE   0.8000.
019200      03  FILLER PIC 9(3)V9  VALUE 025.0.
019300      03  FILLER PIC S9V9(4) VALUE   1.0000.
019400      03  FILLER PIC 9(3)V9  VALUE 010.0.
019500      03  FILLER PIC S9V9(4) VALUE   1.5000.
019600      03  FILLER PIC 9(3)V9  VALUE 000.0.
019700      03  FILLER PIC S9V9(4) VALUE  -1.0000.
019800      03  FILLER PIC 9(3)V9  VALUE 000.0.
019900      03  FILLER PIC S9V9(4) VALUE  -0.5000.
020000      03  FILLER PIC 9(3)V9  VALUE 005.0.
020100      03  FILLER PIC S9V9(4) VALUE   0.0000.
020200      03  FILLER PIC 9(3)V9  VALUE 020.0.
020300      03  FILLER PIC S9V9(4) VALUE   0.1500.
020400      03  FILLER PIC 9(3)V9  VALUE 040.0.
020500      03  FILLER PIC S9V9(4) VALUE   0.3500.
020600      03  FILLER PIC 9(3)V9  VALUE 060.0.
020700      03  FILLER PIC S9V9(4) VALUE   0.6000.
020800      03  FILLER PIC 9(3)V9  VALUE 080.0.
020900      03  FILLER PIC S9V9(4) VALUE   1.0000.
021000      03  FILLER PIC 9(3)V9  VALUE 100.0.
021100      03  FILLER PIC S9V9(4) VALUE   0.0000.
021200      03  FILLER PIC 9(3)V9  VALUE 000.0.
021300      03  FILLER PIC S9V9(4) VALUE   0.0500.
021400      03  FILLER PIC 9(3)V9  VALUE 015.0.
021500      03  FILLER PIC S9V9(4) VALUE   0.2000.
021600      03  FILLER PIC 9(3)V9  VALUE 035.0.
021700      03  FILLER PIC S9V9(4) VALUE   0.5000.
021800      03  FILLER PIC 9(3)V9  VALUE 060.0.
021900      03  FILLER PIC S9V9(4) VALUE   1.0000.
022000      03  FILLER PIC 9(3)V9  VALUE 080.0.
022100      03  FILLER PIC S9V9(4) VALUE   2.0000.
022200      03  FILLER PIC 9(3)V9  VALUE 100.0.
022300      03  FILLER PIC S9V9(4) VALUE   2.0000.
022400      03  FILLER PIC 9(3)V9  VALUE 100.0.
022500      03  FILLER PIC S9V9(4) VALUE  -0.5000.
022600      03  FILLER PIC 9(3)V9  VALUE 000.0.
022700      03  FILLER PIC S9V9(4) VALUE  -0.2000.
022800      03  FILLER PIC 9(3)V9  VALUE 010.0.
022900      03  FILLER PIC S9V9(4) VALUE   0.0000.
023000      03  FILLER PIC 9(3)V9  VALUE 025.0.
023100      03  FILLER PIC S9V9(4) VALUE   0.1500.
023200      03  FILLER PIC 9(3)V9  VALUE 045.0.
023300      03  FILLER PIC S9V9(4) VALUE   0.3500.
023400      03  FILLER PIC 9(3)V9  VALUE 070.0.
023500      03  FILLER PIC S9V9(4) VALUE   0.6000.
023600      03  FILLER PIC 9(3)V9  VALUE 090.0.
023700      03  FILLER PIC S9V9(4) VALUE   1.0000.
023800      03  FILLER PIC 9(3)V9  VALUE 100.0.
023900*
024000  01  CVS-BAND-TABLE-6X7 REDEFINES CVS-BAND-LITERALS.
024100      03  CVS-RATIO-BANDS OCCURS 6 TIMES INDEXED BY CVS-RX.
024200          05  CVS-BAND-ENTRY OCCURS 7 TIMES INDEXED BY CVS-EX.
024300              07  CVS-BAND-THRESH  PIC S9V9(4).
024400              07  CVS-BAND-VALUE   PIC 9(3)V9.
024500*
024600*    GENERIC WORK AREA FOR BA500-BAND-SCORE.
024700*
024800  01  CVS-BAND-WORK.
024900      03  CVS-BW-RATIO-IDX         BINARY-CHAR UNSIGNED.
025000      03  CVS-BW-INPUT             PIC S9(3)V9(4) COMP-3.
025100      03  CVS-BW-INPUT-PRESENT     PIC X(1).
025200      03  CVS-BW-RESULT            PIC S9(3)V9(4) COMP-3.
025300      03  CVS-BW-RESULT-PRESENT    PIC X(1).
025400      03  CVS-BW-LO                BINARY-CHAR UNSIGNED.
025500      03  CVS-BW-HI                BINARY-CHAR UNSIGNED.
025600*
025700*    PILLAR 1 WORK AREA.
025800*
025900  01  CVS-P1-AMOUNTS.
026000      03  CVS-P1-TOTAL-ASSETS      PIC S9(11) COMP-3.
026100      03  CVS-P1-TA-PRES           PIC X(1).
026200      03  CVS-P1-NET-ASSETS        PIC S9(11) COMP-3.
026300      03  CVS-P1-NA-PRES           PIC X(1).
026400      03  CVS-P1-TOTAL-LIABS       PIC S9(11) COMP-3.
026500      03  CVS-P1-TL-PRES           PIC X(1).
026600      03  CVS-P1-CURRENT-ASSETS    PIC S9(11) COMP-3.
026700      03  CVS-P1-CA-PRES           PIC X(1).
026800      03  CVS-P1-CURRENT-LIABS     PIC S9(11) COMP-3.
026900      03  CVS-P1-CL-PRES           PIC X(1).
027000      03  CVS-P1-RETAINED-EARN     PIC S9(11) COMP-3.
027100      03  CVS-P1-RE-PRES           PIC X(1).
027200      03  CVS-P1-CASH              PIC S9(11) COMP-3.
027300      03  CVS-P1-CASH-PRES         PIC X(1).
027400      03  CVS-P1-EBIT              PIC S9(11) COMP-3.
027500      03  CVS-P1-EBIT-PRES         PIC X(1).
027600      03  CVS-P1-WORK-CAP          PIC S9(11) COMP-3.
027700      03  CVS-P1-WC-PRES           PIC X(1).
027800      03  CVS-P1-TOTAL-WEIGHT      PIC 9V9(4) COMP-3.
027900      03  CVS-P1-TOTAL-SCORE       PIC S9(5)V9(4) COMP-3.
028000      03  CVS-PILLAR-1             PIC 9(3)V9.
028100*
028200  01  CVS-PILLAR-2                 PIC 9(3).
028300  01  CVS-P2-ADJUST                PIC S9(3) COMP.
028400  01  CVS-P2-RAW                   PIC S9(3) COMP.
028500  01  CVS-FILING-RANK-RECENT       PIC 9(1) COMP.
028600  01  CVS-FILING-RANK-PREV         PIC 9(1) COMP.
028700*
028800  01  CVS-PILLAR-3                 PIC 9(3).
028900  01  CVS-P3-ADJUST                PIC S9(3) COMP.
029000  01  CVS-P3-RAW                   PIC S9(3) COMP.
029100  01  CVS-PCT-NEW                  PIC S9(11) COMP-3.
029200  01  CVS-PCT-NEW-PRES             PIC X(1).
029300  01  CVS-PCT-OLD                  PIC S9(11) COMP-3.
029400  01  CVS-PCT-OLD-PRES             PIC X(1).
029500  01  CVS-PCT-RESULT               PIC S9(3)V9(4) COMP-3.
029600  01  CVS-PCT-RESULT-PRES          PIC X(1).
029700  01  CVS-CR-NEW                   PIC 9(5)V9(4) COMP-3.
029800  01  CVS-CR-NEW-PRES              PIC X(1).
029900  01  CVS-CR-OLD                   PIC 9(5)V9(4) COMP-3.
030000  01  CVS-CR-OLD-PRES              PIC X(1).
030100*
030200  01  CVS-COMPOSITE                PIC 9(3)V9.
030300  01  CVS-RATING-GRADE             PIC X(1).
030400  01  CVS-RATING-LABEL             PIC X(10).
030500  01  CVS-CONFIDENCE               PIC X(6).
030600  01  CVS-COMPLETE-COUNT           BINARY-CHAR UNSIGNED.
030700*
030800  01  CVS-ALTMAN-Z                 PIC S9(3)V9(2) COMP-3.
030900  01  CVS-ALTMAN-Z-PRES            PIC X(1).
031000  01  CVS-ALTMAN-ZONE              PIC X(8).
031100  01  CVS-ALTMAN-MODELLED          PIC X(1).
031200  01  CVS-ALT-X1                   PIC S9(3)V9(4) COMP-3.
031300  01  CVS-ALT-X2                   PIC S9(3)V9(4) COMP-3.
031400  01  CVS-ALT-X3                   PIC S9(3)V9(4) COMP-3.
031500  01  CVS-ALT-X4                   PIC S9(3)V9(4) COMP-3.
031600  01  CVS-ALT-X4-PRES              PIC X(1).
031700*
031800*    DISTRESS PREDICTOR BASE RATE TABLE.  9 AGE BUCKETS X
031900*    2 HIGH-RISK FLAGS X 4 ACCOUNT TYPES = 72 CELLS, BUILT
032000*    ONCE AT START UP BY AA020-BUILD-BASE-RATES.
032100*
032200  01  CVS-AGE-BUCKETS.
032300      03  CVS-AGE-BUCKET       OCCURS 9 TIMES INDEXED BY CVS-ABX
032400                                PIC 9(2)V9.
032500  01  CVS-AGE-BASE-PROB.
032600      03  CVS-AGE-PROB         OCCURS 9 TIMES INDEXED BY CVS-APX
032700                                PIC 9V9(6) COMP-3.
032800  01  CVS-BASE-RATE-TABLE.
032900      03  CVS-BRT-AGE          OCCURS 9 TIMES INDEXED BY CVS-BAX.
033000          05  CVS-BRT-RISK     OCCURS 2 TIMES INDEXED BY CVS-BRX.
033100              07  CVS-BRT-TYPE OCCURS 4 TIMES INDEXED BY CVS-BTX
033200                               PIC 9V9(6) COMP-3.
033300*
033400  01  CVS-SECTOR-RATES.
033500      03  CVS-SECTOR-CODE      PIC 9(2) OCCURS 13 TIMES
033600                                INDEXED BY CVS-SCX.
033700      03  CVS-SECTOR-RATE      PIC 9V9(3) OCCURS 13 TIMES
033800                                INDEXED BY CVS-SRX.
033900*
034000  01  CVS-DP-WORK.
034100      03  CVS-DP-AGE-YEARS     PIC 9(3)V9(2).
034200      03  CVS-DP-SIC-2         PIC 9(2).
034300      03  CVS-DP-ACCT-TYPE     PIC 9(1).
034400*                                1=DORMANT 2=MICRO 3=SMALL 4=FULL
034500      03  CVS-DP-HIGH-RISK     PIC 9(1).
034600      03  CVS-DP-DAYS-FILING   PIC 9(4).
034700      03  CVS-DP-BUCKET-IDX    BINARY-CHAR UNSIGNED.
034800      03  CVS-DP-RISK-IDX      BINARY-CHAR UNSIGNED.
034900      03  CVS-DP-PROB          PIC 9V9(6) COMP-3.
035000      03  CVS-DP-CONFIDENCE    PIC X(6).
035100      03  CVS-DP-RISK-BAND     PIC X(9).
035200*
035300  01  CVS-RISK-MULT             PIC 9V9 COMP-3 OCCURS 2 TIMES.
035400  01  CVS-TYPE-MULT             PIC 9V9 COMP-3 OCCURS 4 TIMES.
035500*
035600*    PRIOR-YEAR (SLOT 2) AMOUNTS FOR PILLAR 3 AND THE DISTRESS
035700*    PREDICTOR'S YEAR-ON-YEAR ADJUSTMENTS.
035800*
035900  01  CVS-PY-AMOUNTS.
036000      03  CVS-PY-NET-ASSETS        PIC S9(11) COMP-3.
036100      03  CVS-PY-NA-PRES           PIC X(1).
036200      03  CVS-PY-RETAINED-EARN     PIC S9(11) COMP-3.
036300      03  CVS-PY-RE-PRES           PIC X(1).
036400      03  CVS-PY-CASH              PIC S9(11) COMP-3.
036500      03  CVS-PY-CASH-PRES         PIC X(1).
036600      03  CVS-PY-CURRENT-ASSETS    PIC S9(11) COMP-3.
036700      03  CVS-PY-CA-PRES           PIC X(1).
036800      03  CVS-PY-CURRENT-LIABS     PIC S9(11) COMP-3.
036900      03  CVS-PY-CL-PRES           PIC X(1).
037000*
037100  01  CVS-YEAR-FLAGS.
037200      03  CVS-HAS-NEWEST-YEAR      PIC X(1).
037300      03  CVS-HAS-PRIOR-YEAR       PIC X(1).
037400*
037500*    DISTRESS PREDICTOR WORK AREA - EXTENDS CVS-DP-WORK ABOVE.
037600*
037700  01  CVS-DP-WORK-2.
037800      03  CVS-DP-SECTOR-RATE       PIC 9V9(3) COMP-3.
037900      03  CVS-DP-SECTOR-FOUND      PIC X(1).
038000      03  CVS-DP-PROB-WORK         PIC 9V9(6) COMP-3.
038100      03  CVS-DP-TOTAL-CHARGES     PIC 9(4) COMP.
038200      03  CVS-DP-CUR-RATIO         PIC 9(5)V9(4) COMP-3.
038300      03  CVS-DP-CASH-RATIO        PIC 9(5)V9(4) COMP-3.
038400      03  CVS-DP-NA-CHANGE         PIC S9(3)V9(4) COMP-3.
038500      03  CVS-DP-CASH-CHANGE       PIC S9(3)V9(4) COMP-3.
038600  01  CVS-REPORT-LINE           PIC X(100).
038700*
038800*    REDEFINES THE REPORT LINE AS A LABEL/VALUE PAIR SO THE
038900*    SUMMARY PARAGRAPHS CAN MOVE STRAIGHT INTO CVS-RPT-VALUE
039000*    RATHER THAN REF-MODIFYING THE WHOLE LINE EVERY TIME.
039100*
039200  01  CVS-REPORT-COLUMNS REDEFINES CVS-REPORT-LINE.
039300      03  CVS-RPT-LABEL             PIC X(30).
039400      03  CVS-RPT-VALUE             PIC ZZZZ9.
039500      03  FILLER                    PIC X(65).
039600  01  CVS-WS-NUM-EDIT           PIC ZZZZ9.
039700*
039800      COPY "wscvdat.cob".
039900*
040000  PROCEDURE              DIVISION.
040100*=======================
040200*
040300  AA000-MAIN               SECTION.
040400*********************************
040500      PERFORM  AA010-OPEN-FILES.
040600      PERFORM  AA020-BUILD-BASE-RATES.
040700      PERFORM  AA100-PROCESS-COMPANIES
040800          UNTIL CVS-PROFILE-DONE.
040900      PERFORM  AA900-PRINT-SUMMARY.
041000      CLOSE    CV-PROCESS-DATE-FILE
041100               CV-PROFILE-FILE
041200               CV-FINANCIAL-YEAR-FILE
041300               CV-ASSESSMENT-FILE
041400               CV-RUN-SUMMARY-FILE.
041500      STOP     RUN.
041600  AA000-EXIT.
041700      EXIT.
041800*
041900  AA010-OPEN-FILES          SECTION.
042000**********************************
042100      OPEN     INPUT  CV-PROCESS-DATE-FILE.
042200      READ     CV-PROCESS-DATE-FILE
042300          AT END MOVE "1900-01-01" TO CVD-RUN-DATE.
042400      CLOSE    CV-PROCESS-DATE-FILE.
042500      OPEN     INPUT  CV-PROFILE-FILE
042600                      CV-FINANCIAL-YEAR-FILE.
042700      OPEN     OUTPUT CV-ASSESSMENT-FILE.
042750      OPEN     EXTEND CV-RUN-SUMMARY-FILE.
042900      MOVE     ZERO   TO CVS-COMPANIES-PROC CVS-COMPANIES-NO-FIN.
043000      PERFORM  AA012-ZERO-ONE-COUNT THRU AA012-EXIT
043100          VARYING CVS-GX FROM 1 BY 1 UNTIL CVS-GX > 6.
043200      READ     CV-PROFILE-FILE
043300          AT END SET CVS-PROFILE-DONE TO TRUE.
043400      PERFORM  AA040-READ-AHEAD-FINYEAR.
043500  AA010-EXIT.
043600      EXIT.
043700*
043800  AA012-ZERO-ONE-COUNT         SECTION.
043900*************************************
044000      MOVE     ZERO TO CVS-GRADE-COUNT (CVS-GX)
044100                        CVS-BAND-COUNT (CVS-GX).
044200  AA012-EXIT.
044300      EXIT.
044400*
044500*    BUFFERS ONE FINANCIAL YEAR RECORD AHEAD SO THE MATCH
044600*    LOGIC IN AA100 CAN COMPARE COMPANY NUMBERS BEFORE
044700*    DECIDING WHETHER TO CONSUME IT.
044800*
044900  AA040-READ-AHEAD-FINYEAR    SECTION.
045000************************************
045100      IF       CVS-FINYEAR-DONE
045200               GO TO AA040-EXIT.
045300      READ     CV-FINANCIAL-YEAR-FILE
045400          AT END
045500               SET  CVS-FINYEAR-DONE TO TRUE
045600               GO TO AA040-EXIT.
045700      MOVE     CVF-COMPANY-NUMBER TO CVS-LA-COMPANY.
045800      MOVE     CV-FINANCIAL-YEAR-RECORD TO CVS-LA-RECORD.
045900  AA040-EXIT.
046000      EXIT.
046100*
046200  AA020-BUILD-BASE-RATES      SECTION.
046300************************************
046400*    AGE BUCKETS AND THEIR BASE ANNUAL DISTRESS RATE.
046500      MOVE  0.5 TO CVS-AGE-BUCKET (1).
046600      MOVE 0.120000 TO CVS-AGE-PROB (1).
046700      MOVE  1.0 TO CVS-AGE-BUCKET (2).
046800      MOVE 0.080000 TO CVS-AGE-PROB (2).
046900      MOVE  2.0 TO CVS-AGE-BUCKET (3).
047000      MOVE 0.050000 TO CVS-AGE-PROB (3).
047100      MOVE  3.0 TO CVS-AGE-BUCKET (4).
047200      MOVE 0.035000 TO CVS-AGE-PROB (4).
047300      MOVE  5.0 TO CVS-AGE-BUCKET (5).
047400      MOVE 0.020000 TO CVS-AGE-PROB (5).
047500      MOVE  8.0 TO CVS-AGE-BUCKET (6).
047600      MOVE 0.015000 TO CVS-AGE-PROB (6).
047700      MOVE 12.0 TO CVS-AGE-BUCKET (7).
047800      MOVE 0.012000 TO CVS-AGE-PROB (7).
047900      MOVE 20.0 TO CVS-AGE-BUCKET (8).
048000      MOVE 0.010000 TO CVS-AGE-PROB (8).
048100      MOVE 50.0 TO CVS-AGE-BUCKET (9).
048200      MOVE 0.008000 TO CVS-AGE-PROB (9).
048300*
048400*    13 SECTOR OVERRIDE RATES, KEYED BY TWO DIGIT SIC.
048500      MOVE 41 TO CVS-SECTOR-CODE (1).
048600      MOVE 0.035 TO CVS-SECTOR-RATE (1).
048700      MOVE 42 TO CVS-SECTOR-CODE (2).
048800      MOVE 0.032 TO CVS-SECTOR-RATE (2).
048900      MOVE 43 TO CVS-SECTOR-CODE (3).
049000      MOVE 0.038 TO CVS-SECTOR-RATE (3).
049100      MOVE 56 TO CVS-SECTOR-CODE (4).
049200      MOVE 0.028 TO CVS-SECTOR-RATE (4).
049300      MOVE 55 TO CVS-SECTOR-CODE (5).
049400      MOVE 0.025 TO CVS-SECTOR-RATE (5).
049500      MOVE 47 TO CVS-SECTOR-CODE (6).
049600      MOVE 0.022 TO CVS-SECTOR-RATE (6).
049700      MOVE 45 TO CVS-SECTOR-CODE (7).
049800      MOVE 0.020 TO CVS-SECTOR-RATE (7).
049900      MOVE 68 TO CVS-SECTOR-CODE (8).
050000      MOVE 0.018 TO CVS-SECTOR-RATE (8).
050100      MOVE 62 TO CVS-SECTOR-CODE (9).
050200      MOVE 0.012 TO CVS-SECTOR-RATE (9).
050300      MOVE 63 TO CVS-SECTOR-CODE (10).
050400      MOVE 0.012 TO CVS-SECTOR-RATE (10).
050500      MOVE 69 TO CVS-SECTOR-CODE (11).
050600      MOVE 0.008 TO CVS-SECTOR-RATE (11).
050700      MOVE 70 TO CVS-SECTOR-CODE (12).
050800      MOVE 0.010 TO CVS-SECTOR-RATE (12).
050900      MOVE 86 TO CVS-SECTOR-CODE (13).
051000      MOVE 0.006 TO CVS-SECTOR-RATE (13).
051100*
051200*    RISK AND ACCOUNT TYPE MULTIPLIERS - TABLE DRIVEN RATHER
051300*    THAN CODED AS A RUN OF IF STATEMENTS.
051400      MOVE 1.0 TO CVS-RISK-MULT (1).
051500      MOVE 1.8 TO CVS-RISK-MULT (2).
051600      MOVE 0.6 TO CVS-TYPE-MULT (1).
051700      MOVE 1.0 TO CVS-TYPE-MULT (2).
051800      MOVE 1.0 TO CVS-TYPE-MULT (3).
051900      MOVE 0.7 TO CVS-TYPE-MULT (4).
052000*
052100*    72 CELL TABLE - BASE X RISK MULT X TYPE MULT, 6 DP ROUNDED.
052200*    EACH DIMENSION IS BUILT BY ITS OWN PERFORM THRU, NOT NESTED
052300*    INLINE, SO THE OBJECT LISTING SHOWS EACH LOOP SEPARATELY.
052400      PERFORM  AA025-BUILD-RATE-CELLS THRU AA025-EXIT
052500          VARYING CVS-BAX FROM 1 BY 1 UNTIL CVS-BAX > 9.
052600  AA020-EXIT.
052700      EXIT.
052800*
052900  AA025-BUILD-RATE-CELLS      SECTION.
053000************************************
053100      PERFORM  AA026-BUILD-RISK-ROW THRU AA026-EXIT
053200          VARYING CVS-BRX FROM 1 BY 1 UNTIL CVS-BRX > 2.
053300  AA025-EXIT.
053400      EXIT.
053500*
053600  AA026-BUILD-RISK-ROW        SECTION.
053700************************************
053800      PERFORM  AA027-BUILD-TYPE-CELL THRU AA027-EXIT
053900          VARYING CVS-BTX FROM 1 BY 1 UNTIL CVS-BTX > 4.
054000  AA026-EXIT.
054100      EXIT.
054200*
054300  AA027-BUILD-TYPE-CELL       SECTION.
054400************************************
054500      COMPUTE  CVS-BRT-TYPE (CVS-BAX CVS-BRX CVS-BTX) ROUNDED =
054600               CVS-AGE-PROB (CVS-BAX) * CVS-RISK-MULT (CVS-BRX)
054700             * CVS-TYPE-MULT (CVS-BTX).
054800  AA027-EXIT.
054900      EXIT.
055000*
055100*    MAIN PER-COMPANY CONTROL PARAGRAPH.  MATCHES THE BUFFERED
055200*    FINANCIAL YEAR RECORDS TO THE CURRENT PROFILE BY COMPANY
055300*    NUMBER, LOADS UP TO 4 YEARS NEWEST FIRST, SCORES THE THREE
055400*    PILLARS, THE COMPOSITE, THE ALTMAN Z'' AND THE DISTRESS
055500*    PROBABILITY, THEN WRITES ONE ASSESSMENT RECORD.
055600*
055700  AA100-PROCESS-COMPANIES     SECTION.
055800************************************
055900      MOVE     ZERO TO CVS-FY-COUNT.
056000      PERFORM  AA110-SKIP-ORPHAN-YEARS THRU AA110-EXIT.
056100      PERFORM  AA120-BUFFER-YEARS THRU AA120-EXIT.
056200      PERFORM  AA130-DISCARD-EXTRA-YEARS THRU AA130-EXIT.
056300      ADD      1 TO CVS-COMPANIES-PROC.
056400      IF       CVS-FY-COUNT = ZERO
056500               ADD 1 TO CVS-COMPANIES-NO-FIN.
056600      PERFORM  BA100-PILLAR-ONE THRU BA100-EXIT.
056700      PERFORM  BA200-PILLAR-TWO THRU BA200-EXIT.
056800      PERFORM  BA300-PILLAR-THREE THRU BA300-EXIT.
056900      PERFORM  BA600-ALTMAN-Z THRU BA600-EXIT.
057000      PERFORM  BA400-COMPOSITE-RATING THRU BA400-EXIT.
057100      PERFORM  BA700-DISTRESS-PROB THRU BA700-EXIT.
057200      PERFORM  AA150-WRITE-ASSESSMENT THRU AA150-EXIT.
057300      READ     CV-PROFILE-FILE
057400          AT END SET CVS-PROFILE-DONE TO TRUE.
057500  AA100-EXIT.
057600      EXIT.
057700*
057800*    A FINANCIAL YEAR ROW WHOSE COMPANY NUMBER SORTS BEFORE THE
057900*    CURRENT PROFILE HAS NO MATCHING PROFILE (REGISTER EXTRACT
058000*    RUNS AHEAD OF THE ACCOUNTS FEED SOME NIGHTS) - DISCARD IT.
058100*
058200  AA110-SKIP-ORPHAN-YEARS     SECTION.
058300************************************
058400      IF       CVS-FINYEAR-DONE
058500               GO TO AA110-EXIT.
058600      IF       CVS-LA-COMPANY NOT < CVP-COMPANY-NUMBER
058700               GO TO AA110-EXIT.
058800      PERFORM  AA040-READ-AHEAD-FINYEAR.
058900      GO       TO AA110-SKIP-ORPHAN-YEARS.
059000  AA110-EXIT.
059100      EXIT.
059200*
059300  AA120-BUFFER-YEARS          SECTION.
059400************************************
059500      IF       CVS-FINYEAR-DONE
059600               GO TO AA120-EXIT.
059700      IF       CVS-LA-COMPANY NOT = CVP-COMPANY-NUMBER
059800               GO TO AA120-EXIT.
059900      IF       CVS-FY-COUNT > 3
060000               GO TO AA120-EXIT.
060100      ADD      1 TO CVS-FY-COUNT.
060200      MOVE     CVS-LA-RECORD TO CVS-FIN-YEAR (CVS-FY-COUNT).
060300      PERFORM  AA040-READ-AHEAD-FINYEAR.
060400      GO       TO AA120-BUFFER-YEARS.
060500  AA120-EXIT.
060600      EXIT.
060700*
060800*    ANY YEARS BEYOND THE FOURTH FOR THIS COMPANY ARE READ AND
060900*    THROWN AWAY SO THE NEXT COMPANY STARTS CLEAN.
061000*
061100  AA130-DISCARD-EXTRA-YEARS   SECTION.
061200************************************
061300      IF       CVS-FINYEAR-DONE
061400               GO TO AA130-EXIT.
061500      IF       CVS-LA-COMPANY NOT = CVP-COMPANY-NUMBER
061600               GO TO AA130-EXIT.
061700      PERFORM  AA040-READ-AHEAD-FINYEAR.
061800      GO       TO AA130-DISCARD-EXTRA-YEARS.
061900  AA130-EXIT.
062000      EXIT.
062100*
062200  AA150-WRITE-ASSESSMENT      SECTION.
062300************************************
062400      MOVE     SPACES TO CV-ASSESSMENT-RECORD.
062500      MOVE     CVP-COMPANY-NUMBER TO CVA-COMPANY-NUMBER.
062600      MOVE     CVS-COMPOSITE      TO CVA-CLEARVIEW-SCORE.
062700      MOVE     CVS-RATING-GRADE   TO CVA-RATING-GRADE.
062800      MOVE     CVS-RATING-LABEL   TO CVA-RATING-LABEL.
062900      MOVE     CVS-CONFIDENCE     TO CVA-CONFIDENCE.
063000      MOVE     CVS-PILLAR-1       TO CVA-FH-SCORE.
063100      MOVE     CVS-PILLAR-2       TO CVA-STAB-SCORE.
063200      MOVE     CVS-PILLAR-3       TO CVA-TREND-SCORE.
063300      IF       CVS-ALTMAN-Z-PRES = "Y"
063400               MOVE CVS-ALTMAN-Z    TO CVA-ALTMAN-Z
063500               MOVE CVS-ALTMAN-MODELLED TO CVA-ALTMAN-Z-FLAG
063600               MOVE CVS-ALTMAN-ZONE TO CVA-ALTMAN-ZONE
063700      ELSE
063800               MOVE "N" TO CVA-ALTMAN-Z-FLAG
063900               MOVE "N/A" TO CVA-ALTMAN-ZONE
064000      END-IF.
064100      MOVE     CVS-DP-PROB        TO CVA-DISTRESS-PROB.
064200      COMPUTE  CVA-DISTRESS-PCT ROUNDED = CVS-DP-PROB * 100.
064300      MOVE     CVS-DP-RISK-BAND   TO CVA-RISK-BAND.
064400      WRITE    CV-ASSESSMENT-RECORD.
064500      PERFORM  AA160-COUNT-GRADE THRU AA160-EXIT.
064600      PERFORM  AA170-COUNT-BAND THRU AA170-EXIT.
064700  AA150-EXIT.
064800      EXIT.
064900*
065000  AA160-COUNT-GRADE           SECTION.
065100************************************
065200      EVALUATE CVS-RATING-GRADE
065300          WHEN "A" ADD 1 TO CVS-GRADE-COUNT (1)
065400          WHEN "B" ADD 1 TO CVS-GRADE-COUNT (2)
065500          WHEN "C" ADD 1 TO CVS-GRADE-COUNT (3)
065600          WHEN "D" ADD 1 TO CVS-GRADE-COUNT (4)
065700          WHEN "E" ADD 1 TO CVS-GRADE-COUNT (5)
065800          WHEN OTHER ADD 1 TO CVS-GRADE-COUNT (6)
065900      END-EVALUATE.
066000  AA160-EXIT.
066100      EXIT.
066200*
066300  AA170-COUNT-BAND            SECTION.
066400************************************
066500      EVALUATE CVS-DP-RISK-BAND
066600          WHEN "VERY_LOW" ADD 1 TO CVS-BAND-COUNT (1)
066700          WHEN "LOW"      ADD 1 TO CVS-BAND-COUNT (2)
066800          WHEN "MODERATE" ADD 1 TO CVS-BAND-COUNT (3)
066900          WHEN "ELEVATED" ADD 1 TO CVS-BAND-COUNT (4)
067000          WHEN "HIGH"     ADD 1 TO CVS-BAND-COUNT (5)
067100          WHEN OTHER ADD 1 TO CVS-BAND-COUNT (6)
067200      END-EVALUATE.
067300  AA170-EXIT.
067400      EXIT.
067500*
067600*    PILLAR 1 - FINANCIAL HEALTH, WEIGHT 0.60 OF THE COMPOSITE.
067700*    USES THE NEWEST FINANCIAL YEAR (SLOT 1) ONLY.
067800*
067900  BA100-PILLAR-ONE            SECTION.
068000************************************
068100      IF       CVS-FY-COUNT = ZERO
068200               MOVE 50.0 TO CVS-PILLAR-1
068300               GO TO BA100-EXIT.
068400      MOVE     CVS-FIN-YEAR (1) TO CV-FINANCIAL-YEAR-RECORD.
068500      PERFORM  BA105-DERIVE-P1-AMOUNTS THRU BA105-EXIT.
068600      MOVE     ZERO TO CVS-P1-TOTAL-WEIGHT CVS-P1-TOTAL-SCORE.
068700      PERFORM  BA110-NET-ASSETS-RATIO THRU BA110-EXIT.
068800      PERFORM  BA120-CURRENT-RATIO THRU BA120-EXIT.
068900      PERFORM  BA130-DEBT-RATIO THRU BA130-EXIT.
069000      PERFORM  BA140-RETAINED-EARN-RATIO THRU BA140-EXIT.
069100      PERFORM  BA150-CASH-RATIO THRU BA150-EXIT.
069200      PERFORM  BA160-WORKING-CAP-RATIO THRU BA160-EXIT.
069300      IF       CVS-P1-TOTAL-WEIGHT = ZERO
069400               MOVE 50.0 TO CVS-PILLAR-1
069500      ELSE
069600               COMPUTE CVS-PILLAR-1 ROUNDED =
069700                       CVS-P1-TOTAL-SCORE / CVS-P1-TOTAL-WEIGHT
069800      END-IF.
069900  BA100-EXIT.
070000      EXIT.
070100*
070200*    UNPACKS THE NEWEST YEAR AND APPLIES THE TL/CL FALLBACK
070300*    RULES (REQ CR-0401).
070400*
070500  BA105-DERIVE-P1-AMOUNTS     SECTION.
070600************************************
070700      MOVE     CVF-TOTAL-ASSETS  TO CVS-P1-TOTAL-ASSETS.
070800      MOVE     CVF-TOTAL-ASSETS-FLAG TO CVS-P1-TA-PRES.
070900      MOVE     CVF-NET-ASSETS    TO CVS-P1-NET-ASSETS.
071000      MOVE     CVF-NET-ASSETS-FLAG TO CVS-P1-NA-PRES.
071100      MOVE     CVF-CURRENT-ASSETS TO CVS-P1-CURRENT-ASSETS.
071200      MOVE     CVF-CURR-ASSETS-FLAG TO CVS-P1-CA-PRES.
071300      MOVE     CVF-RETAINED-EARN TO CVS-P1-RETAINED-EARN.
071400      MOVE     CVF-RETAINED-ERN-FLAG TO CVS-P1-RE-PRES.
071500      MOVE     CVF-CASH          TO CVS-P1-CASH.
071600      MOVE     CVF-CASH-FLAG     TO CVS-P1-CASH-PRES.
071700      MOVE     CVF-EBIT          TO CVS-P1-EBIT.
071800      MOVE     CVF-EBIT-FLAG     TO CVS-P1-EBIT-PRES.
071900      MOVE     CVF-TOTAL-LIABS   TO CVS-P1-TOTAL-LIABS.
072000      MOVE     CVF-TOTAL-LIABS-FLAG TO CVS-P1-TL-PRES.
072100      IF       CVS-P1-TL-PRES NOT = "Y"
072200           AND CVS-P1-TA-PRES = "Y" AND CVS-P1-NA-PRES = "Y"
072300               COMPUTE CVS-P1-TOTAL-LIABS =
072400                       CVS-P1-TOTAL-ASSETS - CVS-P1-NET-ASSETS
072500               MOVE "Y" TO CVS-P1-TL-PRES
072600      END-IF.
072700      MOVE     CVF-CURRENT-LIABS TO CVS-P1-CURRENT-LIABS.
072800      MOVE     CVF-CURR-LIABS-FLAG TO CVS-P1-CL-PRES.
072900      IF       CVS-P1-CL-PRES NOT = "Y"
073000               MOVE CVF-CRED-WITHIN-YR TO CVS-P1-CURRENT-LIABS
073100               MOVE CVF-CRED-WI-YR-FLAG TO CVS-P1-CL-PRES
073200      END-IF.
073300      IF       CVS-P1-CA-PRES = "Y" AND CVS-P1-CL-PRES = "Y"
073400               COMPUTE CVS-P1-WORK-CAP =
073500                       CVS-P1-CURRENT-ASSETS
073600                       - CVS-P1-CURRENT-LIABS
073700               MOVE "Y" TO CVS-P1-WC-PRES
073800      ELSE
073900               MOVE "N" TO CVS-P1-WC-PRES
074000      END-IF.
074100  BA105-EXIT.
074200      EXIT.
074300*
074400  BA110-NET-ASSETS-RATIO      SECTION.
074500************************************
074600      IF       CVS-P1-NA-PRES NOT = "Y"
074700            OR CVS-P1-TA-PRES NOT = "Y"
074800               GO TO BA110-EXIT.
074900      IF       CVS-P1-TOTAL-ASSETS = ZERO
075000               GO TO BA110-EXIT.
075100      COMPUTE  CVS-BW-INPUT ROUNDED =
075200               CVS-P1-NET-ASSETS / CVS-P1-TOTAL-ASSETS.
075300      MOVE     1 TO CVS-BW-RATIO-IDX.
075400      PERFORM  BA500-BAND-SCORE THRU BA500-EXIT.
075500      IF       CVS-BW-RESULT-PRESENT = "Y"
075600               COMPUTE CVS-P1-TOTAL-SCORE =
075700                    CVS-P1-TOTAL-SCORE + CVS-BW-RESULT * 0.25
075800               ADD 0.25 TO CVS-P1-TOTAL-WEIGHT
075900      END-IF.
076000  BA110-EXIT.
076100      EXIT.
076200*
076300  BA120-CURRENT-RATIO         SECTION.
076400************************************
076500      IF       CVS-P1-CA-PRES NOT = "Y"
076600            OR CVS-P1-CL-PRES NOT = "Y"
076700               GO TO BA120-EXIT.
076800      IF       CVS-P1-CURRENT-LIABS = ZERO
076900               GO TO BA120-EXIT.
077000      COMPUTE  CVS-BW-INPUT ROUNDED =
077100               CVS-P1-CURRENT-ASSETS / CVS-P1-CURRENT-LIABS.
077200      MOVE     2 TO CVS-BW-RATIO-IDX.
077300      PERFORM  BA500-BAND-SCORE THRU BA500-EXIT.
077400      IF       CVS-BW-RESULT-PRESENT = "Y"
077500               COMPUTE CVS-P1-TOTAL-SCORE =
077600                    CVS-P1-TOTAL-SCORE + CVS-BW-RESULT * 0.20
077700               ADD 0.20 TO CVS-P1-TOTAL-WEIGHT
077800      END-IF.
077900  BA120-EXIT.
078000      EXIT.
078100*
078200  BA130-DEBT-RATIO            SECTION.
078300************************************
078400      IF       CVS-P1-TL-PRES NOT = "Y"
078500            OR CVS-P1-TA-PRES NOT = "Y"
078600               GO TO BA130-EXIT.
078700      IF       CVS-P1-TOTAL-ASSETS = ZERO
078800               GO TO BA130-EXIT.
078900      COMPUTE  CVS-BW-INPUT ROUNDED =
079000               CVS-P1-TOTAL-LIABS / CVS-P1-TOTAL-ASSETS.
079100      MOVE     3 TO CVS-BW-RATIO-IDX.
079200      PERFORM  BA500-BAND-SCORE THRU BA500-EXIT.
079300      IF       CVS-BW-RESULT-PRESENT = "Y"
079400               COMPUTE CVS-P1-TOTAL-SCORE =
079500                    CVS-P1-TOTAL-SCORE + CVS-BW-RESULT * 0.20
079600               ADD 0.20 TO CVS-P1-TOTAL-WEIGHT
079700      END-IF.
079800  BA130-EXIT.
079900      EXIT.
080000*
080100  BA140-RETAINED-EARN-RATIO   SECTION.
080200************************************
080300      IF       CVS-P1-RE-PRES NOT = "Y"
080400            OR CVS-P1-TA-PRES NOT = "Y"
080500               GO TO BA140-EXIT.
080600      IF       CVS-P1-TOTAL-ASSETS = ZERO
080700               GO TO BA140-EXIT.
080800      COMPUTE  CVS-BW-INPUT ROUNDED =
080900               CVS-P1-RETAINED-EARN / CVS-P1-TOTAL-ASSETS.
081000      MOVE     4 TO CVS-BW-RATIO-IDX.
081100      PERFORM  BA500-BAND-SCORE THRU BA500-EXIT.
081200      IF       CVS-BW-RESULT-PRESENT = "Y"
081300               COMPUTE CVS-P1-TOTAL-SCORE =
081400                    CVS-P1-TOTAL-SCORE + CVS-BW-RESULT * 0.15
081500               ADD 0.15 TO CVS-P1-TOTAL-WEIGHT
081600      END-IF.
081700  BA140-EXIT.
081800      EXIT.
081900*
082000  BA150-CASH-RATIO            SECTION.
082100************************************
082200      IF       CVS-P1-CASH-PRES NOT = "Y"
082300            OR CVS-P1-CL-PRES NOT = "Y"
082400               GO TO BA150-EXIT.
082500      IF       CVS-P1-CURRENT-LIABS = ZERO
082600               GO TO BA150-EXIT.
082700      COMPUTE  CVS-BW-INPUT ROUNDED =
082800               CVS-P1-CASH / CVS-P1-CURRENT-LIABS.
082900      MOVE     5 TO CVS-BW-RATIO-IDX.
083000      PERFORM  BA500-BAND-SCORE THRU BA500-EXIT.
083100      IF       CVS-BW-RESULT-PRESENT = "Y"
083200               COMPUTE CVS-P1-TOTAL-SCORE =
083300                    CVS-P1-TOTAL-SCORE + CVS-BW-RESULT * 0.10
083400               ADD 0.10 TO CVS-P1-TOTAL-WEIGHT
083500      END-IF.
083600  BA150-EXIT.
083700      EXIT.
083800*
083900  BA160-WORKING-CAP-RATIO     SECTION.
084000************************************
084100      IF       CVS-P1-WC-PRES NOT = "Y"
084200            OR CVS-P1-TA-PRES NOT = "Y"
084300               GO TO BA160-EXIT.
084400      IF       CVS-P1-TOTAL-ASSETS = ZERO
084500               GO TO BA160-EXIT.
084600      COMPUTE  CVS-BW-INPUT ROUNDED =
084700               CVS-P1-WORK-CAP / CVS-P1-TOTAL-ASSETS.
084800      MOVE     6 TO CVS-BW-RATIO-IDX.
084900      PERFORM  BA500-BAND-SCORE THRU BA500-EXIT.
085000      IF       CVS-BW-RESULT-PRESENT = "Y"
085100               COMPUTE CVS-P1-TOTAL-SCORE =
085200                    CVS-P1-TOTAL-SCORE + CVS-BW-RESULT * 0.10
085300               ADD 0.10 TO CVS-P1-TOTAL-WEIGHT
085400      END-IF.
085500  BA160-EXIT.
085600      EXIT.
085700*
085800*    GENERIC BAND INTERPOLATION - SHARED BY ALL SIX PILLAR 1
085900*    RATIOS.  CVS-BW-RATIO-IDX SELECTS THE ROW OF THE 6X7
086000*    TABLE, CVS-BW-INPUT IS THE RATIO VALUE TO BAND.
086100*
086200  BA500-BAND-SCORE            SECTION.
086300************************************
086400      SET      CVS-RX TO CVS-BW-RATIO-IDX.
086500      MOVE     "N" TO CVS-BW-RESULT-PRESENT.
086600      SET      CVS-EX TO 1.
086700      IF       CVS-BW-INPUT NOT > CVS-BAND-THRESH (CVS-RX CVS-EX)
086800               MOVE CVS-BAND-VALUE (CVS-RX CVS-EX)
086900                    TO CVS-BW-RESULT
087000               MOVE "Y" TO CVS-BW-RESULT-PRESENT
087100               GO TO BA500-EXIT.
087200      SET      CVS-EX TO 7.
087300      IF       CVS-BW-INPUT NOT < CVS-BAND-THRESH (CVS-RX CVS-EX)
087400               MOVE CVS-BAND-VALUE (CVS-RX CVS-EX)
087500                    TO CVS-BW-RESULT
087600               MOVE "Y" TO CVS-BW-RESULT-PRESENT
087700               GO TO BA500-EXIT.
087800      SET      CVS-EX TO 2.
087900  BA510-FIND-BRACKET.
088000      IF       CVS-BW-INPUT > CVS-BAND-THRESH (CVS-RX CVS-EX)
088100               SET CVS-EX UP BY 1
088200               GO TO BA510-FIND-BRACKET.
088300*    CVS-EX NOW HOLDS THE UPPER END OF THE BRACKET.
088400      COMPUTE  CVS-BW-RESULT ROUNDED =
088500               CVS-BAND-VALUE (CVS-RX CVS-EX - 1)
088600             + (CVS-BW-INPUT
088700                - CVS-BAND-THRESH (CVS-RX CVS-EX - 1))
088800             / (CVS-BAND-THRESH (CVS-RX CVS-EX)
088900                - CVS-BAND-THRESH (CVS-RX CVS-EX - 1))
089000             * (CVS-BAND-VALUE (CVS-RX CVS-EX)
089100                - CVS-BAND-VALUE (CVS-RX CVS-EX - 1)).
089200      MOVE     "Y" TO CVS-BW-RESULT-PRESENT.
089300  BA500-EXIT.
089400      EXIT.
089500*
089600*    PILLAR 2 - STABILITY SIGNALS, WEIGHT 0.25 OF THE
089700*    COMPOSITE.  TAKEN STRAIGHT FROM THE PROFILE RECORD - NO
089800*    FINANCIAL YEAR DATA IS NEEDED.
089900*
090000  BA200-PILLAR-TWO            SECTION.
090100************************************
090200      MOVE     ZERO TO CVS-P2-ADJUST.
090300      PERFORM  BA210-AGE-RULE THRU BA210-EXIT.
090400      PERFORM  BA220-FILING-RULE THRU BA220-EXIT.
090500      PERFORM  BA230-FILING-CHANGE-RULE THRU BA230-EXIT.
090600      PERFORM  BA240-DIRECTOR-RULE THRU BA240-EXIT.
090700      PERFORM  BA250-CHARGES-RULE THRU BA250-EXIT.
090800      COMPUTE  CVS-P2-RAW = 50 + CVS-P2-ADJUST.
090900      IF       CVS-P2-RAW < 0
091000               MOVE ZERO TO CVS-PILLAR-2
091100      ELSE IF  CVS-P2-RAW > 100
091200               MOVE 100 TO CVS-PILLAR-2
091300      ELSE
091400               MOVE CVS-P2-RAW TO CVS-PILLAR-2
091500      END-IF.
091600  BA200-EXIT.
091700      EXIT.
091800*
091900*    RULE 1 - COMPANY AGE.  USES THE SHARED DAY NUMBER ROUTINE
092000*    IN PDCVAGE.COB TO GET ELAPSED DAYS BETWEEN INCORPORATION
092100*    AND THE RUN DATE.
092200*
092300  BA210-AGE-RULE              SECTION.
092400************************************
092500      IF       CVP-DATE-OF-CREATION = SPACES
092600            OR CVP-DATE-OF-CREATION (5:1) NOT = "-"
092700            OR CVP-DATE-OF-CREATION (8:1) NOT = "-"
092800               GO TO BA210-EXIT.
092900      MOVE     CVP-DATE-OF-CREATION TO CVD-D1-TEXT.
093000      MOVE     CVD-RUN-DATE          TO CVD-D2-TEXT.
093100      PERFORM  ZZ900-CALC-ELAPSED-DAYS THRU ZZ900-EXIT.
093200      COMPUTE  CVS-DP-AGE-YEARS ROUNDED =
093300               CVD-ELAPSED-DAYS / 365.25.
093400      EVALUATE TRUE
093500          WHEN CVS-DP-AGE-YEARS < 2
093600               COMPUTE CVS-P2-ADJUST = CVS-P2-ADJUST - 20
093700          WHEN CVS-DP-AGE-YEARS < 3
093800               COMPUTE CVS-P2-ADJUST = CVS-P2-ADJUST - 10
093900          WHEN CVS-DP-AGE-YEARS < 5
094000               COMPUTE CVS-P2-ADJUST = CVS-P2-ADJUST - 5
094100          WHEN CVS-DP-AGE-YEARS < 10
094200               COMPUTE CVS-P2-ADJUST = CVS-P2-ADJUST + 5
094300          WHEN CVS-DP-AGE-YEARS < 20
094400               COMPUTE CVS-P2-ADJUST = CVS-P2-ADJUST + 10
094500          WHEN OTHER
094600               COMPUTE CVS-P2-ADJUST = CVS-P2-ADJUST + 15
094700      END-EVALUATE.
094800  BA210-EXIT.
094900      EXIT.
095000*
095100  BA220-FILING-RULE           SECTION.
095200************************************
095300      IF       CVP-ACCOUNTS-OVERDUE = "Y"
095400            AND CVP-CONF-STMT-OVERDUE = "Y"
095500               COMPUTE CVS-P2-ADJUST = CVS-P2-ADJUST - 30
095600      ELSE IF  CVP-ACCOUNTS-OVERDUE = "Y"
095700               COMPUTE CVS-P2-ADJUST = CVS-P2-ADJUST - 25
095800      ELSE IF  CVP-CONF-STMT-OVERDUE = "Y"
095900               COMPUTE CVS-P2-ADJUST = CVS-P2-ADJUST - 10
096000      ELSE
096100               COMPUTE CVS-P2-ADJUST = CVS-P2-ADJUST + 5
096200      END-IF.
096300  BA220-EXIT.
096400      EXIT.
096500*
096600*    RULE 3 - FILING TYPE CHANGE.  RANKS MICRO-ENTITY/SMALL/
096700*    MEDIUM/FULL 0-3, UNKNOWN TEXT RANKS AS SMALL (1).
096800*
096900  BA230-FILING-CHANGE-RULE    SECTION.
097000************************************
097100      IF       CVP-FILING-TYPE-RECENT = SPACES
097200            OR CVP-FILING-TYPE-PREV = SPACES
097300               GO TO BA230-EXIT.
097400      PERFORM  BA235-RANK-RECENT THRU BA235-EXIT.
097500      PERFORM  BA236-RANK-PREV THRU BA236-EXIT.
097600      IF       CVS-FILING-RANK-RECENT < CVS-FILING-RANK-PREV
097700               COMPUTE CVS-P2-ADJUST = CVS-P2-ADJUST - 10
097800      ELSE IF  CVS-FILING-RANK-RECENT > CVS-FILING-RANK-PREV
097900               COMPUTE CVS-P2-ADJUST = CVS-P2-ADJUST + 5
098000      END-IF.
098100  BA230-EXIT.
098200      EXIT.
098300*
098400  BA235-RANK-RECENT           SECTION.
098500************************************
098600      EVALUATE TRUE
098700          WHEN CVP-FILING-TYPE-RECENT (1:13) = "MICRO-ENTITY"
098800               MOVE 0 TO CVS-FILING-RANK-RECENT
098900          WHEN CVP-FILING-TYPE-RECENT (1:6) = "MEDIUM"
099000               MOVE 2 TO CVS-FILING-RANK-RECENT
099100          WHEN CVP-FILING-TYPE-RECENT (1:4) = "FULL"
099200               MOVE 3 TO CVS-FILING-RANK-RECENT
099300          WHEN OTHER
099400               MOVE 1 TO CVS-FILING-RANK-RECENT
099500      END-EVALUATE.
099600  BA235-EXIT.
099700      EXIT.
099800*
099900  BA236-RANK-PREV              SECTION.
100000*************************************
100100      EVALUATE TRUE
100200          WHEN CVP-FILING-TYPE-PREV (1:13) = "MICRO-ENTITY"
100300               MOVE 0 TO CVS-FILING-RANK-PREV
100400          WHEN CVP-FILING-TYPE-PREV (1:6) = "MEDIUM"
100500               MOVE 2 TO CVS-FILING-RANK-PREV
100600          WHEN CVP-FILING-TYPE-PREV (1:4) = "FULL"
100700               MOVE 3 TO CVS-FILING-RANK-PREV
100800          WHEN OTHER
100900               MOVE 1 TO CVS-FILING-RANK-PREV
101000      END-EVALUATE.
101100  BA236-EXIT.
101200      EXIT.
101300*
101400  BA240-DIRECTOR-RULE          SECTION.
101500*************************************
101600      IF       CVP-ACTIVE-DIRECTORS <= 1
101700               COMPUTE CVS-P2-ADJUST = CVS-P2-ADJUST - 5.
101800      EVALUATE TRUE
101900          WHEN CVP-RESIGNATIONS-24M >= 3
102000               COMPUTE CVS-P2-ADJUST = CVS-P2-ADJUST - 15
102100          WHEN CVP-RESIGNATIONS-24M >= 1
102200               IF CVP-RESIGNATIONS-24M * 5 > 15
102300                  COMPUTE CVS-P2-ADJUST = CVS-P2-ADJUST - 15
102400               ELSE
102500                  COMPUTE CVS-P2-ADJUST = CVS-P2-ADJUST
102600                        - CVP-RESIGNATIONS-24M * 5
102700               END-IF
102800          WHEN CVP-RESIGNATIONS-24M = 0
102900           AND CVP-ACTIVE-DIRECTORS >= 2
103000               COMPUTE CVS-P2-ADJUST = CVS-P2-ADJUST + 10
103100      END-EVALUATE.
103200  BA240-EXIT.
103300      EXIT.
103400*
103500  BA250-CHARGES-RULE           SECTION.
103600*************************************
103700      EVALUATE TRUE
103800          WHEN CVP-CHARGES-OUTSTANDING >= 3
103900               COMPUTE CVS-P2-ADJUST = CVS-P2-ADJUST - 10
104000          WHEN CVP-CHARGES-OUTSTANDING >= 1
104100               COMPUTE CVS-P2-ADJUST = CVS-P2-ADJUST - 5
104200          WHEN OTHER
104300               COMPUTE CVS-P2-ADJUST = CVS-P2-ADJUST + 5
104400      END-EVALUATE.
104500  BA250-EXIT.
104600      EXIT.
104700*
104800*    PILLAR 3 - TREND, WEIGHT 0.15 OF THE COMPOSITE.  NEEDS THE
104900*    NEWEST AND PRIOR FINANCIAL YEARS (SLOTS 1 AND 2).
105000*
105100  BA300-PILLAR-THREE          SECTION.
105200************************************
105300      IF       CVS-FY-COUNT < 2
105400               MOVE 50 TO CVS-PILLAR-3
105500               GO TO BA300-EXIT.
105600      MOVE     CVS-FIN-YEAR (2) TO CV-FINANCIAL-YEAR-RECORD.
105700      PERFORM  BA305-DERIVE-P3-AMOUNTS THRU BA305-EXIT.
105800      MOVE     ZERO TO CVS-P3-ADJUST.
105900      PERFORM  BA310-RETAINED-EARN-TREND THRU BA310-EXIT.
106000      PERFORM  BA320-NET-ASSETS-TREND THRU BA320-EXIT.
106100      PERFORM  BA330-CURRENT-RATIO-TREND THRU BA330-EXIT.
106200      PERFORM  BA340-CASH-TREND THRU BA340-EXIT.
106300      COMPUTE  CVS-P3-RAW = 50 + CVS-P3-ADJUST.
106400      IF       CVS-P3-RAW < 0
106500               MOVE ZERO TO CVS-PILLAR-3
106600      ELSE IF  CVS-P3-RAW > 100
106700               MOVE 100 TO CVS-PILLAR-3
106800      ELSE
106900               MOVE CVS-P3-RAW TO CVS-PILLAR-3
107000      END-IF.
107100      MOVE     CVS-FIN-YEAR (1) TO CV-FINANCIAL-YEAR-RECORD.
107200  BA300-EXIT.
107300      EXIT.
107400*
107500*    UNPACKS THE PRIOR YEAR (SLOT 2) WHILE IT IS IN THE FD AREA.
107600*    THE NEWEST YEAR'S AMOUNTS ARE STILL HELD IN CVS-P1-* FROM
107700*    BA100, SO THERE IS NO NEED TO RE-UNPACK SLOT 1 HERE.
107800*
107900  BA305-DERIVE-P3-AMOUNTS     SECTION.
108000************************************
108100      MOVE     CVF-NET-ASSETS    TO CVS-PY-NET-ASSETS.
108200      MOVE     CVF-NET-ASSETS-FLAG TO CVS-PY-NA-PRES.
108300      MOVE     CVF-RETAINED-EARN TO CVS-PY-RETAINED-EARN.
108400      MOVE     CVF-RETAINED-ERN-FLAG TO CVS-PY-RE-PRES.
108500      MOVE     CVF-CASH          TO CVS-PY-CASH.
108600      MOVE     CVF-CASH-FLAG     TO CVS-PY-CASH-PRES.
108700      MOVE     CVF-CURRENT-ASSETS TO CVS-PY-CURRENT-ASSETS.
108800      MOVE     CVF-CURR-ASSETS-FLAG TO CVS-PY-CA-PRES.
108900      MOVE     CVF-CURRENT-LIABS TO CVS-PY-CURRENT-LIABS.
109000      MOVE     CVF-CURR-LIABS-FLAG TO CVS-PY-CL-PRES.
109100      IF       CVS-PY-CL-PRES NOT = "Y"
109200               MOVE CVF-CRED-WITHIN-YR TO CVS-PY-CURRENT-LIABS
109300               MOVE CVF-CRED-WI-YR-FLAG TO CVS-PY-CL-PRES
109400      END-IF.
109500  BA305-EXIT.
109600      EXIT.
109700*
109800*    GENERIC PERCENT CHANGE HELPER.  CVS-PCT-NEW/OLD AND THEIR
109900*    PRESENT FLAGS MUST BE SET BY THE CALLER BEFORE THE PERFORM.
110000*
110100  BA350-PCT-CHANGE            SECTION.
110200************************************
110300      MOVE     "N" TO CVS-PCT-RESULT-PRES.
110400      IF       CVS-PCT-NEW-PRES NOT = "Y"
110500            OR CVS-PCT-OLD-PRES NOT = "Y"
110600               GO TO BA350-EXIT.
110700      IF       CVS-PCT-OLD = ZERO
110800               IF    CVS-PCT-NEW > ZERO
110900                     MOVE 1.0 TO CVS-PCT-RESULT
111000               ELSE IF CVS-PCT-NEW < ZERO
111100                     MOVE -1.0 TO CVS-PCT-RESULT
111200               ELSE
111300                     MOVE ZERO TO CVS-PCT-RESULT
111400               END-IF
111500      ELSE
111600               IF    CVS-PCT-OLD < ZERO
111700                     COMPUTE CVS-PCT-RESULT ROUNDED =
111800                          (CVS-PCT-NEW - CVS-PCT-OLD)
111900                          / -CVS-PCT-OLD
112000               ELSE
112100                     COMPUTE CVS-PCT-RESULT ROUNDED =
112200                          (CVS-PCT-NEW - CVS-PCT-OLD)
112300                          / CVS-PCT-OLD
112400               END-IF
112500      END-IF.
112600      MOVE     "Y" TO CVS-PCT-RESULT-PRES.
112700  BA350-EXIT.
112800      EXIT.
112900*
113000  BA310-RETAINED-EARN-TREND   SECTION.
113100************************************
113200      MOVE     CVS-P1-RETAINED-EARN TO CVS-PCT-NEW.
113300      MOVE     CVS-P1-RE-PRES        TO CVS-PCT-NEW-PRES.
113400      MOVE     CVS-PY-RETAINED-EARN TO CVS-PCT-OLD.
113500      MOVE     CVS-PY-RE-PRES        TO CVS-PCT-OLD-PRES.
113600      PERFORM  BA350-PCT-CHANGE THRU BA350-EXIT.
113700      IF       CVS-PCT-RESULT-PRES NOT = "Y"
113800               GO TO BA310-EXIT.
113900      EVALUATE TRUE
114000          WHEN CVS-PCT-RESULT > 0.05
114100               ADD 20 TO CVS-P3-ADJUST
114200          WHEN CVS-PCT-RESULT >= -0.05
114300               ADD 10 TO CVS-P3-ADJUST
114400          WHEN CVS-PCT-RESULT >= -0.20
114500               SUBTRACT 10 FROM CVS-P3-ADJUST
114600          WHEN OTHER
114700               SUBTRACT 20 FROM CVS-P3-ADJUST
114800      END-EVALUATE.
114900  BA310-EXIT.
115000      EXIT.
115100*
115200  BA320-NET-ASSETS-TREND      SECTION.
115300************************************
115400      MOVE     CVS-P1-NET-ASSETS TO CVS-PCT-NEW.
115500      MOVE     CVS-P1-NA-PRES     TO CVS-PCT-NEW-PRES.
115600      MOVE     CVS-PY-NET-ASSETS TO CVS-PCT-OLD.
115700      MOVE     CVS-PY-NA-PRES     TO CVS-PCT-OLD-PRES.
115800      PERFORM  BA350-PCT-CHANGE THRU BA350-EXIT.
115900      IF       CVS-PCT-RESULT-PRES NOT = "Y"
116000               GO TO BA320-EXIT.
116100      EVALUATE TRUE
116200          WHEN CVS-PCT-RESULT > 0.05
116300               ADD 15 TO CVS-P3-ADJUST
116400          WHEN CVS-PCT-RESULT >= -0.05
116500               ADD 5 TO CVS-P3-ADJUST
116600          WHEN OTHER
116700               SUBTRACT 15 FROM CVS-P3-ADJUST
116800      END-EVALUATE.
116900  BA320-EXIT.
117000      EXIT.
117100*
117200*    CURRENT RATIO DELTA - BOTH YEARS USE THE CL-OR-CREDITORS
117300*    FALLBACK ALREADY APPLIED IN BA105/BA305.
117400*
117500  BA330-CURRENT-RATIO-TREND   SECTION.
117600************************************
117700      MOVE     "N" TO CVS-CR-NEW-PRES CVS-CR-OLD-PRES.
117800      IF       CVS-P1-CA-PRES = "Y" AND CVS-P1-CL-PRES = "Y"
117900           AND CVS-P1-CURRENT-LIABS NOT = ZERO
118000               COMPUTE CVS-CR-NEW ROUNDED =
118100                    CVS-P1-CURRENT-ASSETS / CVS-P1-CURRENT-LIABS
118200               MOVE "Y" TO CVS-CR-NEW-PRES
118300      END-IF.
118400      IF       CVS-PY-CA-PRES = "Y" AND CVS-PY-CL-PRES = "Y"
118500           AND CVS-PY-CURRENT-LIABS NOT = ZERO
118600               COMPUTE CVS-CR-OLD ROUNDED =
118700                    CVS-PY-CURRENT-ASSETS / CVS-PY-CURRENT-LIABS
118800               MOVE "Y" TO CVS-CR-OLD-PRES
118900      END-IF.
119000      IF       CVS-CR-NEW-PRES NOT = "Y"
119100            OR CVS-CR-OLD-PRES NOT = "Y"
119200               GO TO BA330-EXIT.
119300      COMPUTE  CVS-PCT-RESULT ROUNDED = CVS-CR-NEW - CVS-CR-OLD.
119400      EVALUATE TRUE
119500          WHEN CVS-PCT-RESULT > 0.1
119600               ADD 10 TO CVS-P3-ADJUST
119700          WHEN CVS-PCT-RESULT >= -0.1
119800               ADD 5 TO CVS-P3-ADJUST
119900          WHEN OTHER
120000               SUBTRACT 10 FROM CVS-P3-ADJUST
120100      END-EVALUATE.
120200  BA330-EXIT.
120300      EXIT.
120400*
120500  BA340-CASH-TREND            SECTION.
120600************************************
120700      MOVE     CVS-P1-CASH       TO CVS-PCT-NEW.
120800      MOVE     CVS-P1-CASH-PRES  TO CVS-PCT-NEW-PRES.
120900      MOVE     CVS-PY-CASH       TO CVS-PCT-OLD.
121000      MOVE     CVS-PY-CASH-PRES  TO CVS-PCT-OLD-PRES.
121100      PERFORM  BA350-PCT-CHANGE THRU BA350-EXIT.
121200      IF       CVS-PCT-RESULT-PRES NOT = "Y"
121300               GO TO BA340-EXIT.
121400      EVALUATE TRUE
121500          WHEN CVS-PCT-RESULT > 0.1
121600               ADD 10 TO CVS-P3-ADJUST
121700          WHEN CVS-PCT-RESULT >= -0.1
121800               ADD 5 TO CVS-P3-ADJUST
121900          WHEN OTHER
122000               SUBTRACT 10 FROM CVS-P3-ADJUST
122100      END-EVALUATE.
122200  BA340-EXIT.
122300      EXIT.
122400*
122500*    COMPOSITE SCORE, LETTER GRADE AND CONFIDENCE.  RUNS AFTER
122600*    ALL THREE PILLARS AND THE ALTMAN Z'' ARE IN PLACE SO THE
122700*    COMPLETENESS COUNT CAN REUSE THE BA105 PRESENCE FLAGS.
122800*
122900  BA400-COMPOSITE-RATING      SECTION.
123000************************************
123100      COMPUTE  CVS-COMPOSITE ROUNDED =
123200               CVS-PILLAR-1 * 0.60 + CVS-PILLAR-2 * 0.25
123300               + CVS-PILLAR-3 * 0.15.
123400      EVALUATE TRUE
123500          WHEN CVS-COMPOSITE >= 80
123600               MOVE "A" TO CVS-RATING-GRADE
123700               MOVE "STRONG"   TO CVS-RATING-LABEL
123800          WHEN CVS-COMPOSITE >= 65
123900               MOVE "B" TO CVS-RATING-GRADE
124000               MOVE "GOOD"     TO CVS-RATING-LABEL
124100          WHEN CVS-COMPOSITE >= 50
124200               MOVE "C" TO CVS-RATING-GRADE
124300               MOVE "FAIR"     TO CVS-RATING-LABEL
124400          WHEN CVS-COMPOSITE >= 35
124500               MOVE "D" TO CVS-RATING-GRADE
124600               MOVE "WEAK"     TO CVS-RATING-LABEL
124700          WHEN CVS-COMPOSITE >= 20
124800               MOVE "E" TO CVS-RATING-GRADE
124900               MOVE "POOR"     TO CVS-RATING-LABEL
125000          WHEN OTHER
125100               MOVE "F" TO CVS-RATING-GRADE
125200               MOVE "CRITICAL" TO CVS-RATING-LABEL
125300      END-EVALUATE.
125400      PERFORM  BA410-SET-CONFIDENCE THRU BA410-EXIT.
125500  BA400-EXIT.
125600      EXIT.
125700*
125800*    COMPLETENESS IS COUNTED OVER THE SIX BA105 PRESENCE FLAGS
125900*    FOR THE NEWEST YEAR - TOTAL ASSETS, CURRENT ASSETS, CURRENT
126000*    LIABILITIES, NET ASSETS, RETAINED EARNINGS AND CASH.
126100*
126200  BA410-SET-CONFIDENCE        SECTION.
126300************************************
126400      MOVE     ZERO TO CVS-COMPLETE-COUNT.
126500      IF       CVS-FY-COUNT = ZERO
126600               MOVE "LOW" TO CVS-CONFIDENCE
126700               GO TO BA410-EXIT.
126800      IF       CVS-P1-TA-PRES = "Y"
126900               ADD 1 TO CVS-COMPLETE-COUNT.
127000      IF       CVS-P1-CA-PRES = "Y"
127100               ADD 1 TO CVS-COMPLETE-COUNT.
127200      IF       CVS-P1-CL-PRES = "Y"
127300               ADD 1 TO CVS-COMPLETE-COUNT.
127400      IF       CVS-P1-NA-PRES = "Y"
127500               ADD 1 TO CVS-COMPLETE-COUNT.
127600      IF       CVS-P1-RE-PRES = "Y"
127700               ADD 1 TO CVS-COMPLETE-COUNT.
127800      IF       CVS-P1-CASH-PRES = "Y"
127900               ADD 1 TO CVS-COMPLETE-COUNT.
128000      IF       CVS-FY-COUNT >= 3
128100           AND CVS-COMPLETE-COUNT >= 5
128200           AND CVP-ACTIVE-DIRECTORS NOT = ZERO
128300           AND CVP-DATE-OF-CREATION NOT = SPACES
128400               MOVE "HIGH" TO CVS-CONFIDENCE
128500      ELSE IF  CVS-FY-COUNT >= 2 AND CVS-COMPLETE-COUNT >= 3
128600               MOVE "MEDIUM" TO CVS-CONFIDENCE
128700      ELSE
128800               MOVE "LOW" TO CVS-CONFIDENCE
128900      END-IF.
129000  BA410-EXIT.
129100      EXIT.
129200*
129300*    ALTMAN Z'' SCORE, NEWEST YEAR ONLY.  X1=WC/TA X2=RE/TA
129400*    X3=EBIT/TA X4=NA/TL.  IF EBIT IS ABSENT THE MODELLED FORM
129500*    DROPS THE X3 TERM AND SETS THE "MODELLED" FLAG (REQ CR-0418).
129600*
129700  BA600-ALTMAN-Z              SECTION.
129800************************************
129900      MOVE     "N" TO CVS-ALTMAN-Z-PRES CVS-ALTMAN-MODELLED.
130000      IF       CVS-FY-COUNT = ZERO
130100               GO TO BA600-EXIT.
130200      IF       CVS-P1-TA-PRES NOT = "Y"
130300            OR CVS-P1-TOTAL-ASSETS = ZERO
130400               GO TO BA600-EXIT.
130500      COMPUTE  CVS-ALT-X1 ROUNDED =
130600               CVS-P1-WORK-CAP / CVS-P1-TOTAL-ASSETS.
130700      COMPUTE  CVS-ALT-X2 ROUNDED =
130800               CVS-P1-RETAINED-EARN / CVS-P1-TOTAL-ASSETS.
130900      MOVE     "N" TO CVS-ALT-X4-PRES.
131000      IF       CVS-P1-TL-PRES = "Y" AND CVS-P1-TOTAL-LIABS > ZERO
131100               COMPUTE CVS-ALT-X4 ROUNDED =
131200                    CVS-P1-NET-ASSETS / CVS-P1-TOTAL-LIABS
131300               MOVE "Y" TO CVS-ALT-X4-PRES
131400      END-IF.
131500      IF       CVS-P1-WC-PRES NOT = "Y"
131600            OR CVS-P1-RE-PRES NOT = "Y"
131700            OR CVS-ALT-X4-PRES NOT = "Y"
131800               GO TO BA600-EXIT.
131900      IF       CVS-P1-EBIT-PRES = "Y"
132000               COMPUTE CVS-ALT-X3 ROUNDED =
132100                    CVS-P1-EBIT / CVS-P1-TOTAL-ASSETS
132200               COMPUTE CVS-ALTMAN-Z ROUNDED =
132300                    6.56 * CVS-ALT-X1 + 3.26 * CVS-ALT-X2
132400                    + 6.72 * CVS-ALT-X3 + 1.05 * CVS-ALT-X4
132500               MOVE "N" TO CVS-ALTMAN-MODELLED
132600      ELSE
132700               COMPUTE CVS-ALTMAN-Z ROUNDED =
132800                    6.56 * CVS-ALT-X1 + 3.26 * CVS-ALT-X2
132900                    + 1.05 * CVS-ALT-X4
133000               MOVE "Y" TO CVS-ALTMAN-MODELLED
133100      END-IF.
133200      MOVE     "Y" TO CVS-ALTMAN-Z-PRES.
133300      EVALUATE TRUE
133400          WHEN CVS-ALTMAN-Z > 2.6
133500               MOVE "SAFE"     TO CVS-ALTMAN-ZONE
133600          WHEN CVS-ALTMAN-Z > 1.1
133700               MOVE "GREY"     TO CVS-ALTMAN-ZONE
133800          WHEN OTHER
133900               MOVE "DISTRESS" TO CVS-ALTMAN-ZONE
134000      END-EVALUATE.
134100  BA600-EXIT.
134200      EXIT.
134300*
134400*    DISTRESS PREDICTOR.  BUILT-IN FALLBACK MODEL ONLY - THIS
134500*    SHOP HAS NEVER HELD A WEIGHTS FILE FOR IT (REQ CR-0430).
134600*
134700  BA700-DISTRESS-PROB         SECTION.
134800************************************
134900      PERFORM  BA710-EXTRACT-FEATURES THRU BA710-EXIT.
135000      PERFORM  BA720-BASE-RATE THRU BA720-EXIT.
135100      PERFORM  BA730-STATIC-MULTIPLIERS THRU BA730-EXIT.
135200      PERFORM  BA740-FINANCIAL-MULTIPLIERS THRU BA740-EXIT.
135300      PERFORM  BA760-INSOLVENCY-OVERRIDE THRU BA760-EXIT.
135400      PERFORM  BA770-AGE-EFFECT THRU BA770-EXIT.
135500      IF       CVS-DP-PROB-WORK < 0.001
135600               MOVE 0.001 TO CVS-DP-PROB-WORK.
135700      IF       CVS-DP-PROB-WORK > 0.95
135800               MOVE 0.95 TO CVS-DP-PROB-WORK.
135900      MOVE     CVS-DP-PROB-WORK TO CVS-DP-PROB.
136000      EVALUATE TRUE
136100          WHEN CVS-DP-PROB < 0.02
136200               MOVE "VERY_LOW" TO CVS-DP-RISK-BAND
136300          WHEN CVS-DP-PROB < 0.05
136400               MOVE "LOW"      TO CVS-DP-RISK-BAND
136500          WHEN CVS-DP-PROB < 0.10
136600               MOVE "MODERATE" TO CVS-DP-RISK-BAND
136700          WHEN CVS-DP-PROB < 0.20
136800               MOVE "ELEVATED" TO CVS-DP-RISK-BAND
136900          WHEN CVS-DP-PROB < 0.40
137000               MOVE "HIGH"     TO CVS-DP-RISK-BAND
137100          WHEN OTHER
137200               MOVE "VERY_HIGH" TO CVS-DP-RISK-BAND
137300      END-EVALUATE.
137400  BA700-EXIT.
137500      EXIT.
137600*
137700*    FEATURE EXTRACTION FROM THE PROFILE RECORD.  AGE DEFAULTS TO
137800*    5 YEARS AND ACCOUNT TYPE DEFAULTS TO MICRO WHEN THE SOURCE
137900*    TEXT IS UNHELPFUL - SEE REQ CR-0430 NOTES IN THE RUN BOOK.
138000*
138100  BA710-EXTRACT-FEATURES      SECTION.
138200************************************
138300      MOVE     "MEDIUM" TO CVS-DP-CONFIDENCE.
138400      IF       CVP-DATE-OF-CREATION = SPACES
138500            OR CVP-DATE-OF-CREATION (5:1) NOT = "-"
138600            OR CVP-DATE-OF-CREATION (8:1) NOT = "-"
138700               MOVE 5.00 TO CVS-DP-AGE-YEARS
138800               MOVE "LOW" TO CVS-DP-CONFIDENCE
138900      ELSE
139000               MOVE CVP-DATE-OF-CREATION TO CVD-D1-TEXT
139100               MOVE CVD-RUN-DATE          TO CVD-D2-TEXT
139200               PERFORM ZZ900-CALC-ELAPSED-DAYS THRU ZZ900-EXIT
139300               COMPUTE CVS-DP-AGE-YEARS ROUNDED =
139400                       CVD-ELAPSED-DAYS / 365.25
139500      END-IF.
139600      IF       CVP-SIC-CODE (1:2) IS NUMERIC
139700               MOVE CVP-SIC-CODE (1:2) TO CVS-DP-SIC-2
139800      ELSE
139900               MOVE ZERO TO CVS-DP-SIC-2
140000      END-IF.
140100      EVALUATE TRUE
140200          WHEN CVP-ACCOUNT-TYPE (1:7)  = "DORMANT"
140300               MOVE 1 TO CVS-DP-ACCT-TYPE
140400          WHEN CVP-ACCOUNT-TYPE (1:5)  = "SMALL"
140500               MOVE 3 TO CVS-DP-ACCT-TYPE
140600          WHEN CVP-ACCOUNT-TYPE (1:6)  = "MEDIUM"
140700               MOVE 4 TO CVS-DP-ACCT-TYPE
140800          WHEN CVP-ACCOUNT-TYPE (1:4)  = "FULL"
140900               MOVE 4 TO CVS-DP-ACCT-TYPE
141000          WHEN OTHER
141100               MOVE 2 TO CVS-DP-ACCT-TYPE
141200      END-EVALUATE.
141300      EVALUATE CVS-DP-SIC-2
141400          WHEN 41 MOVE 1 TO CVS-DP-HIGH-RISK
141500          WHEN 42 MOVE 1 TO CVS-DP-HIGH-RISK
141600          WHEN 43 MOVE 1 TO CVS-DP-HIGH-RISK
141700          WHEN 56 MOVE 1 TO CVS-DP-HIGH-RISK
141800          WHEN 68 MOVE 1 TO CVS-DP-HIGH-RISK
141900          WHEN 47 MOVE 1 TO CVS-DP-HIGH-RISK
142000          WHEN 49 MOVE 1 TO CVS-DP-HIGH-RISK
142100          WHEN OTHER MOVE 0 TO CVS-DP-HIGH-RISK
142200      END-EVALUATE.
142300      IF       CVP-LAST-MADE-UP-TO = SPACES
142400            OR CVP-LAST-MADE-UP-TO (5:1) NOT = "-"
142500            OR CVP-LAST-MADE-UP-TO (8:1) NOT = "-"
142600               MOVE 400 TO CVS-DP-DAYS-FILING
142700      ELSE
142800               MOVE CVP-LAST-MADE-UP-TO TO CVD-D1-TEXT
142900               MOVE CVD-RUN-DATE         TO CVD-D2-TEXT
143000               PERFORM ZZ900-CALC-ELAPSED-DAYS THRU ZZ900-EXIT
143100               MOVE CVD-ELAPSED-DAYS TO CVS-DP-DAYS-FILING
143200      END-IF.
143300  BA710-EXIT.
143400      EXIT.
143500*
143600*    BASE RATE LOOK UP - SMALLEST AGE BUCKET THAT IS NOT LESS
143700*    THAN THE COMPANY'S AGE, OTHERWISE THE LARGEST BUCKET.  IF
143800*    THE SIC SECTOR IS ON THE RATE LIST, BLEND 50/50 WITH IT.
143900*
144000  BA720-BASE-RATE             SECTION.
144100************************************
144200      MOVE     1 TO CVS-DP-BUCKET-IDX.
144300      SET      CVS-ABX TO 1.
144400      PERFORM  BA725-FIND-BUCKET THRU BA725-EXIT
144500          UNTIL CVS-ABX > 9.
144600      PERFORM  BA727-FIND-SECTOR THRU BA727-EXIT
144700          VARYING CVS-SCX FROM 1 BY 1 UNTIL CVS-SCX > 13.
144800      COMPUTE  CVS-DP-RISK-IDX = CVS-DP-HIGH-RISK + 1.
144900      IF       CVS-DP-SECTOR-FOUND = "Y"
145000               COMPUTE CVS-DP-PROB-WORK ROUNDED =
145100                    (CVS-BRT-TYPE (CVS-DP-BUCKET-IDX
145200                         CVS-DP-RISK-IDX CVS-DP-ACCT-TYPE)
145300                    + CVS-DP-SECTOR-RATE) / 2
145400      ELSE
145500               MOVE CVS-BRT-TYPE (CVS-DP-BUCKET-IDX
145600                    CVS-DP-RISK-IDX CVS-DP-ACCT-TYPE)
145700                    TO CVS-DP-PROB-WORK
145800      END-IF.
145900  BA720-EXIT.
146000      EXIT.
146100*
146200  BA725-FIND-BUCKET           SECTION.
146300************************************
146400      IF       CVS-DP-AGE-YEARS <= CVS-AGE-BUCKET (CVS-ABX)
146500               MOVE CVS-ABX TO CVS-DP-BUCKET-IDX
146600               SET CVS-ABX TO 10
146700      ELSE
146800               IF CVS-ABX = 9
146900                        MOVE 9 TO CVS-DP-BUCKET-IDX
147000               END-IF
147100               SET CVS-ABX UP BY 1
147200      END-IF.
147300  BA725-EXIT.
147400      EXIT.
147500*
147600  BA727-FIND-SECTOR           SECTION.
147700************************************
147800      IF       CVS-SCX = 1
147900               MOVE "N" TO CVS-DP-SECTOR-FOUND.
148000      IF       CVS-DP-SECTOR-FOUND = "Y"
148100               GO TO BA727-EXIT.
148200      IF       CVS-SECTOR-CODE (CVS-SCX) = CVS-DP-SIC-2
148300               MOVE CVS-SECTOR-RATE (CVS-SCX)
148400                    TO CVS-DP-SECTOR-RATE
148500               MOVE "Y" TO CVS-DP-SECTOR-FOUND
148600      END-IF.
148700  BA727-EXIT.
148800      EXIT.
148900*
149000*    MULTIPLIERS TAKEN STRAIGHT FROM THE PROFILE - APPLY TO
149100*    EVERY COMPANY REGARDLESS OF WHETHER ACCOUNTS ARE ON FILE.
149200*
149300  BA730-STATIC-MULTIPLIERS    SECTION.
149400************************************
149500      IF       CVP-ACCOUNTS-OVERDUE = "Y"
149600               COMPUTE CVS-DP-PROB-WORK = CVS-DP-PROB-WORK * 2.5.
149700      IF       CVP-CONF-STMT-OVERDUE = "Y"
149800               COMPUTE CVS-DP-PROB-WORK = CVS-DP-PROB-WORK * 1.3.
149900      IF       CVP-CHARGES-OUTSTANDING > ZERO
150000               COMPUTE CVS-DP-PROB-WORK = CVS-DP-PROB-WORK * 1.6.
150100      IF       CVS-DP-DAYS-FILING > 800
150200               COMPUTE CVS-DP-PROB-WORK = CVS-DP-PROB-WORK * 1.4
150300      ELSE IF  CVS-DP-DAYS-FILING < 300
150400               COMPUTE CVS-DP-PROB-WORK = CVS-DP-PROB-WORK * 0.85
150500      END-IF.
150600      MOVE     CVP-CHARGES-TOTAL TO CVS-DP-TOTAL-CHARGES.
150700      IF       CVS-DP-TOTAL-CHARGES >= 5
150800               COMPUTE CVS-DP-PROB-WORK = CVS-DP-PROB-WORK * 1.2.
150900  BA730-EXIT.
151000      EXIT.
151100*
151200*    YEAR-DEPENDENT MULTIPLIERS.  CONFIDENCE STEPS UP TO HIGH
151300*    WHEN THE NEWEST YEAR IS ON FILE, DOWN TO LOW WHEN IT IS NOT
151400*    (REQ CR-0430).  THE PILLAR 1 PRESENCE FLAGS (CVS-P1-*) ARE
151500*    STILL SET FROM THE NEWEST YEAR AT THIS POINT IN THE RUN.
151600*
151700  BA740-FINANCIAL-MULTIPLIERS SECTION.
151800************************************
151900      IF       CVS-FY-COUNT = ZERO
152000               MOVE "LOW" TO CVS-DP-CONFIDENCE
152100               GO TO BA740-EXIT.
152200      MOVE     "HIGH" TO CVS-DP-CONFIDENCE.
152300      IF       CVS-P1-NA-PRES = "Y" AND CVS-P1-NET-ASSETS < ZERO
152400               COMPUTE CVS-DP-PROB-WORK = CVS-DP-PROB-WORK * 3.0.
152500      IF       CVS-P1-CA-PRES = "Y" AND CVS-P1-CL-PRES = "Y"
152600           AND CVS-P1-CURRENT-LIABS > ZERO
152700               COMPUTE CVS-DP-CUR-RATIO ROUNDED =
152800                    CVS-P1-CURRENT-ASSETS / CVS-P1-CURRENT-LIABS
152900               EVALUATE TRUE
153000                   WHEN CVS-DP-CUR-RATIO < 0.5
153100                        COMPUTE CVS-DP-PROB-WORK =
153200                             CVS-DP-PROB-WORK * 2.5
153300                   WHEN CVS-DP-CUR-RATIO < 0.8
153400                        COMPUTE CVS-DP-PROB-WORK =
153500                             CVS-DP-PROB-WORK * 1.8
153600                   WHEN CVS-DP-CUR-RATIO < 1.0
153700                        COMPUTE CVS-DP-PROB-WORK =
153800                             CVS-DP-PROB-WORK * 1.3
153900                   WHEN CVS-DP-CUR-RATIO > 2.0
154000                        COMPUTE CVS-DP-PROB-WORK =
154100                             CVS-DP-PROB-WORK * 0.7
154200               END-EVALUATE
154300      END-IF.
154400      IF       CVS-P1-RE-PRES = "Y"
154500           AND CVS-P1-RETAINED-EARN < ZERO
154600               COMPUTE CVS-DP-PROB-WORK = CVS-DP-PROB-WORK * 1.6.
154700      IF       CVS-P1-CASH-PRES = "Y" AND CVS-P1-CL-PRES = "Y"
154800           AND CVS-P1-CURRENT-LIABS > ZERO
154900               COMPUTE CVS-DP-CASH-RATIO ROUNDED =
155000                    CVS-P1-CASH / CVS-P1-CURRENT-LIABS
155100               IF    CVS-DP-CASH-RATIO < 0.05
155200                     COMPUTE CVS-DP-PROB-WORK =
155300                          CVS-DP-PROB-WORK * 1.5
155400               END-IF
155500      END-IF.
155600      IF       CVS-FY-COUNT >= 2
155700               PERFORM BA745-PRIOR-YEAR-CHANGE THRU BA745-EXIT.
155800  BA740-EXIT.
155900      EXIT.
156000*
156100  BA745-PRIOR-YEAR-CHANGE     SECTION.
156200************************************
156300      IF       CVS-P1-NA-PRES = "Y" AND CVS-PY-NA-PRES = "Y"
156400           AND CVS-PY-NET-ASSETS > ZERO
156500               COMPUTE CVS-DP-NA-CHANGE ROUNDED =
156600                    (CVS-P1-NET-ASSETS - CVS-PY-NET-ASSETS)
156700                    / CVS-PY-NET-ASSETS
156800               EVALUATE TRUE
156900                   WHEN CVS-DP-NA-CHANGE < -0.3
157000                        COMPUTE CVS-DP-PROB-WORK =
157100                             CVS-DP-PROB-WORK * 1.8
157200                   WHEN CVS-DP-NA-CHANGE < -0.1
157300                        COMPUTE CVS-DP-PROB-WORK =
157400                             CVS-DP-PROB-WORK * 1.3
157500                   WHEN CVS-DP-NA-CHANGE > 0.1
157600                        COMPUTE CVS-DP-PROB-WORK =
157700                             CVS-DP-PROB-WORK * 0.85
157800               END-EVALUATE
157900      END-IF.
158000      IF       CVS-P1-CASH-PRES = "Y" AND CVS-PY-CASH-PRES = "Y"
158100           AND CVS-PY-CASH > ZERO
158200               COMPUTE CVS-DP-CASH-CHANGE ROUNDED =
158300                    (CVS-P1-CASH - CVS-PY-CASH) / CVS-PY-CASH
158400               IF    CVS-DP-CASH-CHANGE < -0.5
158500                     COMPUTE CVS-DP-PROB-WORK =
158600                          CVS-DP-PROB-WORK * 1.4
158700               END-IF
158800      END-IF.
158900  BA745-EXIT.
159000      EXIT.
159100*
159200*    ACTIVE INSOLVENCY OVERRIDES EVERY MULTIPLIER ABOVE - THE
159300*    UNDERWRITING DESK WANTS THESE FLAGGED AT MAXIMUM REGARDLESS
159400*    OF THE FINANCIAL PICTURE (REQ CR-1166 - ORDER CORRECTED SO
159500*    THIS RUNS LAST).
159600*
159700  BA760-INSOLVENCY-OVERRIDE   SECTION.
159800************************************
159900      IF       CVP-HAS-ACTIVE-INSOLV = "Y"
160000               MOVE 0.95 TO CVS-DP-PROB-WORK
160100               MOVE "HIGH" TO CVS-DP-CONFIDENCE
160200               GO TO BA760-EXIT.
160300      IF       CVP-PAST-INSOLV-CASES > ZERO
160400               COMPUTE CVS-DP-PROB-WORK = CVS-DP-PROB-WORK * 2.0.
160500  BA760-EXIT.
160600      EXIT.
160700*
160800  BA770-AGE-EFFECT            SECTION.
160900************************************
161000      IF       CVS-DP-AGE-YEARS > 15
161100               COMPUTE CVS-DP-PROB-WORK = CVS-DP-PROB-WORK * 0.8.
161200  BA770-EXIT.
161300      EXIT.
161400*
161500*    END OF RUN SUMMARY - COMPANIES PROCESSED, GRADE AND RISK
161600*    BAND DISTRIBUTION, COMPANIES WITH NO FINANCIAL HISTORY.
161700*
161800  AA900-PRINT-SUMMARY         SECTION.
161900************************************
162000      MOVE     SPACES TO CV-RUN-SUMMARY-LINE.
162100      MOVE     "CLEARVIEW SCORING ENGINE - RUN SUMMARY"
162200               TO CV-RUN-SUMMARY-LINE.
162300      WRITE    CV-RUN-SUMMARY-LINE.
162400      MOVE     SPACES TO CV-RUN-SUMMARY-LINE.
162500      WRITE    CV-RUN-SUMMARY-LINE.
162600      MOVE     SPACES TO CVS-REPORT-LINE.
162700      MOVE     CVS-COMPANIES-PROC TO CVS-WS-NUM-EDIT.
162800      STRING   "COMPANIES PROCESSED .......... " CVS-WS-NUM-EDIT
162900               DELIMITED BY SIZE INTO CVS-REPORT-LINE.
163000      MOVE     CVS-REPORT-LINE TO CV-RUN-SUMMARY-LINE.
163100      WRITE    CV-RUN-SUMMARY-LINE.
163200      MOVE     SPACES TO CVS-REPORT-LINE.
163300      MOVE     CVS-COMPANIES-NO-FIN TO CVS-WS-NUM-EDIT.
163400      STRING   "COMPANIES WITH NO FINANCIALS . " CVS-WS-NUM-EDIT
163500               DELIMITED BY SIZE INTO CVS-REPORT-LINE.
163600      MOVE     CVS-REPORT-LINE TO CV-RUN-SUMMARY-LINE.
163700      WRITE    CV-RUN-SUMMARY-LINE.
163800      MOVE     SPACES TO CV-RUN-SUMMARY-LINE.
163900      WRITE    CV-RUN-SUMMARY-LINE.
164000      MOVE     "GRADE DISTRIBUTION" TO CV-RUN-SUMMARY-LINE.
164100      WRITE    CV-RUN-SUMMARY-LINE.
164200      PERFORM  AA910-PRINT-GRADE THRU AA910-EXIT
164300          VARYING CVS-GX FROM 1 BY 1 UNTIL CVS-GX > 6.
164400      MOVE     SPACES TO CV-RUN-SUMMARY-LINE.
164500      WRITE    CV-RUN-SUMMARY-LINE.
164600      MOVE     "RISK BAND DISTRIBUTION" TO CV-RUN-SUMMARY-LINE.
164700      WRITE    CV-RUN-SUMMARY-LINE.
164800      PERFORM  AA920-PRINT-BAND THRU AA920-EXIT
164900          VARYING CVS-BX FROM 1 BY 1 UNTIL CVS-BX > 6.
165000  AA900-EXIT.
165100      EXIT.
165200*
165300  AA910-PRINT-GRADE           SECTION.
165400************************************
165500      MOVE     SPACES TO CVS-REPORT-LINE.
165600      EVALUATE CVS-GX
165700          WHEN 1 MOVE "  GRADE A (STRONG)  ......... "
165800                      TO CVS-REPORT-LINE
165900          WHEN 2 MOVE "  GRADE B (GOOD)    ......... "
166000                      TO CVS-REPORT-LINE
166100          WHEN 3 MOVE "  GRADE C (FAIR)    ......... "
166200                      TO CVS-REPORT-LINE
166300          WHEN 4 MOVE "  GRADE D (WEAK)    ......... "
166400                      TO CVS-REPORT-LINE
166500          WHEN 5 MOVE "  GRADE E (POOR)    ......... "
166600                      TO CVS-REPORT-LINE
166700          WHEN 6 MOVE "  GRADE F (CRITICAL) ........ "
166800                      TO CVS-REPORT-LINE
166900      END-EVALUATE.
167000      MOVE     CVS-GRADE-COUNT (CVS-GX) TO CVS-RPT-VALUE.
167100      MOVE     CVS-REPORT-LINE TO CV-RUN-SUMMARY-LINE.
167200      WRITE    CV-RUN-SUMMARY-LINE.
167300  AA910-EXIT.
167400      EXIT.
167500*
167600  AA920-PRINT-BAND            SECTION.
167700************************************
167800      MOVE     SPACES TO CVS-REPORT-LINE.
167900      EVALUATE CVS-BX
168000          WHEN 1 MOVE "  VERY_LOW  ................. "
168100                      TO CVS-REPORT-LINE
168200          WHEN 2 MOVE "  LOW       ................. "
168300                      TO CVS-REPORT-LINE
168400          WHEN 3 MOVE "  MODERATE  ................. "
168500                      TO CVS-REPORT-LINE
168600          WHEN 4 MOVE "  ELEVATED  ................. "
168700                      TO CVS-REPORT-LINE
168800          WHEN 5 MOVE "  HIGH      ................. "
168900                      TO CVS-REPORT-LINE
169000          WHEN 6 MOVE "  VERY_HIGH ................. "
169100                      TO CVS-REPORT-LINE
169200      END-EVALUATE.
169300      MOVE     CVS-BAND-COUNT (CVS-BX) TO CVS-RPT-VALUE.
169400      MOVE     CVS-REPORT-LINE TO CV-RUN-SUMMARY-LINE.
169500      WRITE    CV-RUN-SUMMARY-LINE.
169600  AA920-EXIT.
169700      EXIT.
169800*
169900*    SHARED ELAPSED-DAYS ROUTINE - SEE PDCVAGE.COB.  COPIED
170000*    VERBATIM INTO ALL THREE CLEARVIEW PROGRAMS SO THE FORMULA
170100*    IS MAINTAINED IN ONE PLACE (CR-0391).
170200*
170300  ZZ900-ELAPSED-DAYS          SECTION.
170400************************************
170500      COPY     "pdcvage.cob".
170600
