000100*  SELECT CLAUSE FOR CV-RUN-SUMMARY-FILE, PRINT FILE.
000200*  30/06/84 DMP - CREATED.
000300     SELECT  CV-RUN-SUMMARY-FILE ASSIGN TO CVRPT
000400             ORGANIZATION LINE SEQUENTIAL
000500             STATUS       CV-RPT-STATUS.
000600
