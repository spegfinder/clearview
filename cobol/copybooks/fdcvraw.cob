000100*  FD FOR CV-RAW-FILING-FILE.  12/05/84 DMP - CREATED.
000200     FD  CV-RAW-FILING-FILE.
000300     COPY "wscvraw.cob".
000400
