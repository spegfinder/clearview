000100*****************************************************************
000200*                                                                *
000300*  RECORD DEFINITION FOR THE FINANCIAL YEAR FILE                *
000400*     ONE RECORD PER COMPANY PER ACCOUNTING PERIOD               *
000500*                                                                *
000600*****************************************************************
000700*  FILE SIZE 250 BYTES, PADDED BY FILLER.  SORTED BY THE SCORING
000800*  RUN COMPANY-NUMBER ASC / YEAR DESC, BY THE TRAJECTORY RUN
000900*  COMPANY-NUMBER ASC / YEAR ASC - SEE THE OPS RUN BOOK.
001000*
001100*  EACH BALANCE SHEET AMOUNT CARRIES ITS OWN ONE BYTE PRESENT
001200*  FLAG (Y/N) AS THE FEED DOES NOT ALWAYS HOLD EVERY LINE ITEM.
001300*
001400*  20/06/84 DMP - CREATED.
001500*  11/03/91 JRF - ADDED CVF-AMOUNT-TABLE REDEFINES OF THE 16
001600*                 AMOUNT/FLAG PAIRS FOR THE COMPLETENESS COUNT
001700*                 USED BY THE SCORING ENGINE (REQ CR-0351).
001800*  16/11/98 SCW - Y2K. CVF-PERIOD-YEAR IS A 4 DIGIT YEAR, CCYY
001900*                 FORM USED THROUGHOUT, NO CHANGE REQUIRED.
002000*  21/06/06 AKT - ADDED CVF-EMPLOYEES-FLAG (REQ CR-1108).
002100*
002200     01  CV-FINANCIAL-YEAR-RECORD.
002300         03  CVF-COMPANY-NUMBER        PIC X(8).
002400         03  CVF-PERIOD-YEAR           PIC 9(4).
002500         03  CVF-PERIOD-END            PIC X(10).
002600         03  CVF-AMOUNTS.
002700             05  CVF-TURNOVER          PIC S9(11).
002800             05  CVF-TURNOVER-FLAG     PIC X(1).
002900             05  CVF-COST-OF-SALES     PIC S9(11).
003000             05  CVF-COST-SALES-FLAG   PIC X(1).
003100             05  CVF-GROSS-PROFIT      PIC S9(11).
003200             05  CVF-GROSS-PROFIT-FLAG PIC X(1).
003300             05  CVF-EBIT              PIC S9(11).
003400             05  CVF-EBIT-FLAG         PIC X(1).
003500             05  CVF-NET-PROFIT        PIC S9(11).
003600             05  CVF-NET-PROFIT-FLAG   PIC X(1).
003700             05  CVF-TOTAL-ASSETS      PIC S9(11).
003800             05  CVF-TOTAL-ASSETS-FLAG PIC X(1).
003900             05  CVF-FIXED-ASSETS      PIC S9(11).
004000             05  CVF-FIXED-ASSETS-FLAG PIC X(1).
004100             05  CVF-CURRENT-ASSETS    PIC S9(11).
004200             05  CVF-CURR-ASSETS-FLAG  PIC X(1).
004300             05  CVF-TOTAL-LIABS       PIC S9(11).
004400             05  CVF-TOTAL-LIABS-FLAG  PIC X(1).
004500             05  CVF-CURRENT-LIABS     PIC S9(11).
004600             05  CVF-CURR-LIABS-FLAG   PIC X(1).
004700             05  CVF-NONCURR-LIABS     PIC S9(11).
004800             05  CVF-NONCURR-LIAB-FLAG PIC X(1).
004900             05  CVF-NET-ASSETS        PIC S9(11).
005000             05  CVF-NET-ASSETS-FLAG   PIC X(1).
005100             05  CVF-CASH              PIC S9(11).
005200             05  CVF-CASH-FLAG         PIC X(1).
005300             05  CVF-RETAINED-EARN     PIC S9(11).
005400             05  CVF-RETAINED-ERN-FLAG PIC X(1).
005500             05  CVF-SHARE-CAPITAL     PIC S9(11).
005600             05  CVF-SHARE-CAP-FLAG    PIC X(1).
005700             05  CVF-CRED-WITHIN-YR    PIC S9(11).
005800             05  CVF-CRED-WI-YR-FLAG   PIC X(1).
005900         03  CVF-AMOUNT-TABLE REDEFINES CVF-AMOUNTS.
006000             05  CVF-AMT-ENTRY OCCURS 16 TIMES.
006100                 07  CVF-AMT-VALUE     PIC S9(11).
006200                 07  CVF-AMT-FLAG      PIC X(1).
006300         03  CVF-EMPLOYEES             PIC 9(6).
006400         03  CVF-EMPLOYEES-FLAG        PIC X(1).
006500         03  FILLER                    PIC X(29).
006600
