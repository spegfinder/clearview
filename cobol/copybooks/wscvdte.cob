000100*****************************************************************
000200*                                                                *
000300*   RECORD DEFINITION FOR THE CLEARVIEW PROCESS-DATE FILE        *
000400*        (PARAMETER FILE - ONE RECORD PER RUN)                  *
000500*                                                                *
000600*****************************************************************
000700*  FILE SIZE 32 BYTES - PADDED TO ALLOW FOR FUTURE PARAMETERS.
000800*
000900*  03/04/84 DMP - CREATED.
001000*  11/09/98 SCW - Y2K. RUN-DATE CONFIRMED AS CCYY-MM-DD, NO CHANGE
001100*                 OF PICTURE NEEDED - NOTE FOR THE FILE.
001200*
001300     01  CV-PROCESS-DATE-RECORD.
001400         03  CVD-RUN-DATE              PIC X(10).
001500         03  FILLER                    PIC X(22).
001600
