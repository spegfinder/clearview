000100*  SELECT CLAUSE FOR CV-FINANCIAL-YEAR-FILE, ACCOUNTS EXTRACT.
000200*  20/06/84 DMP - CREATED.
000300     SELECT  CV-FINANCIAL-YEAR-FILE ASSIGN TO CVFIN
000400             ORGANIZATION SEQUENTIAL
000500             STATUS       CV-FIN-STATUS.
000600
