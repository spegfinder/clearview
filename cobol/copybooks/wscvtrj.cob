000100*****************************************************************
000200*                                                                *
000300*  RECORD DEFINITION FOR THE TRAJECTORY FEATURE FILE             *
000400*     ONE RECORD PER COMPANY - UP TO 4 YEARS CONDENSED           *
000500*                                                                *
000600*****************************************************************
000700*  FILE SIZE 220 BYTES, PADDED BY FILLER.  WRITTEN BY CVTRAJ.
000800*
000900*  26/06/84 DMP - CREATED.
001000*  04/09/91 JRF - ADDED THE CR- AND TA- TREND FIELDS (CR-0372).
001100*  30/11/98 SCW - Y2K. CVT-LATEST-YEAR IS 4 DIGIT, NO CHANGE REQD.
001200*  11/07/06 AKT - ADDED TO-DECLINING/TO-PCT-CHANGE AND
001300*                 EMP-DECLINING (REQ CR-1121).
001400*
001500     01  CV-TRAJECTORY-RECORD.
001600         03  CVT-COMPANY-NUMBER        PIC X(8).
001700         03  CVT-FIN-YEARS-AVAIL       PIC 9(2).
001800         03  CVT-LATEST-YEAR           PIC 9(4).
001900         03  CVT-NET-ASSETS            PIC S9(11).
002000         03  CVT-NET-ASSETS-FLAG       PIC X(1).
002100         03  CVT-TOTAL-ASSETS          PIC S9(11).
002200         03  CVT-TOTAL-ASSETS-FLAG     PIC X(1).
002300         03  CVT-CURRENT-ASSETS        PIC S9(11).
002400         03  CVT-CURR-ASSETS-FLAG      PIC X(1).
002500         03  CVT-CURRENT-LIABS         PIC S9(11).
002600         03  CVT-CURR-LIABS-FLAG       PIC X(1).
002700         03  CVT-CASH                  PIC S9(11).
002800         03  CVT-CASH-FLAG             PIC X(1).
002900         03  CVT-RETAINED-EARN         PIC S9(11).
003000         03  CVT-RETAINED-ERN-FLAG     PIC X(1).
003100         03  CVT-NA-LATEST-CHANGE      PIC S9(11).
003200         03  CVT-NA-LATEST-CHG-FLAG    PIC X(1).
003300         03  CVT-NA-AVG-CHANGE         PIC S9(11)V9(2).
003400         03  CVT-NA-AVG-CHG-FLAG       PIC X(1).
003500         03  CVT-NA-DECLINING          PIC 9(1).
003600         03  CVT-NA-YEARS-DECLINING    PIC 9(2).
003700         03  CVT-NA-PCT-CHANGE         PIC S9(5)V9(2).
003800         03  CVT-NA-PCT-CHG-FLAG       PIC X(1).
003900         03  CVT-NA-ACCELERATING       PIC 9(1).
004000         03  CVT-NA-ACCEL-FLAG         PIC X(1).
004100         03  CVT-NA-NEGATIVE           PIC 9(1).
004200         03  CVT-NA-POS-NOW-NEG        PIC 9(1).
004300         03  CVT-CURRENT-RATIO         PIC 9(5)V9(4).
004400         03  CVT-CURR-RATIO-FLAG       PIC X(1).
004500         03  CVT-CR-TREND              PIC S9(5)V9(4).
004600         03  CVT-CR-TREND-FLAG         PIC X(1).
004700         03  CVT-CR-DECLINING          PIC 9(1).
004800         03  CVT-CR-DECLIN-FLAG        PIC X(1).
004900         03  CVT-CASH-RATIO            PIC 9(5)V9(4).
005000         03  CVT-CASH-RATIO-FLAG       PIC X(1).
005100         03  CVT-LEVERAGE              PIC 9(5)V9(4).
005200         03  CVT-LEVERAGE-FLAG         PIC X(1).
005300         03  CVT-TA-SHRINKING          PIC 9(1).
005400         03  CVT-TA-SHRINK-FLAG        PIC X(1).
005500         03  CVT-TA-PCT-CHANGE         PIC S9(5)V9(2).
005600         03  CVT-TA-PCT-CHG-FLAG       PIC X(1).
005700         03  CVT-RE-DECLINING          PIC 9(1).
005800         03  CVT-RE-DECLIN-FLAG        PIC X(1).
005900         03  CVT-RE-NEGATIVE           PIC 9(1).
006000         03  CVT-RE-NEG-FLAG           PIC X(1).
006100         03  CVT-TO-DECLINING          PIC 9(1).
006200         03  CVT-TO-DECLIN-FLAG        PIC X(1).
006300         03  CVT-TO-PCT-CHANGE         PIC S9(5)V9(2).
006400         03  CVT-TO-PCT-CHG-FLAG       PIC X(1).
006500         03  CVT-EMP-DECLINING         PIC 9(1).
006600         03  CVT-EMP-DECLIN-FLAG       PIC X(1).
006700         03  FILLER                    PIC X(25).
006800
