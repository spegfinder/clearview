000100*  SELECT CLAUSE FOR CV-RAW-FILING-FILE, RAW ACCOUNTS FEED.
000200*  12/05/84 DMP - CREATED.
000300     SELECT  CV-RAW-FILING-FILE ASSIGN TO CVRAW
000400             ORGANIZATION SEQUENTIAL
000500             STATUS       CV-RAW-STATUS.
000600
