000100*****************************************************************
000200*                                                                *
000300*  SHARED DATE WORKING STORAGE - DAY-NUMBER ARITHMETIC           *
000400*     COPIED INTO ALL THREE CLEARVIEW PROGRAMS                   *
000500*                                                                *
000600*****************************************************************
000700*  HOLDS THE TWO DATES BEING COMPARED (CCYY-MM-DD TEXT, BROKEN
000800*  OUT BY REDEFINES) AND THE WORK FIELDS FOR THE DAY-NUMBER
000900*  FORMULA USED BY ZZ900-CALC-ELAPSED-DAYS (SEE PDCVAGE.COB).
001000*  NO INTRINSIC FUNCTION IS USED - THIS SHOP'S COMPILER DOES
001100*  NOT CARRY THEM.
001200*
001300*  02/07/84 DMP - CREATED.
001400*  14/03/91 JRF - ADDED CVD-DATE-TWO GROUP SO THE SAME WORK AREA
001500*                 SERVES BOTH THE AGE AND THE ELAPSED-DAYS CALLS
001600*                 (REQ CR-0390).
001700*  18/12/98 SCW - Y2K. CCYY FORM CONFIRMED THROUGHOUT, NO CHANGE.
001800*
001900     01  CVD-DATE-ONE.
002000         03  CVD-D1-TEXT               PIC X(10).
002100         03  CVD-D1-BROKEN REDEFINES CVD-D1-TEXT.
002200             05  CVD-D1-CCYY           PIC 9(4).
002300             05  FILLER                PIC X(1).
002400             05  CVD-D1-MM             PIC 9(2).
002500             05  FILLER                PIC X(1).
002600             05  CVD-D1-DD             PIC 9(2).
002700     01  CVD-DATE-TWO.
002800         03  CVD-D2-TEXT               PIC X(10).
002900         03  CVD-D2-BROKEN REDEFINES CVD-D2-TEXT.
003000             05  CVD-D2-CCYY           PIC 9(4).
003100             05  FILLER                PIC X(1).
003200             05  CVD-D2-MM             PIC 9(2).
003300             05  FILLER                PIC X(1).
003400             05  CVD-D2-DD             PIC 9(2).
003500     01  CVD-WORK-AREAS.
003600         03  CVD-CALC-CCYY             PIC 9(4).
003700         03  CVD-CALC-MM               PIC 9(2).
003800         03  CVD-CALC-DD               PIC 9(2).
003900         03  CVD-CALC-A                PIC S9(4)   COMP.
004000         03  CVD-CALC-Y                PIC S9(6)   COMP.
004100         03  CVD-CALC-M                PIC S9(4)   COMP.
004200         03  CVD-TERM-A                PIC S9(9)   COMP.
004300         03  CVD-TERM-B                PIC S9(9)   COMP.
004400         03  CVD-TERM-C                PIC S9(9)   COMP.
004500         03  CVD-CALC-JDN              PIC S9(9)   COMP.
004600         03  CVD-JDN-ONE               PIC S9(9)   COMP.
004700         03  CVD-JDN-TWO               PIC S9(9)   COMP.
004800         03  CVD-ELAPSED-DAYS          PIC S9(9)   COMP.
004900         03  FILLER                    PIC X(10).
005000
