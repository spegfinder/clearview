000100*  SELECT CLAUSE FOR CV-ASSESSMENT-FILE, SCORING ENGINE OUTPUT.
000200*  24/06/84 DMP - CREATED.
000300     SELECT  CV-ASSESSMENT-FILE ASSIGN TO CVASSESS
000400             ORGANIZATION SEQUENTIAL
000500             STATUS       CV-ASSESS-STATUS.
000600
