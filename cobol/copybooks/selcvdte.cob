000100*  SELECT CLAUSE FOR CV-PROCESS-DATE-FILE, PARAMETER FILE.
000200*  03/04/84 DMP - CREATED.
000300     SELECT  CV-PROCESS-DATE-FILE ASSIGN TO CVDATE
000400             ORGANIZATION LINE SEQUENTIAL
000500             STATUS       CV-DATE-STATUS.
000600
