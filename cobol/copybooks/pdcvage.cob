000100*****************************************************************
000200*  PARAGRAPH BODY - ELAPSED DAYS BETWEEN CVD-DATE-ONE/TWO        *
000300*     COPIED INTO A ZZ900 SECTION IN ALL THREE PROGRAMS          *
000400*****************************************************************
000500*  USES THE OLD DAY-NUMBER METHOD - NO FUNCTION STATEMENTS OF
000600*  ANY KIND, AS TAUGHT ON THE ORIGINAL PAYROLL COURSE.  RESULT
000700*  IS (DATE-TWO MINUS DATE-ONE) IN WHOLE DAYS, CVD-ELAPSED-DAYS.
000800*
000900*  05/07/84 DMP - CREATED.
001000*  09/03/91 JRF - RECAST TO SHARE ZZ910 BETWEEN THE TWO DATES
001100*                 RATHER THAN CODING THE FORMULA TWICE (CR-0391).
001200*
001300     ZZ900-CALC-ELAPSED-DAYS.
001400         MOVE     CVD-D1-CCYY    TO  CVD-CALC-CCYY
001500         MOVE     CVD-D1-MM      TO  CVD-CALC-MM
001600         MOVE     CVD-D1-DD      TO  CVD-CALC-DD
001700         PERFORM  ZZ910-CALC-JDN THRU ZZ910-EXIT
001800         MOVE     CVD-CALC-JDN   TO  CVD-JDN-ONE
001900         MOVE     CVD-D2-CCYY    TO  CVD-CALC-CCYY
002000         MOVE     CVD-D2-MM      TO  CVD-CALC-MM
002100         MOVE     CVD-D2-DD      TO  CVD-CALC-DD
002200         PERFORM  ZZ910-CALC-JDN THRU ZZ910-EXIT
002300         MOVE     CVD-CALC-JDN   TO  CVD-JDN-TWO
002400         COMPUTE  CVD-ELAPSED-DAYS = CVD-JDN-TWO - CVD-JDN-ONE.
002500     ZZ900-EXIT.
002600         EXIT.
002700*
002800*   DAY-NUMBER FORMULA - COMPUTE INTO A WHOLE NUMBER FIELD
002900*   TRUNCATES, GIVING THE SAME RESULT AS INTEGER DIVISION.
003000*
003100     ZZ910-CALC-JDN.
003200         COMPUTE  CVD-CALC-A = (14 - CVD-CALC-MM) / 12
003300         COMPUTE  CVD-CALC-Y = CVD-CALC-CCYY + 4800 - CVD-CALC-A
003400         COMPUTE  CVD-CALC-M = CVD-CALC-MM + 12 * CVD-CALC-A - 3
003500         COMPUTE  CVD-TERM-A = (153 * CVD-CALC-M + 2) / 5
003600         COMPUTE  CVD-TERM-B = CVD-CALC-Y / 4
003700         COMPUTE  CVD-TERM-C = CVD-CALC-Y / 100
003800         COMPUTE  CVD-CALC-JDN = CVD-CALC-DD + CVD-TERM-A
003900                                + 365 * CVD-CALC-Y + CVD-TERM-B
004000                                - CVD-TERM-C
004100         COMPUTE  CVD-TERM-A = CVD-CALC-Y / 400
004200         ADD      CVD-TERM-A TO CVD-CALC-JDN
004300         SUBTRACT 32045 FROM CVD-CALC-JDN.
004400     ZZ910-EXIT.
004500         EXIT.
004600
