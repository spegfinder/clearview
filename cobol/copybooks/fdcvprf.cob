000100*  FD FOR CV-PROFILE-FEATURE-FILE.  28/06/84 DMP - CREATED.
000200     FD  CV-PROFILE-FEATURE-FILE.
000300     COPY "wscvprf.cob".
000400
