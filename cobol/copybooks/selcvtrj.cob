000100*  SELECT CLAUSE FOR CV-TRAJECTORY-FILE, TRAJECTORY BUILDER.
000200*  26/06/84 DMP - CREATED.
000300     SELECT  CV-TRAJECTORY-FILE ASSIGN TO CVTRAJ
000400             ORGANIZATION SEQUENTIAL
000500             STATUS       CV-TRAJ-STATUS.
000600
