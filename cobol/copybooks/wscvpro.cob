000100*****************************************************************
000200*                                                                *
000300*  RECORD DEFINITION FOR THE COMPANY PROFILE FILE                *
000400*       USES CVP-COMPANY-NUMBER AS KEY (SEQUENTIAL, SORTED)     *
000500*                                                                *
000600*****************************************************************
000700*  FILE SIZE 200 BYTES, PADDED BY FILLER.
000800*
000900*  THESE FIELD DEFINITIONS FED BY THE REGISTER EXTRACT RUN - SEE
001000*  THE OPERATIONS RUN BOOK FOR THE FEED SCHEDULE.
001100*
001200*  18/06/84 DMP - CREATED.
001300*  02/02/91 JRF - ADDED FILING-TYPE-RECENT/PREV FOR THE NEW
001400*                 ACCOUNTS-CLASS DOWNGRADE CHECK (REQ CR-0334).
001500*  14/11/98 SCW - Y2K. ALL DATE FIELDS CONFIRMED CCYY-MM-DD TEXT,
001600*                 NO PICTURE CHANGE REQUIRED.
001700*  09/05/06 AKT - ADDED HAS-ACTIVE-INSOLVENCY AND
001800*                 PAST-INSOLVENCY-CASES (REQ CR-1102).
001900*
002000     01  CV-PROFILE-RECORD.
002100         03  CVP-COMPANY-NUMBER        PIC X(8).
002200         03  CVP-COMPANY-NAME          PIC X(60).
002300         03  CVP-COMPANY-STATUS        PIC X(20).
002400*                                         ACTIVE/LIQUIDATION/ETC.
002500         03  CVP-DATE-OF-CREATION      PIC X(10).
002600*                                         CCYY-MM-DD, MAY BE BLANK
002700         03  CVP-SIC-CODE              PIC X(5).
002800*                                         1ST 2 CHARS = SECTOR.
002900         03  CVP-ACCOUNT-TYPE          PIC X(10).
003000*                                         DORMANT/MICRO/SMALL/ETC.
003100         03  CVP-ACCOUNTS-OVERDUE      PIC X(1).
003200*                                         Y OR N.
003300         03  CVP-CONF-STMT-OVERDUE     PIC X(1).
003400         03  CVP-LAST-MADE-UP-TO       PIC X(10).
003500*                                         CCYY-MM-DD, MAY BE BLANK
003600         03  CVP-CHARGES-TOTAL         PIC 9(4).
003700         03  CVP-CHARGES-OUTSTANDING   PIC 9(4).
003800         03  CVP-ACTIVE-DIRECTORS      PIC 9(3).
003900         03  CVP-RESIGNATIONS-24M      PIC 9(3).
004000         03  CVP-FILING-TYPE-RECENT    PIC X(12).
004100*                             MICRO-ENTITY/SMALL/MEDIUM/FULL/BLANK
004200         03  CVP-FILING-TYPE-PREV      PIC X(12).
004300         03  CVP-HAS-ACTIVE-INSOLV     PIC X(1).
004400         03  CVP-PAST-INSOLV-CASES     PIC 9(3).
004500         03  FILLER                    PIC X(33).
004600
