000100*  FD FOR CV-RUN-SUMMARY-FILE.  30/06/84 DMP - CREATED.
000200     FD  CV-RUN-SUMMARY-FILE.
000300     01  CV-RUN-SUMMARY-LINE           PIC X(100).
000400
