000100*  FD FOR CV-PROCESS-DATE-FILE.  03/04/84 DMP - CREATED.
000200     FD  CV-PROCESS-DATE-FILE.
000300     COPY "wscvdte.cob".
000400
