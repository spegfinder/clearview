000100*****************************************************************
000200*                                                                *
000300*  RECORD DEFINITION FOR THE ASSESSMENT OUTPUT FILE              *
000400*     ONE RECORD PER COMPANY SCORED BY THE SCORING ENGINE        *
000500*                                                                *
000600*****************************************************************
000700*  FILE SIZE 100 BYTES, PADDED BY FILLER.  WRITTEN BY CVSCORE.
000800*
000900*  THIS LAYOUT HAS NO COUNTERPART ON THE OLD SYSTEM - IT IS NEW
001000*  WITH THE CLEARVIEW SCORING ENGINE ITSELF.
001100*
001200*  24/06/84 DMP - CREATED.
001300*  19/08/91 JRF - WIDENED CVA-ALTMAN-ZONE FROM 6 TO 8 TO TAKE
001400*                 "DISTRESS" IN FULL (REQ CR-0361).
001500*  23/11/98 SCW - Y2K. NO DATE FIELDS PRESENT, NO CHANGE REQUIRED.
001600*  02/07/06 AKT - ADDED CVA-RISK-BAND (REQ CR-1115).
001700*
001800     01  CV-ASSESSMENT-RECORD.
001900         03  CVA-COMPANY-NUMBER        PIC X(8).
002000         03  CVA-CLEARVIEW-SCORE       PIC 9(3)V9(1).
002100         03  CVA-RATING-GRADE          PIC X(1).
002200         03  CVA-RATING-LABEL          PIC X(10).
002300         03  CVA-CONFIDENCE            PIC X(6).
002400         03  CVA-FH-SCORE              PIC 9(3)V9(1).
002500         03  CVA-STAB-SCORE            PIC 9(3).
002600         03  CVA-TREND-SCORE           PIC 9(3).
002700         03  CVA-ALTMAN-Z              PIC S9(3)V9(2).
002800         03  CVA-ALTMAN-Z-FLAG         PIC X(1).
002900         03  CVA-ALTMAN-ZONE           PIC X(8).
003000         03  CVA-DISTRESS-PROB         PIC V9(4).
003100         03  CVA-DISTRESS-PCT          PIC 9(3)V9(1).
003200         03  CVA-RISK-BAND             PIC X(9).
003300         03  FILLER                    PIC X(30).
003400
