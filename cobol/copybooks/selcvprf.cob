000100*  SELECT CLAUSE FOR CV-PROFILE-FEATURE-FILE, PROFILE DERIVATION.
000200*  28/06/84 DMP - CREATED.
000300     SELECT  CV-PROFILE-FEATURE-FILE ASSIGN TO CVPFEAT
000400             ORGANIZATION SEQUENTIAL
000500             STATUS       CV-PFEAT-STATUS.
000600
