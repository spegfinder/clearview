000100*****************************************************************
000200*                                                                *
000300*  RECORD DEFINITION FOR THE RAW FILING EXTRACT FILE              *
000400*     ONE RECORD PER FILING AS LIFTED OFF THE ACCOUNTS FEED       *
000500*                                                                *
000600*****************************************************************
000700*  FILE SIZE 250 BYTES, PADDED BY FILLER.  SORTED COMPANY-NUMBER
000800*  ASCENDING / PERIOD-YEAR ASCENDING.  A COMPANY/YEAR MAY REPEAT
000900*  ON THIS FILE WHERE MORE THAN ONE FILING WAS LIFTED FOR THE
001000*  SAME PERIOD (RESTATEMENT, AMENDED RETURN, DOUBLE KEYED, ETC) -
001100*  CVFEXT PICKS THE BEST OF THE REPEATS, SEE ITS OWN REMARKS.
001200*
001300*  SAME SHAPE AS CV-FINANCIAL-YEAR-RECORD (WSCVFIN.COB) BUT NONE
001400*  OF THE DERIVED FIELDS (TOTAL-LIABS/TOTAL-ASSETS/CRED-WITHIN-YR)
001500*  ARE GUARANTEED PRESENT, AND NO DEDUP OR PRESENCE FILTER HAS
001600*  BEEN APPLIED YET - THAT IS CVFEXT'S JOB.
001700*
001800*  12/05/84 DMP - CREATED.
001900*  11/03/91 JRF - ADDED CVR-AMOUNT-TABLE REDEFINES OF THE 16
002000*                 AMOUNT/FLAG PAIRS FOR THE POPULATED FIELD COUNT
002100*                 USED BY THE MOST-POPULATED-FILING RULE (REQ
002200*                 CR-0351).
002300*  16/11/98 SCW - Y2K. CVR-PERIOD-YEAR IS A 4 DIGIT YEAR, CCYY
002400*                 FORM USED THROUGHOUT, NO CHANGE REQUIRED.
002500*  21/06/06 AKT - ADDED CVR-EMPLOYEES-FLAG (REQ CR-1108).
002600*
002700     01  CV-RAW-FILING-RECORD.
002800         03  CVR-COMPANY-NUMBER        PIC X(8).
002900         03  CVR-PERIOD-YEAR           PIC 9(4).
003000         03  CVR-PERIOD-END            PIC X(10).
003100         03  CVR-AMOUNTS.
003200             05  CVR-TURNOVER          PIC S9(11).
003300             05  CVR-TURNOVER-FLAG     PIC X(1).
003400             05  CVR-COST-OF-SALES     PIC S9(11).
003500             05  CVR-COST-SALES-FLAG   PIC X(1).
003600             05  CVR-GROSS-PROFIT      PIC S9(11).
003700             05  CVR-GROSS-PROFIT-FLAG PIC X(1).
003800             05  CVR-EBIT              PIC S9(11).
003900             05  CVR-EBIT-FLAG         PIC X(1).
004000             05  CVR-NET-PROFIT        PIC S9(11).
004100             05  CVR-NET-PROFIT-FLAG   PIC X(1).
004200             05  CVR-TOTAL-ASSETS      PIC S9(11).
004300             05  CVR-TOTAL-ASSETS-FLAG PIC X(1).
004400             05  CVR-FIXED-ASSETS      PIC S9(11).
004500             05  CVR-FIXED-ASSETS-FLAG PIC X(1).
004600             05  CVR-CURRENT-ASSETS    PIC S9(11).
004700             05  CVR-CURR-ASSETS-FLAG  PIC X(1).
004800             05  CVR-TOTAL-LIABS       PIC S9(11).
004900             05  CVR-TOTAL-LIABS-FLAG  PIC X(1).
005000             05  CVR-CURRENT-LIABS     PIC S9(11).
005100             05  CVR-CURR-LIABS-FLAG   PIC X(1).
005200             05  CVR-NONCURR-LIABS     PIC S9(11).
005300             05  CVR-NONCURR-LIAB-FLAG PIC X(1).
005400             05  CVR-NET-ASSETS        PIC S9(11).
005500             05  CVR-NET-ASSETS-FLAG   PIC X(1).
005600             05  CVR-CASH              PIC S9(11).
005700             05  CVR-CASH-FLAG         PIC X(1).
005800             05  CVR-RETAINED-EARN     PIC S9(11).
005900             05  CVR-RETAINED-ERN-FLAG PIC X(1).
006000             05  CVR-SHARE-CAPITAL     PIC S9(11).
006100             05  CVR-SHARE-CAP-FLAG    PIC X(1).
006200             05  CVR-CRED-WITHIN-YR    PIC S9(11).
006300             05  CVR-CRED-WI-YR-FLAG   PIC X(1).
006400         03  CVR-AMOUNT-TABLE REDEFINES CVR-AMOUNTS.
006500             05  CVR-AMT-ENTRY OCCURS 16 TIMES.
006600                 07  CVR-AMT-VALUE     PIC S9(11).
006700                 07  CVR-AMT-FLAG      PIC X(1).
006800         03  CVR-EMPLOYEES             PIC 9(6).
006900         03  CVR-EMPLOYEES-FLAG        PIC X(1).
007000         03  FILLER                    PIC X(29).
007100
