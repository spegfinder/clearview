000100*  SELECT CLAUSE FOR CV-PROFILE-FILE, COMPANY REGISTER EXTRACT.
000200*  18/06/84 DMP - CREATED.
000300     SELECT  CV-PROFILE-FILE ASSIGN TO CVPROF
000400             ORGANIZATION SEQUENTIAL
000500             STATUS       CV-PROF-STATUS.
000600
