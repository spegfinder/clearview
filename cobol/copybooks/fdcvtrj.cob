000100*  FD FOR CV-TRAJECTORY-FILE.  26/06/84 DMP - CREATED.
000200     FD  CV-TRAJECTORY-FILE.
000300     COPY "wscvtrj.cob".
000400
