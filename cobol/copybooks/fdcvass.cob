000100*  FD FOR CV-ASSESSMENT-FILE.  24/06/84 DMP - CREATED.
000200     FD  CV-ASSESSMENT-FILE.
000300     COPY "wscvass.cob".
000400
