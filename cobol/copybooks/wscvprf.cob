000100*****************************************************************
000200*                                                                *
000300*  RECORD DEFINITION FOR THE PROFILE FEATURE FILE                *
000400*     ONE RECORD PER VALID COMPANY PROFILE ROW                   *
000500*                                                                *
000600*****************************************************************
000700*  FILE SIZE 60 BYTES, PADDED BY FILLER.  WRITTEN BY CVPROF.
000800*
000900*  28/06/84 DMP - CREATED.
001000*  25/09/91 JRF - ADDED THE ACC-DORMANT/MICRO/SMALL/FULL GROUP
001100*                 FOR THE NEW ACCOUNTS-CLASS FLAGS (REQ CR-0380).
001200*  07/12/98 SCW - Y2K. ALL DERIVED FROM TEXT DATES, CONFIRMED OK.
001300*  14/07/06 AKT - ADDED CVQ-HIGH-RISK-SECTOR (REQ CR-1130).
001400*
001500     01  CV-PROFILE-FEATURE-RECORD.
001600         03  CVQ-COMPANY-NUMBER        PIC X(8).
001700         03  CVQ-FAILED                PIC 9(1).
001800         03  CVQ-AGE-YEARS             PIC 9(3)V9(2).
001900         03  CVQ-SIC-2DIGIT            PIC 9(2).
002000         03  CVQ-ACC-DORMANT           PIC 9(1).
002100         03  CVQ-ACC-MICRO             PIC 9(1).
002200         03  CVQ-ACC-SMALL             PIC 9(1).
002300         03  CVQ-ACC-FULL              PIC 9(1).
002400         03  CVQ-IS-PLC                PIC 9(1).
002500         03  CVQ-IS-LLP                PIC 9(1).
002600         03  CVQ-NUM-CHARGES           PIC 9(4).
002700         03  CVQ-NUM-OUTSTANDING       PIC 9(4).
002800         03  CVQ-ACCOUNTS-OVERDUE      PIC 9(1).
002900         03  CVQ-DAYS-SINCE-FILING     PIC 9(4).
003000         03  CVQ-CONF-OVERDUE          PIC 9(1).
003100         03  CVQ-HIGH-RISK-SECTOR      PIC 9(1).
003200         03  FILLER                    PIC X(23).
003300
