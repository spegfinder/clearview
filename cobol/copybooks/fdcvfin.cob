000100*  FD FOR CV-FINANCIAL-YEAR-FILE.  20/06/84 DMP - CREATED.
000200     FD  CV-FINANCIAL-YEAR-FILE.
000300     COPY "wscvfin.cob".
000400
