000100*  FD FOR CV-PROFILE-FILE.  18/06/84 DMP - CREATED.
000200     FD  CV-PROFILE-FILE.
000300     COPY "wscvpro.cob".
000400
